000100******************************************************************
000110*    STCHREC  --  STATUS-CHANGE DIFF RECORD
000120*    WRITTEN BY STATAUTO 550-SEARCH-AND-DIFF WHEN APPLY-REPEATS
000130*    MODE RUNS - ONE RECORD FOR EACH OF THE THREE STATUS FIELDS
000140*    (WORKSTATION/MFG/PLANT) WHOSE VALUE CHANGED BETWEEN THE OLD
000150*    AND THE NEWLY RECALCULATED QA MATRIX.
000160*----------------------------------------------------------------*
000170* DATE      BY   TICKET    DESCRIPTION                           *
000180*----------------------------------------------------------------*
000190* 03/03/00  RTM  QAB-0140  ORIGINAL COPYBOOK                     *
000200******************************************************************
000210 01  STATUS-CHANGE-REC.
000220     05  SC-S-NO                     PIC 9(5).
000230     05  SC-CONCERN                  PIC X(60).
000240     05  SC-FIELD                    PIC X(20).
000250     05  SC-OLD-STATUS               PIC X(2).
000260     05  SC-NEW-STATUS               PIC X(2).
000270     05  SC-REASON                   PIC X(40).
000280     05  FILLER                      PIC X(9) VALUE SPACES.
