000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  DFCTMTCH.
000120 AUTHOR. RHONDA MERCER.
000130 INSTALLATION. QUALITY SYSTEMS UNIT.
000140 DATE-WRITTEN. 07/30/99.
000150 DATE-COMPILED. 07/30/99.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM TAKES THE CLEANED DEFECT FILE OUT OF
000220*          DFCTEDIT AND SCORES EACH DEFECT AGAINST EVERY KNOWN
000230*          CONCERN ON THE QA MATRIX, USING THE LOCAL FUZZY-TEXT
000240*          ENGINE (TOKNORM / SIMSCORE) - NO OUTSIDE LOOKUP OF
000250*          ANY KIND IS USED OR ALLOWED.
000260*
000270*          ONE MATCH-RESULT RECORD IS WRITTEN PER DEFECT, IN
000280*          INPUT ORDER.  QUALIFYING MATCHES (CONFIDENCE .300 OR
000290*          BETTER) ARE THEN ROLLED UP BY S.NO INTO THE AGGREGATE
000300*          FILE, SORTED HEAVIEST REPEATER FIRST, FOR RECURAGG
000310*          TO PICK UP TOMORROW NIGHT.
000320*
000330******************************************************************
000340*----------------------------------------------------------------*
000350* DATE      BY   TICKET    DESCRIPTION                           *
000360*----------------------------------------------------------------*
000370* 07/30/99  RTM  QAB-0133  ORIGINAL PROGRAM - QAMATRIX TABLE LOAD*
000380*                          MODELED ON THE OLD EQUIPMENT-LOOKUP   *
000390* 08/09/98  RTM  QAB-0122  Y2K SCRUB - NO DATE FIELDS ON THIS    *
000400*                          PROGRAM TO TOUCH                      *
000410* 02/11/03  KDW  QAB-0170  SWITCHED FROM THE OLD KEYWORD TABLE TO*
000420*                          CALLING TOKNORM/SIMSCORE - AI-FALLBACK*
000430*                          PROJECT, LOCAL ENGINE ALWAYS "fuzzy"  *
000440* 02/18/03  KDW  QAB-0170A PRE-NORMALIZE EACH CONCERN'S TARGET   *
000450*                          TEXT AT TABLE-LOAD TIME INSTEAD OF RE-*
000460*                          TOKENIZING IT FOR EVERY DEFECT ON THE *
000470*                          SHIFT - CUT THE RUN BY TWO-THIRDS     *
000480* 04/03/01  KDW  QAB-0155  ADDED THE AGGREGATE ROLL-UP AND SORT  *
000490*                          SO RECURAGG NO LONGER HAS TO DO ITS   *
000500*                          OWN GROUP-BY OVER THE RAW MATCH FILE  *
000510******************************************************************
000520
000530         INPUT FILE              -   QAB0001.DFCTCLN
000540
000550         INPUT FILE              -   QAB0001.QAMTRX
000560
000570         OUTPUT FILE PRODUCED    -   QAB0001.MATCHRES
000580
000590         OUTPUT FILE PRODUCED    -   QAB0001.AGGMTCH
000600
000610         REPORT FILE             -   QAB0001.RUNRPT
000620
000630         DUMP FILE               -   SYSOUT
000640
000650******************************************************************
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER. IBM-390.
000690 OBJECT-COMPUTER. IBM-390.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT SYSOUT
000750     ASSIGN TO UT-S-SYSOUT
000760       ORGANIZATION IS SEQUENTIAL.
000770
000780     SELECT DFCTCLN
000790     ASSIGN TO UT-S-DFCTCLN
000800       ACCESS MODE IS SEQUENTIAL
000810       FILE STATUS IS OFCODE.
000820
000830     SELECT QAMTRX
000840     ASSIGN TO UT-S-QAMTRX
000850       ACCESS MODE IS SEQUENTIAL
000860       FILE STATUS IS QFCODE.
000870
000880     SELECT MATCHRES
000890     ASSIGN TO UT-S-MATCHRES
000900       ACCESS MODE IS SEQUENTIAL
000910       FILE STATUS IS OFCODE.
000920
000930     SELECT AGGMTCH
000940     ASSIGN TO UT-S-AGGMTCH
000950       ACCESS MODE IS SEQUENTIAL
000960       FILE STATUS IS OFCODE.
000970
000980     SELECT RUNRPT
000990     ASSIGN TO UT-S-RUNRPT
001000       ACCESS MODE IS SEQUENTIAL
001010       FILE STATUS IS OFCODE.
001020
001030 DATA DIVISION.
001040 FILE SECTION.
001050 FD  SYSOUT
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 130 CHARACTERS
001090     BLOCK CONTAINS 0 RECORDS
001100     DATA RECORD IS SYSOUT-REC.
001110 01  SYSOUT-REC  PIC X(130).
001120
001130****** CLEANED DEFECT FEED FROM DFCTEDIT - SAME 220 BYTE LAYOUT
001140****** AS DFCTRAW/DFCTCLN THERE.
001150 FD  DFCTCLN
001160     RECORDING MODE IS F
001170     LABEL RECORDS ARE STANDARD
001180     RECORD CONTAINS 220 CHARACTERS
001190     BLOCK CONTAINS 0 RECORDS
001200     DATA RECORD IS DFCTCLN-REC.
001210 01  DFCTCLN-REC                 PIC X(220).
001220
001230****** QA MATRIX MASTER, ASCENDING S.NO - READ-ONLY HERE, WE ONLY
001240****** PULL S.NO/CONCERN/STATION/DESIGNATION INTO THE IN-MEMORY
001250****** TABLE FOR SCORING.  RECURAGG/SEVSCORE/STATAUTO/RATECALC
001260****** DO THE FULL READ/REWRITE PASSES OVER THIS SAME LAYOUT.
001270 FD  QAMTRX
001280     RECORDING MODE IS F
001290     LABEL RECORDS ARE STANDARD
001300     RECORD CONTAINS 400 CHARACTERS
001310     BLOCK CONTAINS 0 RECORDS
001320     DATA RECORD IS QAMTRX-REC.
001330 01  QAMTRX-REC                  PIC X(400).
001340
001350****** ONE MATCH-RESULT-REC PER DEFECT, IN INPUT ORDER.
001360 FD  MATCHRES
001370     RECORDING MODE IS F
001380     LABEL RECORDS ARE STANDARD
001390     RECORD CONTAINS 101 CHARACTERS
001400     BLOCK CONTAINS 0 RECORDS
001410     DATA RECORD IS MATCHRES-REC.
001420 01  MATCHRES-REC                PIC X(101).
001430
001440****** ONE AGG-MATCH-REC PER CONCERN THAT CLEARED THE .300
001450****** CONFIDENCE THRESHOLD, SORTED REPEAT-COUNT DESCENDING.
001460 FD  AGGMTCH
001470     RECORDING MODE IS F
001480     LABEL RECORDS ARE STANDARD
001490     RECORD CONTAINS 101 CHARACTERS
001500     BLOCK CONTAINS 0 RECORDS
001510     DATA RECORD IS AGGMTCH-REC.
001520 01  AGGMTCH-REC                 PIC X(101).
001530
001540****** RUN-REPORT - SHARED 132-COLUMN PRINT FILE, EVERY PROGRAM
001550****** IN THE NIGHTLY CHAIN APPENDS ITS OWN SECTION.
001560 FD  RUNRPT
001570     RECORDING MODE IS F
001580     LABEL RECORDS ARE STANDARD
001590     RECORD CONTAINS 132 CHARACTERS
001600     BLOCK CONTAINS 0 RECORDS
001610     DATA RECORD IS RUNRPT-REC.
001620 01  RUNRPT-REC                  PIC X(132).
001630
001640 WORKING-STORAGE SECTION.
001650
001660 01  FILE-STATUS-CODES.
001670     05  OFCODE                  PIC X(2).
001680         88 CODE-WRITE    VALUE SPACES.
001690     05  OFCODE-NUM REDEFINES OFCODE PIC 99.
001700     05  QFCODE                  PIC X(2).
001710         88 CODE-READ     VALUE SPACES.
001720         88 NO-MORE-QAMTRX-CD VALUE "10".
001730     05  QFCODE-NUM REDEFINES QFCODE PIC 99.
001740
001750 COPY DFCTREC.
001760 COPY QAMSTR.
001770 COPY MATCHREC.
001780
001790 01  WS-REPORT-LINE              PIC X(132).
001800 01  WS-CT-DISPLAY               PIC ZZZZZZ9.
001805 01  WS-TOP-SNO-DISPLAY          PIC ZZZZ9.
001810 01  WS-MATCHED-CONCERN          PIC X(50).
001820
001830****** IN-MEMORY QA-MATRIX SCORING TABLE - S.NO/CONCERN/STATION/
001840****** DESIGNATION PLUS THE CONCERN'S TARGET TEXT ALREADY RUN
001850****** THROUGH TOKNORM AT LOAD TIME (SEE 070-NORMALIZE-TARGET),
001860****** SO 200-SCORE-ALL-CONCERNS NEVER HAS TO CALL TOKNORM MORE
001870****** THAN ONCE PER DEFECT.
001880 01  WS-QAM-TABLE.
001890     05  WS-QAM-ENTRY OCCURS 1000 TIMES
001900                      INDEXED BY QAM-IDX.
001910         10  QAM-S-NO                PIC 9(5).
001920         10  QAM-CONCERN             PIC X(60).
001930         10  QAM-STATION             PIC X(10).
001940         10  QAM-DESIGNATION         PIC X(15).
001950         10  QAM-TARGET-TEXT         PIC X(120).
001960         10  QAM-TARGET-RAW-COUNT    PIC S9(4) COMP.
001970         10  QAM-TARGET-RAW-TOKENS OCCURS 20 TIMES
001980                                     PIC X(12).
001990         10  QAM-TARGET-EXP-COUNT    PIC S9(4) COMP.
002000         10  QAM-TARGET-EXP-TOKENS OCCURS 40 TIMES
002010                                     PIC X(12).
002020         10  FILLER                  PIC X(1).
002030 01  WS-QAM-COUNT                 PIC 9(4) COMP VALUE 0.
002040
002050****** AGGREGATE ROLL-UP TABLE - ONE SLOT PER S.NO THAT HAS
002060****** CLEARED THE .300 CONFIDENCE FLOOR AT LEAST ONCE THIS RUN.
002070 01  WS-AGG-TABLE.
002080     05  WS-AGG-ENTRY OCCURS 1000 TIMES
002090                      INDEXED BY WS-AGG-IDX.
002100         10  WS-AGG-SNO             PIC 9(5).
002110         10  WS-AGG-CONCERN         PIC X(60).
002120         10  WS-AGG-REPEAT-CT       PIC 9(6) COMP.
002130         10  WS-AGG-CONF-SUM        PIC 9(7)V999 COMP-3.
002140         10  WS-AGG-MATCH-CT        PIC 9(6) COMP.
002150         10  FILLER                 PIC X(1).
002160 01  WS-AGG-COUNT                 PIC 9(4) COMP VALUE 0.
002170 01  WS-AGG-SWAP-ENTRY.
002180     05  WS-AGG-SWAP-SNO          PIC 9(5).
002190     05  WS-AGG-SWAP-CONCERN      PIC X(60).
002200     05  WS-AGG-SWAP-REPEAT-CT    PIC 9(6) COMP.
002210     05  WS-AGG-SWAP-CONF-SUM     PIC 9(7)V999 COMP-3.
002220     05  WS-AGG-SWAP-MATCH-CT     PIC 9(6) COMP.
002230     05  FILLER                   PIC X(1).
002240
002250****** PARAMETER RECORD FOR THE CALL TO TOKNORM - LAYOUT MATCHES
002260****** TOKNORM'S OWN LINKAGE SECTION FIELD FOR FIELD.
002270 01  WS-TOKNORM-PARM.
002280     05  TN-INPUT-TEXT            PIC X(120).
002290     05  TN-RAW-TOKEN-COUNT       PIC S9(4) COMP.
002300     05  TN-RAW-TOKEN-TABLE.
002310         10  TN-RAW-TOKEN OCCURS 20 TIMES
002320                                  PIC X(12).
002330     05  TN-EXP-TOKEN-COUNT       PIC S9(4) COMP.
002340     05  TN-EXP-TOKEN-TABLE.
002350         10  TN-EXP-TOKEN OCCURS 40 TIMES
002360                                  PIC X(12).
002370 01  WS-TOKNORM-RETCD             PIC S9(4) COMP.
002380
002390****** PARAMETER RECORD FOR THE CALL TO SIMSCORE - LAYOUT MATCHES
002400****** SIMSCORE'S OWN LINKAGE SECTION FIELD FOR FIELD.  THE QUERY
002410****** SIDE IS LOADED ONCE PER DEFECT (160-NORMALIZE-QUERY); THE
002420****** TARGET SIDE IS RELOADED FROM WS-QAM-TABLE FOR EVERY
002430****** CONCERN SCORED (200-SCORE-ALL-CONCERNS).
002440 01  WS-SIMSCORE-PARM.
002450     05  SS-QUERY-RAW-TEXT           PIC X(120).
002460     05  SS-TARGET-RAW-TEXT          PIC X(120).
002470     05  SS-QUERY-LOCATION           PIC X(20).
002480     05  SS-TARGET-STATION           PIC X(20).
002490     05  SS-QUERY-RAW-TOKEN-COUNT    PIC S9(4) COMP.
002500     05  SS-QUERY-RAW-TOKEN-TABLE.
002510         10  SS-QUERY-RAW-TOKEN OCCURS 20 TIMES
002520                                      PIC X(12).
002530     05  SS-QUERY-EXP-TOKEN-COUNT    PIC S9(4) COMP.
002540     05  SS-QUERY-EXP-TOKEN-TABLE.
002550         10  SS-QUERY-EXP-TOKEN OCCURS 40 TIMES
002560                                      PIC X(12).
002570     05  SS-TARGET-RAW-TOKEN-COUNT   PIC S9(4) COMP.
002580     05  SS-TARGET-RAW-TOKEN-TABLE.
002590         10  SS-TARGET-RAW-TOKEN OCCURS 20 TIMES
002600                                      PIC X(12).
002610     05  SS-TARGET-EXP-TOKEN-COUNT   PIC S9(4) COMP.
002620     05  SS-TARGET-EXP-TOKEN-TABLE.
002630         10  SS-TARGET-EXP-TOKEN OCCURS 40 TIMES
002640                                      PIC X(12).
002650     05  SS-COMPOSITE-SCORE          PIC 9V999.
002660 01  WS-SIMSCORE-RETCD             PIC S9(4) COMP.
002670
002680 01  WS-QUERY-TEXT                PIC X(120).
002690****** SPLIT VIEW OF THE QUERY TEXT USED WHEN 1000-ABEND-RTN HAS
002700****** TO DUMP A LONG QUERY OVER TWO SYSOUT LINES.
002710 01  WS-QUERY-TEXT-VIEW REDEFINES WS-QUERY-TEXT.
002720     05  WS-QUERY-TEXT-FIRST-60   PIC X(60).
002730     05  FILLER                   PIC X(1).
002740     05  WS-QUERY-TEXT-REST       PIC X(59).
002750 01  WS-BEST-SCORE                PIC 9V999.
002760 01  WS-BEST-SNO                  PIC 9(5).
002770 01  WS-BEST-IDX                  PIC 9(4) COMP.
002780
002790 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002800     05 RECORDS-READ             PIC 9(7) COMP.
002810     05 RECORDS-MATCHED          PIC 9(7) COMP.
002820     05 RECORDS-PAIRED           PIC 9(7) COMP.
002830     05 RECORDS-UNMATCHED        PIC 9(7) COMP.
002840     05 WS-DEFECT-SEQ            PIC 9(5) COMP.
002850     05 TAB-SUB                  PIC 9(4) COMP.
002860     05 FILLER                   PIC X(1).
002870
002880 01  MISC-WS-FLDS.
002890     05 RETURN-CD                PIC S9(04) COMP VALUE 0.
002900     05 FILLER                   PIC X(1).
002910
002920 01  FLAGS-AND-SWITCHES.
002930     05 MORE-DFCTCLN-SW          PIC X(01) VALUE "Y".
002940         88 NO-MORE-DFCTCLN VALUE "N".
002950     05 MORE-QAMTRX-SW           PIC X(01) VALUE "Y".
002960         88 NO-MORE-QAMTRX  VALUE "N".
002970     05 WS-QUERY-EMPTY-SW        PIC X(01) VALUE "N".
002980         88 QUERY-TOKENIZED-EMPTY VALUE "Y".
002990     05 WS-SWAP-MADE-SW          PIC X(01) VALUE "N".
003000         88 A-SWAP-WAS-MADE      VALUE "Y".
003010     05 WS-BUBBLE-SWAPPED-SW     PIC X(01) VALUE "N".
003020         88 BUBBLE-PASS-SWAPPED  VALUE "Y".
003030     05 FILLER                   PIC X(01).
003040
003050 COPY ABENDREC.
003060 77  PARA-NAME                   PIC X(24) VALUE SPACES.
003070 77  ZERO-VAL                    PIC S9(4) COMP VALUE 0.
003080 77  ONE-VAL                     PIC S9(4) COMP VALUE 1.
003090
003100 PROCEDURE DIVISION.
003110     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003120     PERFORM 050-LOAD-QAMATRIX-TABLE THRU 050-EXIT
003130             VARYING QAM-IDX FROM 1 BY 1 UNTIL NO-MORE-QAMTRX.
003140     PERFORM 100-MAINLINE THRU 100-EXIT
003150             UNTIL NO-MORE-DFCTCLN.
003160     PERFORM 300-AGGREGATE-MATCHES THRU 300-EXIT.
003170     PERFORM 330-SORT-BY-REPEAT-DESC THRU 330-EXIT.
003180     PERFORM 710-WRITE-AGGMTCH THRU 710-EXIT.
003190     PERFORM 999-CLEANUP THRU 999-EXIT.
003200     MOVE +0 TO RETURN-CODE.
003210     GOBACK.
003220
003230 000-HOUSEKEEPING.
003240     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003250     DISPLAY "******** BEGIN JOB DFCTMTCH ********".
003260     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
003270     MOVE ZERO TO WS-QAM-COUNT WS-AGG-COUNT.
003280     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003290     READ QAMTRX INTO QA-MATRIX-REC-DATA
003300         AT END MOVE "N" TO MORE-QAMTRX-SW
003310     END-READ.
003320     IF NO-MORE-QAMTRX
003330         MOVE "EMPTY QA MATRIX FILE" TO ABEND-REASON
003340         GO TO 1000-ABEND-RTN.
003350     PERFORM 900-READ-DFCTCLN THRU 900-EXIT.
003360     IF NO-MORE-DFCTCLN
003370         MOVE "EMPTY CLEAN DEFECT FILE" TO ABEND-REASON
003380         GO TO 1000-ABEND-RTN.
003390 000-EXIT.
003400     EXIT.
003410
003420****** LOAD ONE QA-MATRIX ENTRY PER PASS - SAME READ-AHEAD SHAPE
003430****** AS THE OLD 050-LOAD-EQUIPMENT-TABLE.  QAM-IDX IS DRIVEN BY
003440****** THE PERFORM VARYING IN THE MAIN PARAGRAPH.
003450 050-LOAD-QAMATRIX-TABLE.
003460     MOVE "050-LOAD-QAMATRIX-TABLE" TO PARA-NAME.
003470     MOVE QA-KV-S-NO             TO QAM-S-NO(QAM-IDX)
003480     MOVE QA-KV-CONCERN          TO QAM-CONCERN(QAM-IDX)
003490     MOVE QA-KV-OPERATION-STATION TO QAM-STATION(QAM-IDX)
003500     MOVE QA-KV-DESIGNATION      TO QAM-DESIGNATION(QAM-IDX)
003510     PERFORM 060-BUILD-TARGET-TEXT THRU 060-EXIT.
003520     PERFORM 070-NORMALIZE-TARGET  THRU 070-EXIT.
003530     ADD +1 TO WS-QAM-COUNT.
003540
003550     READ QAMTRX INTO QA-MATRIX-REC-DATA
003560         AT END MOVE "N" TO MORE-QAMTRX-SW
003570         GO TO 050-EXIT
003580     END-READ.
003590 050-EXIT.
003600     EXIT.
003610
003620 060-BUILD-TARGET-TEXT.
003630****** TARGET TEXT FOR SCORING IS CONCERN + STATION + DESIGNATION.
003640     MOVE SPACES TO QAM-TARGET-TEXT(QAM-IDX).
003650     STRING
003660         QAM-CONCERN(QAM-IDX)     DELIMITED BY SIZE
003670         " "                      DELIMITED BY SIZE
003680         QAM-STATION(QAM-IDX)     DELIMITED BY SIZE
003690         " "                      DELIMITED BY SIZE
003700         QAM-DESIGNATION(QAM-IDX) DELIMITED BY SIZE
003710         INTO QAM-TARGET-TEXT(QAM-IDX).
003720 060-EXIT.
003730     EXIT.
003740
003750 070-NORMALIZE-TARGET.
003760     MOVE SPACES TO WS-TOKNORM-PARM.
003770     MOVE QAM-TARGET-TEXT(QAM-IDX) TO TN-INPUT-TEXT.
003780     CALL "TOKNORM" USING WS-TOKNORM-PARM, WS-TOKNORM-RETCD.
003790     IF WS-TOKNORM-RETCD NOT EQUAL TO ZERO
003800         MOVE "** NON-ZERO RETURN-CODE FROM TOKNORM"
003810              TO ABEND-REASON
003820         GO TO 1000-ABEND-RTN.
003830     MOVE TN-RAW-TOKEN-COUNT  TO QAM-TARGET-RAW-COUNT(QAM-IDX)
003840     MOVE TN-RAW-TOKEN-TABLE  TO QAM-TARGET-RAW-TOKENS(QAM-IDX)
003850     MOVE TN-EXP-TOKEN-COUNT  TO QAM-TARGET-EXP-COUNT(QAM-IDX)
003860     MOVE TN-EXP-TOKEN-TABLE  TO QAM-TARGET-EXP-TOKENS(QAM-IDX).
003870 070-EXIT.
003880     EXIT.
003890
003900 100-MAINLINE.
003910     MOVE "100-MAINLINE" TO PARA-NAME.
003920     ADD +1 TO WS-DEFECT-SEQ.
003930     PERFORM 150-BUILD-QUERY     THRU 150-EXIT.
003940     PERFORM 160-NORMALIZE-QUERY THRU 160-EXIT.
003950     MOVE ZERO TO WS-BEST-SCORE.
003960     MOVE ZERO TO WS-BEST-SNO.
003970     MOVE ZERO TO WS-BEST-IDX.
003980     IF NOT QUERY-TOKENIZED-EMPTY
003990         PERFORM 200-SCORE-ALL-CONCERNS THRU 200-EXIT
004000             VARYING QAM-IDX FROM 1 BY 1
004010                 UNTIL QAM-IDX > WS-QAM-COUNT
004020     END-IF.
004030     PERFORM 250-BUILD-MATCH-RESULT THRU 250-EXIT.
004040     PERFORM 700-WRITE-MATCHRES     THRU 700-EXIT.
004050     PERFORM 280-ACCUM-AGG-TABLE    THRU 280-EXIT.
004060     ADD +1 TO RECORDS-READ.
004070     PERFORM 900-READ-DFCTCLN THRU 900-EXIT.
004080 100-EXIT.
004090     EXIT.
004100
004110 150-BUILD-QUERY.
004120****** QUERY TEXT IS DESCRIPTION + DETAILS; LOCATION COMES ACROSS
004130****** UNCHANGED FOR THE STATION BONUS.
004140     MOVE SPACES TO WS-QUERY-TEXT.
004150     STRING
004160         DEFECT-DESCRIPTION IN DEFECT-REC-DATA DELIMITED BY SIZE
004170         " "                                   DELIMITED BY SIZE
004180         DEFECT-DESC-DETAILS IN DEFECT-REC-DATA DELIMITED BY SIZE
004190         INTO WS-QUERY-TEXT.
004200 150-EXIT.
004210     EXIT.
004220
004230 160-NORMALIZE-QUERY.
004240     MOVE SPACES TO WS-TOKNORM-PARM.
004250     MOVE WS-QUERY-TEXT TO TN-INPUT-TEXT.
004260     CALL "TOKNORM" USING WS-TOKNORM-PARM, WS-TOKNORM-RETCD.
004270     IF WS-TOKNORM-RETCD NOT EQUAL TO ZERO
004280         MOVE "** NON-ZERO RETURN-CODE FROM TOKNORM"
004290              TO ABEND-REASON
004300         GO TO 1000-ABEND-RTN.
004310
004320     MOVE "N" TO WS-QUERY-EMPTY-SW.
004330     IF TN-EXP-TOKEN-COUNT = ZERO
004340         MOVE "Y" TO WS-QUERY-EMPTY-SW.
004350
004360     MOVE SPACES TO WS-SIMSCORE-PARM.
004370     MOVE WS-QUERY-TEXT          TO SS-QUERY-RAW-TEXT.
004380     MOVE LOCATION-DETAILS IN DEFECT-REC-DATA
004390                                 TO SS-QUERY-LOCATION.
004400     MOVE TN-RAW-TOKEN-COUNT     TO SS-QUERY-RAW-TOKEN-COUNT.
004410     MOVE TN-RAW-TOKEN-TABLE     TO SS-QUERY-RAW-TOKEN-TABLE.
004420     MOVE TN-EXP-TOKEN-COUNT     TO SS-QUERY-EXP-TOKEN-COUNT.
004430     MOVE TN-EXP-TOKEN-TABLE     TO SS-QUERY-EXP-TOKEN-TABLE.
004440 160-EXIT.
004450     EXIT.
004460
004470 200-SCORE-ALL-CONCERNS.
004480****** RELOAD ONLY THE TARGET SIDE OF THE SIMSCORE PARM FOR EACH
004490****** CONCERN - THE QUERY SIDE WAS ALREADY SET ONCE ABOVE.
004500     MOVE "200-SCORE-ALL-CONCERNS" TO PARA-NAME.
004510     MOVE QAM-TARGET-TEXT(QAM-IDX)  TO SS-TARGET-RAW-TEXT.
004520     MOVE QAM-STATION(QAM-IDX)      TO SS-TARGET-STATION.
004530     MOVE QAM-TARGET-RAW-COUNT(QAM-IDX)
004540                                     TO SS-TARGET-RAW-TOKEN-COUNT.
004550     MOVE QAM-TARGET-RAW-TOKENS(QAM-IDX)
004560                                     TO SS-TARGET-RAW-TOKEN-TABLE.
004570     MOVE QAM-TARGET-EXP-COUNT(QAM-IDX)
004580                                     TO SS-TARGET-EXP-TOKEN-COUNT.
004590     MOVE QAM-TARGET-EXP-TOKENS(QAM-IDX)
004600                                     TO SS-TARGET-EXP-TOKEN-TABLE.
004610
004620     CALL "SIMSCORE" USING WS-SIMSCORE-PARM, WS-SIMSCORE-RETCD.
004630     IF WS-SIMSCORE-RETCD NOT EQUAL TO ZERO
004640         MOVE "** NON-ZERO RETURN-CODE FROM SIMSCORE"
004650              TO ABEND-REASON
004660         GO TO 1000-ABEND-RTN.
004670
004680****** STRICTLY-GREATER REPLACES - TIES KEEP THE FIRST CONCERN
004690****** SCANNED.
004700     IF SS-COMPOSITE-SCORE > WS-BEST-SCORE
004710         MOVE SS-COMPOSITE-SCORE TO WS-BEST-SCORE
004720         MOVE QAM-S-NO(QAM-IDX)  TO WS-BEST-SNO
004730         SET WS-BEST-IDX         TO QAM-IDX
004740     END-IF.
004750 200-EXIT.
004760     EXIT.
004770
004780 250-BUILD-MATCH-RESULT.
004790     MOVE "250-BUILD-MATCH-RESULT" TO PARA-NAME.
004800     MOVE SPACES TO MATCH-RESULT-REC.
004810     MOVE WS-DEFECT-SEQ TO MR-DEFECT-INDEX.
004820     MOVE "fuzzy " TO MR-METHOD.
004830
004840     IF QUERY-TOKENIZED-EMPTY OR WS-BEST-SCORE < 0.150
004850         MOVE ZERO TO MR-MATCHED-SNO
004860         MOVE ZERO TO MR-CONFIDENCE
004870         MOVE "No match found" TO MR-REASON
004880     ELSE
004890         ADD +1 TO RECORDS-MATCHED
004900         MOVE WS-BEST-SNO   TO MR-MATCHED-SNO
004910         MOVE WS-BEST-SCORE TO MR-CONFIDENCE
004915         MOVE QAM-CONCERN(WS-BEST-IDX)(1:50) TO WS-MATCHED-CONCERN
004920         STRING "Fuzzy match: "     DELIMITED BY SIZE
004930                WS-MATCHED-CONCERN  DELIMITED BY SIZE
004940                INTO MR-REASON
004960     END-IF.
004970 250-EXIT.
004980     EXIT.
004990
005000 280-ACCUM-AGG-TABLE.
005010****** ONLY MATCHES AT OR ABOVE THE .300 CONFIDENCE FLOOR JOIN
005020****** THE AGGREGATE ROLL-UP - EVERYTHING ELSE STAYS UNMATCHED
005030****** FOR TONIGHT'S RUN.
005040     MOVE "280-ACCUM-AGG-TABLE" TO PARA-NAME.
005050     IF MR-MATCHED-SNO = ZERO OR MR-CONFIDENCE < 0.300
005060         ADD +1 TO RECORDS-UNMATCHED
005070     ELSE
005080         ADD +1 TO RECORDS-PAIRED
005090         SET WS-SWAP-MADE-SW TO FALSE
005100         PERFORM 285-SCAN-AGG-TABLE THRU 285-EXIT
005110             VARYING WS-AGG-IDX FROM 1 BY 1
005120                 UNTIL WS-AGG-IDX > WS-AGG-COUNT
005130                    OR A-SWAP-WAS-MADE
005140         IF NOT A-SWAP-WAS-MADE
005150             IF WS-AGG-COUNT < 1000
005160                 ADD +1 TO WS-AGG-COUNT
005170                 MOVE MR-MATCHED-SNO TO WS-AGG-SNO(WS-AGG-COUNT)
005180                 MOVE QAM-CONCERN(WS-BEST-IDX)
005190                   TO WS-AGG-CONCERN(WS-AGG-COUNT)
005200                 MOVE QUANTITY IN DEFECT-REC-DATA
005210                   TO WS-AGG-REPEAT-CT(WS-AGG-COUNT)
005220                 MOVE MR-CONFIDENCE
005230                   TO WS-AGG-CONF-SUM(WS-AGG-COUNT)
005240                 MOVE 1 TO WS-AGG-MATCH-CT(WS-AGG-COUNT)
005250             ELSE
005260                 MOVE "AGG-TABLE CAPACITY EXCEEDED"
005270                      TO ABEND-REASON
005280                 GO TO 1000-ABEND-RTN
005290             END-IF
005300         END-IF
005310     END-IF.
005320 280-EXIT.
005330     EXIT.
005340
005350 285-SCAN-AGG-TABLE.
005360     IF WS-AGG-SNO(WS-AGG-IDX) = MR-MATCHED-SNO
005370         ADD QUANTITY IN DEFECT-REC-DATA
005380           TO WS-AGG-REPEAT-CT(WS-AGG-IDX)
005390         ADD MR-CONFIDENCE
005400           TO WS-AGG-CONF-SUM(WS-AGG-IDX)
005410         ADD +1 TO WS-AGG-MATCH-CT(WS-AGG-IDX)
005420         SET WS-SWAP-MADE-SW TO TRUE
005430     END-IF.
005440 285-EXIT.
005450     EXIT.
005460
005470 300-AGGREGATE-MATCHES.
005480****** REPLACE EACH ACCUMULATED CONFIDENCE SUM WITH ITS AVERAGE -
005490****** ONCE THIS PASS IS DONE WS-AGG-CONF-SUM HOLDS AVG-CONFIDENCE
005500     MOVE "300-AGGREGATE-MATCHES" TO PARA-NAME.
005510     PERFORM 310-AVERAGE-ONE-CONCERN THRU 310-EXIT
005520         VARYING WS-AGG-IDX FROM 1 BY 1
005530             UNTIL WS-AGG-IDX > WS-AGG-COUNT.
005540 300-EXIT.
005550     EXIT.
005560
005570 310-AVERAGE-ONE-CONCERN.
005580     IF WS-AGG-MATCH-CT(WS-AGG-IDX) > 0
005590         COMPUTE WS-AGG-CONF-SUM(WS-AGG-IDX) ROUNDED =
005600             WS-AGG-CONF-SUM(WS-AGG-IDX) /
005610             WS-AGG-MATCH-CT(WS-AGG-IDX)
005620     END-IF.
005630 310-EXIT.
005640     EXIT.
005650
005660 330-SORT-BY-REPEAT-DESC.
005670****** REPEATED BUBBLE PASSES, REPEAT-COUNT DESCENDING - THE
005680****** TABLE NEVER HOLDS MORE THAN A FEW HUNDRED CONCERNS SO A
005690****** SORT VERB WOULD BE OVERKILL HERE.
005700     MOVE "330-SORT-BY-REPEAT-DESC" TO PARA-NAME.
005710     IF WS-AGG-COUNT > 1
005720         MOVE "Y" TO WS-BUBBLE-SWAPPED-SW
005730         PERFORM 335-ONE-BUBBLE-PASS THRU 335-EXIT
005740             UNTIL NOT BUBBLE-PASS-SWAPPED
005750     END-IF.
005760 330-EXIT.
005770     EXIT.
005780
005790 335-ONE-BUBBLE-PASS.
005800     MOVE "N" TO WS-BUBBLE-SWAPPED-SW.
005810     PERFORM 337-COMPARE-AND-SWAP THRU 337-EXIT
005820         VARYING TAB-SUB FROM 1 BY 1
005830             UNTIL TAB-SUB > WS-AGG-COUNT - 1.
005840 335-EXIT.
005850     EXIT.
005860
005870 337-COMPARE-AND-SWAP.
005880     IF WS-AGG-REPEAT-CT(TAB-SUB) <
005890        WS-AGG-REPEAT-CT(TAB-SUB + 1)
005900         MOVE WS-AGG-ENTRY(TAB-SUB)     TO WS-AGG-SWAP-ENTRY
005910         MOVE WS-AGG-ENTRY(TAB-SUB + 1)
005920           TO WS-AGG-ENTRY(TAB-SUB)
005930         MOVE WS-AGG-SWAP-ENTRY TO WS-AGG-ENTRY(TAB-SUB + 1)
005940         MOVE "Y" TO WS-BUBBLE-SWAPPED-SW
005950     END-IF.
005960 337-EXIT.
005970     EXIT.
005980
005990 700-WRITE-MATCHRES.
006000     MOVE "700-WRITE-MATCHRES" TO PARA-NAME.
006010     WRITE MATCHRES-REC FROM MATCH-RESULT-REC.
006020 700-EXIT.
006030     EXIT.
006040
006050 710-WRITE-AGGMTCH.
006060     MOVE "710-WRITE-AGGMTCH" TO PARA-NAME.
006070     PERFORM 715-WRITE-ONE-AGGMTCH THRU 715-EXIT
006080         VARYING WS-AGG-IDX FROM 1 BY 1
006090             UNTIL WS-AGG-IDX > WS-AGG-COUNT.
006100 710-EXIT.
006110     EXIT.
006120
006130 715-WRITE-ONE-AGGMTCH.
006140     MOVE SPACES TO AGG-MATCH-REC.
006150     MOVE WS-AGG-SNO(WS-AGG-IDX)       TO AG-QA-SNO.
006160     MOVE WS-AGG-CONCERN(WS-AGG-IDX)   TO AG-QA-CONCERN.
006170     MOVE WS-AGG-REPEAT-CT(WS-AGG-IDX) TO AG-REPEAT-COUNT.
006180     MOVE WS-AGG-CONF-SUM(WS-AGG-IDX)  TO AG-AVG-CONFIDENCE.
006190     WRITE AGGMTCH-REC FROM AGG-MATCH-REC.
006200 715-EXIT.
006210     EXIT.
006220
006230 800-OPEN-FILES.
006240     MOVE "800-OPEN-FILES" TO PARA-NAME.
006250     OPEN INPUT DFCTCLN, QAMTRX.
006260     OPEN OUTPUT MATCHRES, AGGMTCH, SYSOUT, RUNRPT.
006270 800-EXIT.
006280     EXIT.
006290
006300 850-CLOSE-FILES.
006310     MOVE "850-CLOSE-FILES" TO PARA-NAME.
006320     CLOSE DFCTCLN, QAMTRX, MATCHRES, AGGMTCH, SYSOUT, RUNRPT.
006330 850-EXIT.
006340     EXIT.
006350
006360 900-READ-DFCTCLN.
006370     READ DFCTCLN INTO DEFECT-REC-DATA
006380         AT END MOVE "N" TO MORE-DFCTCLN-SW
006390         GO TO 900-EXIT
006400     END-READ.
006410 900-EXIT.
006420     EXIT.
006430
006440 999-CLEANUP.
006450     MOVE "999-CLEANUP" TO PARA-NAME.
006460
006470     MOVE SPACES TO WS-REPORT-LINE.
006480     MOVE "DFCTMTCH - DEFECT MATCHING SUMMARY" TO WS-REPORT-LINE.
006490     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
006500
006510     MOVE RECORDS-READ TO WS-CT-DISPLAY.
006520     MOVE SPACES TO WS-REPORT-LINE.
006530     STRING "DEFECTS SCORED . . . . . " DELIMITED BY SIZE
006540         WS-CT-DISPLAY DELIMITED BY SIZE
006550         INTO WS-REPORT-LINE.
006560     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
006570
006580     MOVE RECORDS-MATCHED TO WS-CT-DISPLAY.
006590     MOVE SPACES TO WS-REPORT-LINE.
006600     STRING "DEFECTS MATCHED. . . . . " DELIMITED BY SIZE
006610         WS-CT-DISPLAY DELIMITED BY SIZE
006620         INTO WS-REPORT-LINE.
006630     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
006640
006650     MOVE RECORDS-PAIRED TO WS-CT-DISPLAY.
006660     MOVE SPACES TO WS-REPORT-LINE.
006670     STRING "DEFECTS PAIRED (>= .300) " DELIMITED BY SIZE
006680         WS-CT-DISPLAY DELIMITED BY SIZE
006690         INTO WS-REPORT-LINE.
006700     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
006710
006720     MOVE RECORDS-UNMATCHED TO WS-CT-DISPLAY.
006730     MOVE SPACES TO WS-REPORT-LINE.
006740     STRING "DEFECTS UNMATCHED. . . . " DELIMITED BY SIZE
006750         WS-CT-DISPLAY DELIMITED BY SIZE
006760         INTO WS-REPORT-LINE.
006770     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
006780
006790     MOVE WS-AGG-COUNT TO WS-CT-DISPLAY.
006800     MOVE SPACES TO WS-REPORT-LINE.
006810     STRING "CONCERNS WITH NEW HITS . " DELIMITED BY SIZE
006820         WS-CT-DISPLAY DELIMITED BY SIZE
006830         INTO WS-REPORT-LINE.
006840     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
006845
006846     IF WS-AGG-COUNT > 0
006847         MOVE WS-AGG-SNO(1)      TO WS-TOP-SNO-DISPLAY
006848         MOVE WS-AGG-REPEAT-CT(1) TO WS-CT-DISPLAY
006849         MOVE SPACES TO WS-REPORT-LINE
006850         STRING "TOP REPEAT . . . . . . . S.NO " DELIMITED BY SIZE
006851             WS-TOP-SNO-DISPLAY               DELIMITED BY SIZE
006852             "  "                              DELIMITED BY SIZE
006853             WS-AGG-CONCERN(1)(1:40)           DELIMITED BY SIZE
006854             "  REPEATS "                      DELIMITED BY SIZE
006855             WS-CT-DISPLAY                     DELIMITED BY SIZE
006856             INTO WS-REPORT-LINE
006857         WRITE RUNRPT-REC FROM WS-REPORT-LINE
006858     END-IF.
006859
006860     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006870
006880     DISPLAY "** DEFECTS SCORED **".
006890     DISPLAY RECORDS-READ.
006900     DISPLAY "** DEFECTS MATCHED **".
006910     DISPLAY RECORDS-MATCHED.
006920     DISPLAY "** CONCERNS AGGREGATED **".
006930     DISPLAY WS-AGG-COUNT.
006940
006950     DISPLAY "******** NORMAL END OF JOB DFCTMTCH ********".
006960 999-EXIT.
006970     EXIT.
006980
006990 1000-ABEND-RTN.
007000     MOVE "DFCTMTCH" TO ABEND-PROGRAM.
007010     MOVE PARA-NAME TO ABEND-PARA.
007020     WRITE SYSOUT-REC FROM ABEND-REC.
007030     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
007040     DISPLAY "*** ABEND - DFCTMTCH ***" UPON CONSOLE.
007050     DIVIDE ZERO-VAL INTO ONE-VAL.
