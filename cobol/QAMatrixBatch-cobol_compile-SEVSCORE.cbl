000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  SEVSCORE.
000120 AUTHOR. KEVIN D. WHITFIELD.
000130 INSTALLATION. QUALITY SYSTEMS UNIT.
000140 DATE-WRITTEN. 05/17/94.
000150 DATE-COMPILED. 05/17/94.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM ROLLS EACH QA MATRIX ENTRY'S WORKSTATION
000220*          CONTROL SCORES UP INTO THE THREE PLANT RATINGS -
000230*          MFG, QUALITY AND PLANT - AND SETS THE MATCHING
000240*          WORKSTATION / MFG / PLANT OK-NG STATUS FROM THOSE
000250*          RATINGS AGAINST THE CONCERN'S DEFECT RATING.  A NULL
000260*          SCORE (PRESENT-SWITCH OF "N") NEVER CONTRIBUTES TO ANY
000270*          SUM - IT IS TREATED AS A CHECKPOINT THAT WAS NOT RUN,
000280*          NOT AS A ZERO RESULT.
000290*
000300******************************************************************
000310*----------------------------------------------------------------*
000320* DATE      BY   TICKET    DESCRIPTION                           *
000330*----------------------------------------------------------------*
000340* 05/17/94  KDW  QAB-0047  ORIGINAL PROGRAM - REPLACES THE PAPER *
000350*                          WORKSHEET THE FLOOR SUPERVISORS USED  *
000360*                          TO HAND-TOTAL THE CONTROL SCORES      *
000370* 09/02/98  RTM  QAB-0118  Y2K SCRUB - NO DATE FIELDS ON THIS    *
000380*                          PROGRAM TO TOUCH                      *
000390* 06/09/02  KDW  QAB-0161  RESIDUAL-TORQUE MOVED OUT OF THE MFG  *
000400*                          RATING AND INTO THE PLANT RATING PER  *
000410*                          THE NEW FINAL-STATION SCORE SHEET     *
000420* 01/14/05  KDW  QAB-0188  WORKSTATION/MFG/PLANT STATUS SPLIT    *
000430*                          INTO THREE SEPARATE FIELDS - USED TO  *
000440*                          BE ONE COMBINED BYTE ON THE MATRIX    *
000450******************************************************************
000460
000470         INPUT FILE              -   QAB0001.QAMTRX
000480
000490         OUTPUT FILE PRODUCED    -   QAB0001.QAMOUT
000500
000510         REPORT FILE             -   QAB0001.RUNRPT
000520
000530         DUMP FILE               -   SYSOUT
000540
000550******************************************************************
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. IBM-390.
000590 OBJECT-COMPUTER. IBM-390.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT SYSOUT
000650     ASSIGN TO UT-S-SYSOUT
000660       ORGANIZATION IS SEQUENTIAL.
000670
000680     SELECT QAMTRX
000690     ASSIGN TO UT-S-QAMTRX
000700       ACCESS MODE IS SEQUENTIAL
000710       FILE STATUS IS QFCODE.
000720
000730     SELECT QAMOUT
000740     ASSIGN TO UT-S-QAMOUT
000750       ACCESS MODE IS SEQUENTIAL
000760       FILE STATUS IS OFCODE.
000770
000780     SELECT RUNRPT
000790     ASSIGN TO UT-S-RUNRPT
000800       ACCESS MODE IS SEQUENTIAL
000810       FILE STATUS IS OFCODE.
000820
000830 DATA DIVISION.
000840 FILE SECTION.
000850 FD  SYSOUT
000860     RECORDING MODE IS F
000870     LABEL RECORDS ARE STANDARD
000880     RECORD CONTAINS 130 CHARACTERS
000890     BLOCK CONTAINS 0 RECORDS
000900     DATA RECORD IS SYSOUT-REC.
000910 01  SYSOUT-REC  PIC X(130).
000920
000930****** QA MATRIX MASTER, ASCENDING S.NO - READ IN, REWRITTEN OUT
000940****** TO QAMOUT WITH THE THREE RATINGS AND THREE STATUSES SET.
000950 FD  QAMTRX
000960     RECORDING MODE IS F
000970     LABEL RECORDS ARE STANDARD
000980     RECORD CONTAINS 400 CHARACTERS
000990     BLOCK CONTAINS 0 RECORDS
001000     DATA RECORD IS QAMTRX-REC.
001010 01  QAMTRX-REC                  PIC X(400).
001020
001030****** RESCORED MATRIX, SAME 400 BYTE LAYOUT AS QAMTRX - PICKED
001040****** UP BY STATAUTO FOR TONIGHT'S STATUS-CHANGE COMPARE.
001050 FD  QAMOUT
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 400 CHARACTERS
001090     BLOCK CONTAINS 0 RECORDS
001100     DATA RECORD IS QAMOUT-REC.
001110 01  QAMOUT-REC                  PIC X(400).
001120
001130****** RUN-REPORT - SHARED 132-COLUMN PRINT FILE, EVERY PROGRAM
001140****** IN THE NIGHTLY CHAIN APPENDS ITS OWN SECTION.
001150 FD  RUNRPT
001160     RECORDING MODE IS F
001170     LABEL RECORDS ARE STANDARD
001180     RECORD CONTAINS 132 CHARACTERS
001190     BLOCK CONTAINS 0 RECORDS
001200     DATA RECORD IS RUNRPT-REC.
001210 01  RUNRPT-REC                  PIC X(132).
001220
001230 WORKING-STORAGE SECTION.
001240
001250 01  FILE-STATUS-CODES.
001260     05  OFCODE                  PIC X(2).
001270         88 CODE-WRITE    VALUE SPACES.
001280     05  OFCODE-NUM REDEFINES OFCODE PIC 99.
001290     05  QFCODE                  PIC X(2).
001300         88 CODE-READ     VALUE SPACES.
001310         88 NO-MORE-QAMTRX-CD VALUE "10".
001320     05  QFCODE-NUM REDEFINES QFCODE PIC 99.
001330
001340 COPY QAMSTR.
001350
001360 01  WS-REPORT-LINE              PIC X(132).
001370 01  WS-CT-DISPLAY               PIC ZZZZZZ9.
001380
001390****** SPLIT VIEW OF THE REPORT LINE, HELD OVER FROM THE OLD
001400****** WORKSHEET-BY-STATION LAYOUT - NOT USED BY THIS PASS BUT
001410****** LEFT IN PLACE FOR THE OPTIONAL DETAIL LISTING BELOW.
001420 01  WS-REPORT-LINE-VIEW REDEFINES WS-REPORT-LINE.
001430     05  WS-RPT-LEFT-HALF        PIC X(66).
001440     05  WS-RPT-RIGHT-HALF       PIC X(66).
001450
001460 01  RATING-ACCUMULATORS.
001470     05  WS-MFG-SUM              PIC S9(5) COMP.
001480     05  WS-QUALITY-SUM          PIC S9(5) COMP.
001490     05  WS-PLANT-SUM            PIC S9(5) COMP.
001500     05  FILLER                  PIC X(1).
001510
001520 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001530     05 RECORDS-READ             PIC 9(7) COMP.
001540     05 WS-SUB1                  PIC 9(4) COMP.
001550     05 WS-EFFECTIVE-RATING      PIC 9(1) COMP.
001560     05 WS-WS-OK-CT              PIC 9(7) COMP.
001570     05 WS-WS-NG-CT              PIC 9(7) COMP.
001580     05 WS-MFG-OK-CT             PIC 9(7) COMP.
001590     05 WS-MFG-NG-CT             PIC 9(7) COMP.
001600     05 WS-PLANT-OK-CT           PIC 9(7) COMP.
001610     05 WS-PLANT-NG-CT           PIC 9(7) COMP.
001620     05 FILLER                   PIC X(1).
001630
001640 01  MISC-WS-FLDS.
001650     05 RETURN-CD                PIC S9(04) COMP VALUE 0.
001660     05 FILLER                   PIC X(1).
001670
001680 01  FLAGS-AND-SWITCHES.
001690     05 MORE-QAMTRX-SW           PIC X(01) VALUE "Y".
001700         88 NO-MORE-QAMTRX  VALUE "N".
001710     05 WS-RECURRENCE-SW         PIC X(01) VALUE "N".
001720         88 HAS-RECURRENCE       VALUE "Y".
001730     05 FILLER                   PIC X(01).
001740
001750 COPY ABENDREC.
001760 77  PARA-NAME                   PIC X(24) VALUE SPACES.
001770 77  ZERO-VAL                    PIC S9(4) COMP VALUE 0.
001780 77  ONE-VAL                     PIC S9(4) COMP VALUE 1.
001790
001800 PROCEDURE DIVISION.
001810     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001820     PERFORM 100-MAINLINE THRU 100-EXIT
001830             UNTIL NO-MORE-QAMTRX.
001840     PERFORM 999-CLEANUP THRU 999-EXIT.
001850     MOVE +0 TO RETURN-CODE.
001860     GOBACK.
001870
001880 000-HOUSEKEEPING.
001890     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001900     DISPLAY "******** BEGIN JOB SEVSCORE ********".
001910     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
001920     PERFORM 800-OPEN-FILES THRU 800-EXIT.
001930     READ QAMTRX INTO QA-MATRIX-REC-DATA
001940         AT END MOVE "N" TO MORE-QAMTRX-SW
001950     END-READ.
001960     IF NO-MORE-QAMTRX
001970         MOVE "EMPTY QA MATRIX FILE" TO ABEND-REASON
001980         GO TO 1000-ABEND-RTN.
001990 000-EXIT.
002000     EXIT.
002010
002020 100-MAINLINE.
002030     MOVE "100-MAINLINE" TO PARA-NAME.
002040     ADD +1 TO RECORDS-READ.
002050     PERFORM 300-CALC-MFG-RATING     THRU 300-EXIT.
002060     PERFORM 320-CALC-QUALITY-RATING THRU 320-EXIT.
002070     PERFORM 340-CALC-PLANT-RATING   THRU 340-EXIT.
002080     PERFORM 400-CALC-STATUSES       THRU 400-EXIT.
002090     PERFORM 700-WRITE-QAMOUT        THRU 700-EXIT.
002100     READ QAMTRX INTO QA-MATRIX-REC-DATA
002110         AT END MOVE "N" TO MORE-QAMTRX-SW
002120     END-READ.
002130 100-EXIT.
002140     EXIT.
002150
002160****** MFG RATING = TRIM + CHASSIS + FINAL (LESS RESIDUAL-TORQUE).
002170 300-CALC-MFG-RATING.
002180     MOVE "300-CALC-MFG-RATING" TO PARA-NAME.
002190     MOVE ZERO TO WS-MFG-SUM.
002200     PERFORM 305-ADD-TRIM-SCORE THRU 305-EXIT
002210         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 11.
002220     PERFORM 310-ADD-CHASSIS-SCORE THRU 310-EXIT
002230         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 15.
002240     PERFORM 315-ADD-FINAL-NORMAL-SCORE THRU 315-EXIT
002250         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 11.
002260     MOVE WS-MFG-SUM TO QA-MFG-RATING.
002270 300-EXIT.
002280     EXIT.
002290
002300 305-ADD-TRIM-SCORE.
002310     IF QA-TRIM-IS-PRESENT(WS-SUB1)
002320         ADD QA-TRIM-VALUE(WS-SUB1) TO WS-MFG-SUM
002330     END-IF.
002340 305-EXIT.
002350     EXIT.
002360
002370 310-ADD-CHASSIS-SCORE.
002380     IF QA-CHASSIS-IS-PRESENT(WS-SUB1)
002390         ADD QA-CHASSIS-VALUE(WS-SUB1) TO WS-MFG-SUM
002400     END-IF.
002410 310-EXIT.
002420     EXIT.
002430
002440 315-ADD-FINAL-NORMAL-SCORE.
002450     IF QA-FINAL-NORMAL-PRESENT-SW(WS-SUB1) = "P"
002460         ADD QA-FINAL-NORMAL-VALUE(WS-SUB1) TO WS-MFG-SUM
002470     END-IF.
002480 315-EXIT.
002490     EXIT.
002500
002510****** QUALITY RATING = ALL ELEVEN Q-CONTROL CHECKPOINTS.
002520 320-CALC-QUALITY-RATING.
002530     MOVE "320-CALC-QUALITY-RATING" TO PARA-NAME.
002540     MOVE ZERO TO WS-QUALITY-SUM.
002550     PERFORM 325-ADD-QCONTROL-SCORE THRU 325-EXIT
002560         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 11.
002570     MOVE WS-QUALITY-SUM TO QA-QUALITY-RATING.
002580 320-EXIT.
002590     EXIT.
002600
002610 325-ADD-QCONTROL-SCORE.
002620     IF QA-QCONTROL-IS-PRESENT(WS-SUB1)
002630         ADD QA-QCONTROL-VALUE(WS-SUB1) TO WS-QUALITY-SUM
002640     END-IF.
002650 325-EXIT.
002660     EXIT.
002670
002680****** PLANT RATING = RESIDUAL-TORQUE + Q-CONTROL(11) +
002690****** Q-CONTROL-DETAIL(4).
002700 340-CALC-PLANT-RATING.
002710     MOVE "340-CALC-PLANT-RATING" TO PARA-NAME.
002720     MOVE ZERO TO WS-PLANT-SUM.
002730     IF RESIDUAL-TORQUE-PRESENT
002740         ADD QA-RESIDUAL-TORQUE-VALUE TO WS-PLANT-SUM
002750     END-IF.
002760     PERFORM 345-ADD-QCONTROL-FOR-PLANT THRU 345-EXIT
002770         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 11.
002780     PERFORM 350-ADD-QCTL-DETAIL-SCORE THRU 350-EXIT
002790         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 4.
002800     MOVE WS-PLANT-SUM TO QA-PLANT-RATING.
002810 340-EXIT.
002820     EXIT.
002830
002840 345-ADD-QCONTROL-FOR-PLANT.
002850     IF QA-QCONTROL-IS-PRESENT(WS-SUB1)
002860         ADD QA-QCONTROL-VALUE(WS-SUB1) TO WS-PLANT-SUM
002870     END-IF.
002880 345-EXIT.
002890     EXIT.
002900
002910 350-ADD-QCTL-DETAIL-SCORE.
002920     IF QA-QCTL-DETAIL-IS-PRESENT(WS-SUB1)
002930         ADD QA-QCTL-DETAIL-VALUE(WS-SUB1) TO WS-PLANT-SUM
002940     END-IF.
002950 350-EXIT.
002960     EXIT.
002970
002980****** WORKSTATION STATUS GOES NG THE MOMENT ANY WEEKLY SLOT IS
002990****** NON-ZERO, REGARDLESS OF RATING.  MFG AND PLANT STATUS ARE
003000****** STRAIGHT RATING-VS-DEFECT-RATING COMPARES, "=" IS OK.  A
003010****** MISSING DEFECT RATING (ZERO) IS TREATED AS MINOR (1).
003020 400-CALC-STATUSES.
003030     MOVE "400-CALC-STATUSES" TO PARA-NAME.
003040     MOVE QA-DEFECT-RATING TO WS-EFFECTIVE-RATING.
003050     IF QA-DEFECT-RATING = 0
003060         MOVE 1 TO WS-EFFECTIVE-RATING
003070     END-IF.
003080
003090     SET WS-RECURRENCE-SW TO FALSE.
003100     PERFORM 405-CHECK-RECUR-SLOT THRU 405-EXIT
003110         VARYING WS-SUB1 FROM 1 BY 1
003120             UNTIL WS-SUB1 > 6 OR HAS-RECURRENCE.
003130
003140     IF HAS-RECURRENCE
003150         MOVE "NG" TO QA-WS-STATUS
003160         ADD +1 TO WS-WS-NG-CT
003170     ELSE
003180         IF QA-MFG-RATING >= WS-EFFECTIVE-RATING
003190             MOVE "OK" TO QA-WS-STATUS
003200             ADD +1 TO WS-WS-OK-CT
003210         ELSE
003220             MOVE "NG" TO QA-WS-STATUS
003230             ADD +1 TO WS-WS-NG-CT
003240         END-IF
003250     END-IF.
003260
003270     IF QA-MFG-RATING >= WS-EFFECTIVE-RATING
003280         MOVE "OK" TO QA-MFG-STATUS
003290         ADD +1 TO WS-MFG-OK-CT
003300     ELSE
003310         MOVE "NG" TO QA-MFG-STATUS
003320         ADD +1 TO WS-MFG-NG-CT
003330     END-IF.
003340
003350     IF QA-PLANT-RATING >= WS-EFFECTIVE-RATING
003360         MOVE "OK" TO QA-PLANT-STATUS
003370         ADD +1 TO WS-PLANT-OK-CT
003380     ELSE
003390         MOVE "NG" TO QA-PLANT-STATUS
003400         ADD +1 TO WS-PLANT-NG-CT
003410     END-IF.
003420 400-EXIT.
003430     EXIT.
003440
003450 405-CHECK-RECUR-SLOT.
003460     IF QA-WEEKLY-RECUR-SLOT(WS-SUB1) > 0
003470         SET WS-RECURRENCE-SW TO TRUE
003480     END-IF.
003490 405-EXIT.
003500     EXIT.
003510
003520 700-WRITE-QAMOUT.
003530     MOVE "700-WRITE-QAMOUT" TO PARA-NAME.
003540     WRITE QAMOUT-REC FROM QA-MATRIX-REC-DATA.
003550 700-EXIT.
003560     EXIT.
003570
003580 800-OPEN-FILES.
003590     MOVE "800-OPEN-FILES" TO PARA-NAME.
003600     OPEN INPUT QAMTRX.
003610     OPEN OUTPUT QAMOUT, SYSOUT, RUNRPT.
003620 800-EXIT.
003630     EXIT.
003640
003650 850-CLOSE-FILES.
003660     MOVE "850-CLOSE-FILES" TO PARA-NAME.
003670     CLOSE QAMTRX, QAMOUT, SYSOUT, RUNRPT.
003680 850-EXIT.
003690     EXIT.
003700
003710 999-CLEANUP.
003720     MOVE "999-CLEANUP" TO PARA-NAME.
003730
003740     MOVE SPACES TO WS-REPORT-LINE.
003750     MOVE "SEVSCORE - RATING AND STATUS SUMMARY"
003760         TO WS-REPORT-LINE.
003770     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
003780
003790     MOVE RECORDS-READ TO WS-CT-DISPLAY.
003800     MOVE SPACES TO WS-REPORT-LINE.
003810     STRING "CONCERNS RESCORED. . . . " DELIMITED BY SIZE
003820         WS-CT-DISPLAY DELIMITED BY SIZE
003830         INTO WS-REPORT-LINE.
003840     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
003850
003860     MOVE WS-WS-OK-CT TO WS-CT-DISPLAY.
003870     MOVE SPACES TO WS-REPORT-LINE.
003880     STRING "WORKSTATION STATUS OK . " DELIMITED BY SIZE
003890         WS-CT-DISPLAY DELIMITED BY SIZE
003900         INTO WS-REPORT-LINE.
003910     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
003920
003930     MOVE WS-WS-NG-CT TO WS-CT-DISPLAY.
003940     MOVE SPACES TO WS-REPORT-LINE.
003950     STRING "WORKSTATION STATUS NG . " DELIMITED BY SIZE
003960         WS-CT-DISPLAY DELIMITED BY SIZE
003970         INTO WS-REPORT-LINE.
003980     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
003990
004000     MOVE WS-MFG-OK-CT TO WS-CT-DISPLAY.
004010     MOVE SPACES TO WS-REPORT-LINE.
004020     STRING "MFG STATUS OK . . . . . " DELIMITED BY SIZE
004030         WS-CT-DISPLAY DELIMITED BY SIZE
004040         INTO WS-REPORT-LINE.
004050     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
004060
004070     MOVE WS-MFG-NG-CT TO WS-CT-DISPLAY.
004080     MOVE SPACES TO WS-REPORT-LINE.
004090     STRING "MFG STATUS NG . . . . . " DELIMITED BY SIZE
004100         WS-CT-DISPLAY DELIMITED BY SIZE
004110         INTO WS-REPORT-LINE.
004120     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
004130
004140     MOVE WS-PLANT-OK-CT TO WS-CT-DISPLAY.
004150     MOVE SPACES TO WS-REPORT-LINE.
004160     STRING "PLANT STATUS OK . . . . " DELIMITED BY SIZE
004170         WS-CT-DISPLAY DELIMITED BY SIZE
004180         INTO WS-REPORT-LINE.
004190     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
004200
004210     MOVE WS-PLANT-NG-CT TO WS-CT-DISPLAY.
004220     MOVE SPACES TO WS-REPORT-LINE.
004230     STRING "PLANT STATUS NG . . . . " DELIMITED BY SIZE
004240         WS-CT-DISPLAY DELIMITED BY SIZE
004250         INTO WS-REPORT-LINE.
004260     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
004270
004280     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004290
004300     DISPLAY "** CONCERNS RESCORED **".
004310     DISPLAY RECORDS-READ.
004320     DISPLAY "** PLANT STATUS OK / NG **".
004330     DISPLAY WS-PLANT-OK-CT.
004340     DISPLAY WS-PLANT-NG-CT.
004350
004360     DISPLAY "******** NORMAL END OF JOB SEVSCORE ********".
004370 999-EXIT.
004380     EXIT.
004390
004400 1000-ABEND-RTN.
004410     MOVE "SEVSCORE" TO ABEND-PROGRAM.
004420     MOVE PARA-NAME TO ABEND-PARA.
004430     WRITE SYSOUT-REC FROM ABEND-REC.
004440     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004450     DISPLAY "*** ABEND - SEVSCORE ***" UPON CONSOLE.
004460     DIVIDE ZERO-VAL INTO ONE-VAL.
