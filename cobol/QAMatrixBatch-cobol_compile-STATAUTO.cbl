000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  STATAUTO.
000120 AUTHOR. RHONDA MERCER.
000130 INSTALLATION. QUALITY SYSTEMS UNIT.
000140 DATE-WRITTEN. 03/03/00.
000150 DATE-COMPILED. 03/03/00.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM SETS THE THREE OK/NG STATUSES (WORKSTA-
000220*          TION, MFG, PLANT) ON EVERY QA MATRIX ENTRY FROM THE
000230*          RATINGS SEVSCORE JUST COMPUTED, PRINTS THE NIGHTLY
000240*          NG SUMMARY, AND DIFFS TONIGHT'S STATUSES AGAINST
000250*          LAST NIGHT'S SNAPSHOT SO SUPERVISORS ONLY HAVE TO
000260*          LOOK AT WHAT ACTUALLY CHANGED.
000270*
000280*          UPSI-1 ON ALSO PICKS UP AN OPTIONAL REPEAT-COUNT
000290*          ADJUSTMENT FILE (SAME LAYOUT AS DFCTMTCH'S AGGREGATE
000300*          FILE) BEFORE STATUSES ARE SET - USED WHEN QUALITY
000310*          HAS TO BACK-POST A MANUALLY CONFIRMED REPEAT THAT
000320*          MISSED LAST NIGHT'S REGULAR RECURAGG RUN.
000330*
000340******************************************************************
000350*----------------------------------------------------------------*
000360* DATE      BY   TICKET    DESCRIPTION                           *
000370*----------------------------------------------------------------*
000380* 03/03/00  RTM  QAB-0140  ORIGINAL PROGRAM - REPLACES THE FRIDAY*
000390*                          AFTERNOON MANUAL STATUS REVIEW MEETING*
000400* 08/09/98  RTM  QAB-0122  Y2K SCRUB - NO DATE FIELDS ON THIS    *
000410*                          PROGRAM TO TOUCH                      *
000420* 02/03/02  KDW  QAB-0159  ADDED THE UPSI-1 BACK-POST-REPEAT PATH*
000430*                          FOR QUALITY'S MANUAL CORRECTION RUNS  *
000440* 01/14/05  KDW  QAB-0188  WORKSTATION/MFG/PLANT STATUS SPLIT    *
000450*                          INTO THREE SEPARATE FIELDS - THIS     *
000460*                          PROGRAM'S DIFF NOW WRITES ONE STATUS- *
000470*                          CHANGE RECORD PER FIELD, NOT PER ROW  *
000480******************************************************************
000490
000500         INPUT FILE              -   QAB0001.QAMTRX
000510
000520         INPUT FILE              -   QAB0001.QAMOLD
000530
000540         INPUT FILE              -   QAB0001.REPEATS  (OPTIONAL)
000550
000560         OUTPUT FILE PRODUCED    -   QAB0001.QAMOUT
000570
000580         OUTPUT FILE PRODUCED    -   QAB0001.STCHNG
000590
000600         REPORT FILE             -   QAB0001.RUNRPT
000610
000620         DUMP FILE               -   SYSOUT
000630
000640******************************************************************
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER. IBM-390.
000680 OBJECT-COMPUTER. IBM-390.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     UPSI-1 ON STATUS IS REPEATS-REQUESTED
000720            OFF STATUS IS REPEATS-NOT-REQUESTED.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT SYSOUT
000760     ASSIGN TO UT-S-SYSOUT
000770       ORGANIZATION IS SEQUENTIAL.
000780
000790     SELECT QAMTRX
000800     ASSIGN TO UT-S-QAMTRX
000810       ACCESS MODE IS SEQUENTIAL
000820       FILE STATUS IS QFCODE.
000830
000840     SELECT QAMOLD
000850     ASSIGN TO UT-S-QAMOLD
000860       ACCESS MODE IS SEQUENTIAL
000870       FILE STATUS IS OLDCODE.
000880
000890     SELECT REPEATS
000900     ASSIGN TO UT-S-REPEATS
000910       ACCESS MODE IS SEQUENTIAL
000920       FILE STATUS IS RFCODE.
000930
000940     SELECT QAMOUT
000950     ASSIGN TO UT-S-QAMOUT
000960       ACCESS MODE IS SEQUENTIAL
000970       FILE STATUS IS OFCODE.
000980
000990     SELECT STCHNG
001000     ASSIGN TO UT-S-STCHNG
001010       ACCESS MODE IS SEQUENTIAL
001020       FILE STATUS IS OFCODE.
001030
001040     SELECT RUNRPT
001050     ASSIGN TO UT-S-RUNRPT
001060       ACCESS MODE IS SEQUENTIAL
001070       FILE STATUS IS OFCODE.
001080
001090 DATA DIVISION.
001100 FILE SECTION.
001110 FD  SYSOUT
001120     RECORDING MODE IS F
001130     LABEL RECORDS ARE STANDARD
001140     RECORD CONTAINS 130 CHARACTERS
001150     BLOCK CONTAINS 0 RECORDS
001160     DATA RECORD IS SYSOUT-REC.
001170 01  SYSOUT-REC  PIC X(130).
001180
001190****** TONIGHT'S QA MATRIX, ALREADY RESCORED BY SEVSCORE - THIS
001200****** IS THE FILE WHOSE STATUSES WE ARE SETTING/DIFFING.
001210 FD  QAMTRX
001220     RECORDING MODE IS F
001230     LABEL RECORDS ARE STANDARD
001240     RECORD CONTAINS 400 CHARACTERS
001250     BLOCK CONTAINS 0 RECORDS
001260     DATA RECORD IS QAMTRX-REC.
001270 01  QAMTRX-REC                  PIC X(400).
001280
001290****** LAST NIGHT'S QA MATRIX SNAPSHOT, SAME 400 BYTE LAYOUT -
001300****** LOADED WHOLE INTO WS-OLD-TABLE AT 050 FOR THE DIFF.
001310 FD  QAMOLD
001320     RECORDING MODE IS F
001330     LABEL RECORDS ARE STANDARD
001340     RECORD CONTAINS 400 CHARACTERS
001350     BLOCK CONTAINS 0 RECORDS
001360     DATA RECORD IS QAMOLD-REC.
001370 01  QAMOLD-REC                  PIC X(400).
001380
001390****** OPTIONAL MANUAL REPEAT-COUNT BACK-POST FILE, SAME 101
001400****** BYTE LAYOUT AS DFCTMTCH'S AGGREGATE FILE.  ONLY OPENED
001410****** WHEN UPSI-1 IS ON (REPEATS-REQUESTED).
001420 FD  REPEATS
001430     RECORDING MODE IS F
001440     LABEL RECORDS ARE STANDARD
001450     RECORD CONTAINS 101 CHARACTERS
001460     BLOCK CONTAINS 0 RECORDS
001470     DATA RECORD IS REPEATS-REC.
001480 01  REPEATS-REC                 PIC X(101).
001490
001500****** RESTATUSED MATRIX, SAME 400 BYTE LAYOUT AS QAMTRX - THIS
001510****** BECOMES TOMORROW'S QAMOLD AND RATECALC'S QAMTRX INPUT.
001520 FD  QAMOUT
001530     RECORDING MODE IS F
001540     LABEL RECORDS ARE STANDARD
001550     RECORD CONTAINS 400 CHARACTERS
001560     BLOCK CONTAINS 0 RECORDS
001570     DATA RECORD IS QAMOUT-REC.
001580 01  QAMOUT-REC                  PIC X(400).
001590
001600****** ONE STATUS-CHANGE-REC PER STATUS FIELD THAT FLIPPED
001610****** SINCE LAST NIGHT'S SNAPSHOT.
001620 FD  STCHNG
001630     RECORDING MODE IS F
001640     LABEL RECORDS ARE STANDARD
001650     RECORD CONTAINS 138 CHARACTERS
001660     BLOCK CONTAINS 0 RECORDS
001670     DATA RECORD IS STCHNG-REC.
001680 01  STCHNG-REC                  PIC X(138).
001690
001700****** RUN-REPORT - SHARED 132-COLUMN PRINT FILE, EVERY PROGRAM
001710****** IN THE NIGHTLY CHAIN APPENDS ITS OWN SECTION.
001720 FD  RUNRPT
001730     RECORDING MODE IS F
001740     LABEL RECORDS ARE STANDARD
001750     RECORD CONTAINS 132 CHARACTERS
001760     BLOCK CONTAINS 0 RECORDS
001770     DATA RECORD IS RUNRPT-REC.
001780 01  RUNRPT-REC                  PIC X(132).
001790
001800 WORKING-STORAGE SECTION.
001810
001820 01  FILE-STATUS-CODES.
001830     05  OFCODE                  PIC X(2).
001840         88 CODE-WRITE    VALUE SPACES.
001850     05  OFCODE-NUM REDEFINES OFCODE PIC 99.
001860     05  QFCODE                  PIC X(2).
001870         88 CODE-READ     VALUE SPACES.
001880         88 NO-MORE-QAMTRX-CD VALUE "10".
001890     05  QFCODE-NUM REDEFINES QFCODE PIC 99.
001900     05  OLDCODE                 PIC X(2).
001910         88 CODE-READ-OLD VALUE SPACES.
001920         88 NO-MORE-QAMOLD-CD VALUE "10".
001930     05  RFCODE                  PIC X(2).
001940         88 CODE-READ-RPT VALUE SPACES.
001950         88 NO-MORE-REPEATS-CD VALUE "10".
001960
001970 COPY QAMSTR.
001980 COPY MATCHREC.
001990 COPY STCHREC.
002000
002010 01  WS-REPORT-LINE              PIC X(132).
002020 01  WS-CT-DISPLAY                PIC ZZZZZZ9.
002030 01  WS-PCT-DISPLAY                PIC ZZ9.9.
002040
002050****** SPLIT VIEW OF THE REPORT LINE - USED WHEN THE DESIGNATION
002060****** LISTING PRINTS TWO COLUMNS OF NUMBERS TO A LINE.
002070 01  WS-REPORT-LINE-VIEW REDEFINES WS-REPORT-LINE.
002080     05  WS-RPT-LEFT-HALF        PIC X(66).
002090     05  WS-RPT-RIGHT-HALF       PIC X(66).
002100
002110****** LAST NIGHT'S STATUS SNAPSHOT - LOADED ASCENDING BY S.NO
002120****** (SAME ORDER AS THE MATRIX FILE ITSELF) SO 550-SEARCH-AND-
002130****** DIFF CAN USE A BINARY SEARCH AGAINST TONIGHT'S ROWS.
002140 01  WS-OLD-TABLE.
002150     05  WS-OLD-ENTRY OCCURS 1000 TIMES
002160                      ASCENDING KEY IS WS-OLD-SNO
002170                      INDEXED BY WS-OLD-IDX.
002180         10  WS-OLD-SNO             PIC 9(5).
002190         10  WS-OLD-CONCERN         PIC X(60).
002200         10  WS-OLD-WS-STATUS       PIC X(2).
002210         10  WS-OLD-MFG-STATUS      PIC X(2).
002220         10  WS-OLD-PLANT-STATUS    PIC X(2).
002230         10  FILLER                 PIC X(1).
002240 01  WS-OLD-COUNT                 PIC 9(4) COMP VALUE 0.
002250
002260****** GROUP-SUMMED MANUAL REPEAT BACK-POST TABLE - ONLY LOADED
002270****** WHEN UPSI-1 IS ON.
002280 01  WS-REPEAT-TABLE.
002290     05  WS-REPEAT-ENTRY OCCURS 1000 TIMES
002300                         INDEXED BY WS-RPT-IDX.
002310         10  WS-RPT-SNO             PIC 9(5).
002320         10  WS-RPT-QTY             PIC 9(7) COMP.
002330         10  WS-RPT-USED-SW         PIC X(1).
002340             88  WS-RPT-WAS-USED    VALUE "Y".
002350         10  FILLER                 PIC X(1).
002360 01  WS-REPEAT-COUNT              PIC 9(4) COMP VALUE 0.
002370
002380****** PER-DESIGNATION ROLL-UP FOR THE NG SUMMARY SECTION.
002390 01  DESIGNATION-TOTALS.
002400     05  WS-DESIG-ENTRY OCCURS 50 TIMES
002410                        INDEXED BY WS-DESIG-IDX.
002420         10  WS-DESIG-NAME          PIC X(15).
002430         10  WS-DESIG-TOTAL         PIC 9(5) COMP.
002440         10  WS-DESIG-PLANT-NG      PIC 9(5) COMP.
002450         10  FILLER                 PIC X(1).
002460 01  WS-DESIG-COUNT               PIC 9(4) COMP VALUE 0.
002470
002480 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002490     05 RECORDS-READ             PIC 9(7) COMP.
002500     05 RECORDS-CHANGED          PIC 9(7) COMP.
002510     05 WS-SUB1                  PIC 9(4) COMP.
002520     05 WS-WINDOW-SUM            PIC 9(7) COMP.
002530     05 WS-EFFECTIVE-RATING      PIC 9(1) COMP.
002540     05 WS-TOTAL-CONCERNS        PIC 9(7) COMP.
002550     05 WS-WS-OK-CT              PIC 9(7) COMP.
002560     05 WS-WS-NG-CT              PIC 9(7) COMP.
002570     05 WS-MFG-OK-CT             PIC 9(7) COMP.
002580     05 WS-MFG-NG-CT             PIC 9(7) COMP.
002590     05 WS-PLANT-OK-CT           PIC 9(7) COMP.
002600     05 WS-PLANT-NG-CT           PIC 9(7) COMP.
002610     05 WS-CRITICAL-CT           PIC 9(7) COMP.
002620     05 WS-PLANT-NG-PCT          PIC 9(3)V9 COMP-3.
002630     05 FILLER                   PIC X(1) DISPLAY.
002640
002650 01  MISC-WS-FLDS.
002660     05 RETURN-CD                PIC S9(04) COMP VALUE 0.
002670     05 FILLER                   PIC X(1).
002680
002690 01  FLAGS-AND-SWITCHES.
002700     05 MORE-QAMTRX-SW           PIC X(01) VALUE "Y".
002710         88 NO-MORE-QAMTRX  VALUE "N".
002720     05 MORE-QAMOLD-SW           PIC X(01) VALUE "Y".
002730         88 NO-MORE-QAMOLD  VALUE "N".
002740     05 MORE-REPEATS-SW          PIC X(01) VALUE "Y".
002750         88 NO-MORE-REPEATS VALUE "N".
002760     05 WS-RECURRENCE-SW         PIC X(01) VALUE "N".
002770         88 HAS-RECURRENCE       VALUE "Y".
002780     05 WS-FOUND-SLOT-SW         PIC X(01) VALUE "N".
002790         88 WS-FOUND-A-SLOT      VALUE "Y".
002800     05 FILLER                   PIC X(01).
002810
002820 COPY ABENDREC.
002830 77  PARA-NAME                   PIC X(24) VALUE SPACES.
002840 77  ZERO-VAL                    PIC S9(4) COMP VALUE 0.
002850 77  ONE-VAL                     PIC S9(4) COMP VALUE 1.
002860
002870 PROCEDURE DIVISION.
002880     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002890     PERFORM 050-LOAD-OLD-QAMATRIX-TABLE THRU 050-EXIT
002900             VARYING WS-OLD-IDX FROM 1 BY 1 UNTIL NO-MORE-QAMOLD.
002910     IF REPEATS-REQUESTED
002920         PERFORM 060-LOAD-REPEAT-TABLE THRU 060-EXIT
002930             UNTIL NO-MORE-REPEATS
002940     END-IF.
002950     PERFORM 090-PRIME-QAMTRX THRU 090-EXIT.
002960     PERFORM 100-MAINLINE THRU 100-EXIT
002970             UNTIL NO-MORE-QAMTRX.
002980     PERFORM 999-CLEANUP THRU 999-EXIT.
002990     MOVE +0 TO RETURN-CODE.
003000     GOBACK.
003010
003020 000-HOUSEKEEPING.
003030     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003040     DISPLAY "******** BEGIN JOB STATAUTO ********".
003050     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
003060     INITIALIZE DESIGNATION-TOTALS.
003070     MOVE ZERO TO WS-OLD-COUNT WS-REPEAT-COUNT WS-DESIG-COUNT.
003080     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003090****** AN EMPTY QAMOLD IS NORMAL ON THE VERY FIRST NIGHT THIS
003100****** SYSTEM EVER RUNS - NO ABEND CHECK ON IT.
003110     READ QAMOLD INTO QA-MATRIX-REC-DATA
003120         AT END MOVE "N" TO MORE-QAMOLD-SW
003130     END-READ.
003140     IF REPEATS-REQUESTED
003150         READ REPEATS INTO AGG-MATCH-REC
003160             AT END MOVE "N" TO MORE-REPEATS-SW
003170         END-READ
003180     END-IF.
003190 000-EXIT.
003200     EXIT.
003210
003220****** ONE PASS BUILDS THE ENTIRE OLD-STATUS TABLE, ASCENDING BY
003230****** S.NO, FOR THE SEARCH ALL IN 550-SEARCH-AND-DIFF.
003240 050-LOAD-OLD-QAMATRIX-TABLE.
003250     MOVE "050-LOAD-OLD-QAMATRIX-TABLE" TO PARA-NAME.
003260     MOVE QA-S-NO         TO WS-OLD-SNO(WS-OLD-IDX).
003270     MOVE QA-CONCERN      TO WS-OLD-CONCERN(WS-OLD-IDX).
003280     MOVE QA-WS-STATUS    TO WS-OLD-WS-STATUS(WS-OLD-IDX).
003290     MOVE QA-MFG-STATUS   TO WS-OLD-MFG-STATUS(WS-OLD-IDX).
003300     MOVE QA-PLANT-STATUS TO WS-OLD-PLANT-STATUS(WS-OLD-IDX).
003310     ADD +1 TO WS-OLD-COUNT.
003320     READ QAMOLD INTO QA-MATRIX-REC-DATA
003330         AT END MOVE "N" TO MORE-QAMOLD-SW
003340         GO TO 050-EXIT
003350     END-READ.
003360 050-EXIT.
003370     EXIT.
003380
003390****** GROUP-SUM THE OPTIONAL REPEAT BACK-POST FILE THE SAME WAY
003400****** RECURAGG GROUP-SUMS ITS NIGHTLY AGGREGATE FILE.
003410 060-LOAD-REPEAT-TABLE.
003420     MOVE "060-LOAD-REPEAT-TABLE" TO PARA-NAME.
003430     SET WS-FOUND-SLOT-SW TO FALSE.
003440     PERFORM 065-SCAN-REPEAT-TABLE THRU 065-EXIT
003450         VARYING WS-RPT-IDX FROM 1 BY 1
003460             UNTIL WS-RPT-IDX > WS-REPEAT-COUNT
003470                OR WS-FOUND-A-SLOT.
003480     IF NOT WS-FOUND-A-SLOT
003490         IF WS-REPEAT-COUNT < 1000
003500             ADD +1 TO WS-REPEAT-COUNT
003510             MOVE AG-QA-SNO       TO WS-RPT-SNO(WS-REPEAT-COUNT)
003520             MOVE AG-REPEAT-COUNT TO WS-RPT-QTY(WS-REPEAT-COUNT)
003530             MOVE "N" TO WS-RPT-USED-SW(WS-REPEAT-COUNT)
003540         ELSE
003550             MOVE "REPEAT-TABLE CAPACITY EXCEEDED" TO ABEND-REASON
003560             GO TO 1000-ABEND-RTN
003570         END-IF
003580     END-IF.
003590     READ REPEATS INTO AGG-MATCH-REC
003600         AT END MOVE "N" TO MORE-REPEATS-SW
003610         GO TO 060-EXIT
003620     END-READ.
003630 060-EXIT.
003640     EXIT.
003650
003660 065-SCAN-REPEAT-TABLE.
003670     IF WS-RPT-SNO(WS-RPT-IDX) = AG-QA-SNO
003680         ADD AG-REPEAT-COUNT TO WS-RPT-QTY(WS-RPT-IDX)
003690         SET WS-FOUND-SLOT-SW TO TRUE
003700     END-IF.
003710 065-EXIT.
003720     EXIT.
003730
003740 090-PRIME-QAMTRX.
003750     MOVE "090-PRIME-QAMTRX" TO PARA-NAME.
003760     READ QAMTRX INTO QA-MATRIX-REC-DATA
003770         AT END MOVE "N" TO MORE-QAMTRX-SW
003780     END-READ.
003790     IF NO-MORE-QAMTRX
003800         MOVE "EMPTY QA MATRIX FILE" TO ABEND-REASON
003810         GO TO 1000-ABEND-RTN.
003820 090-EXIT.
003830     EXIT.
003840
003850 100-MAINLINE.
003860     MOVE "100-MAINLINE" TO PARA-NAME.
003870     ADD +1 TO RECORDS-READ.
003880     IF REPEATS-REQUESTED
003890         PERFORM 500-APPLY-REPEATS THRU 500-EXIT
003900     END-IF.
003910     PERFORM 300-DETERMINE-STATUSES THRU 300-EXIT.
003920     PERFORM 400-NG-SUMMARY         THRU 400-EXIT.
003930     PERFORM 550-SEARCH-AND-DIFF    THRU 550-EXIT.
003940     PERFORM 700-WRITE-QAMOUT       THRU 700-EXIT.
003950     READ QAMTRX INTO QA-MATRIX-REC-DATA
003960         AT END MOVE "N" TO MORE-QAMTRX-SW
003970     END-READ.
003980 100-EXIT.
003990     EXIT.
004000
004010****** WORKSTATION STATUS GOES NG THE MOMENT ANY WEEKLY SLOT IS
004020****** NON-ZERO, REGARDLESS OF RATING.  MFG AND PLANT STATUS ARE
004030****** STRAIGHT RATING-VS-DEFECT-RATING COMPARES, "=" IS OK.  A
004040****** MISSING DEFECT RATING (ZERO) IS TREATED AS MINOR (1).
004050 300-DETERMINE-STATUSES.
004060     MOVE "300-DETERMINE-STATUSES" TO PARA-NAME.
004070     MOVE QA-DEFECT-RATING TO WS-EFFECTIVE-RATING.
004080     IF QA-DEFECT-RATING = 0
004090         MOVE 1 TO WS-EFFECTIVE-RATING
004100     END-IF.
004110
004120     SET WS-RECURRENCE-SW TO FALSE.
004130     PERFORM 305-CHECK-RECUR-SLOT THRU 305-EXIT
004140         VARYING WS-SUB1 FROM 1 BY 1
004150             UNTIL WS-SUB1 > 6 OR HAS-RECURRENCE.
004160
004170     IF HAS-RECURRENCE
004180         MOVE "NG" TO QA-WS-STATUS
004190     ELSE
004200         IF QA-MFG-RATING >= WS-EFFECTIVE-RATING
004210             MOVE "OK" TO QA-WS-STATUS
004220         ELSE
004230             MOVE "NG" TO QA-WS-STATUS
004240         END-IF
004250     END-IF.
004260
004270     IF QA-MFG-RATING >= WS-EFFECTIVE-RATING
004280         MOVE "OK" TO QA-MFG-STATUS
004290     ELSE
004300         MOVE "NG" TO QA-MFG-STATUS
004310     END-IF.
004320
004330     IF QA-PLANT-RATING >= WS-EFFECTIVE-RATING
004340         MOVE "OK" TO QA-PLANT-STATUS
004350     ELSE
004360         MOVE "NG" TO QA-PLANT-STATUS
004370     END-IF.
004380 300-EXIT.
004390     EXIT.
004400
004410 305-CHECK-RECUR-SLOT.
004420     IF QA-WEEKLY-RECUR-SLOT(WS-SUB1) > 0
004430         SET WS-RECURRENCE-SW TO TRUE
004440     END-IF.
004450 305-EXIT.
004460     EXIT.
004470
004480 400-NG-SUMMARY.
004490     MOVE "400-NG-SUMMARY" TO PARA-NAME.
004500     ADD +1 TO WS-TOTAL-CONCERNS.
004510     IF QA-WS-STATUS-OK
004520         ADD +1 TO WS-WS-OK-CT
004530     ELSE
004540         ADD +1 TO WS-WS-NG-CT
004550     END-IF.
004560     IF QA-MFG-STATUS-OK
004570         ADD +1 TO WS-MFG-OK-CT
004580     ELSE
004590         ADD +1 TO WS-MFG-NG-CT
004600     END-IF.
004610     IF QA-PLANT-STATUS-OK
004620         ADD +1 TO WS-PLANT-OK-CT
004630     ELSE
004640         ADD +1 TO WS-PLANT-NG-CT
004650         IF DEFECT-RATING-CRITICAL
004660             ADD +1 TO WS-CRITICAL-CT
004670         END-IF
004680     END-IF.
004690     PERFORM 410-ACCUM-DESIGNATION THRU 410-EXIT.
004700 400-EXIT.
004710     EXIT.
004720
004730 410-ACCUM-DESIGNATION.
004740     SET WS-FOUND-SLOT-SW TO FALSE.
004750     PERFORM 415-SCAN-DESIG-TABLE THRU 415-EXIT
004760         VARYING WS-DESIG-IDX FROM 1 BY 1
004770             UNTIL WS-DESIG-IDX > WS-DESIG-COUNT
004780                OR WS-FOUND-A-SLOT.
004790     IF NOT WS-FOUND-A-SLOT
004800         IF WS-DESIG-COUNT < 50
004810             ADD +1 TO WS-DESIG-COUNT
004820             MOVE QA-DESIGNATION TO WS-DESIG-NAME(WS-DESIG-COUNT)
004830             MOVE 1 TO WS-DESIG-TOTAL(WS-DESIG-COUNT)
004840             MOVE 0 TO WS-DESIG-PLANT-NG(WS-DESIG-COUNT)
004850             IF QA-PLANT-STATUS-NG
004860                 MOVE 1 TO WS-DESIG-PLANT-NG(WS-DESIG-COUNT)
004870             END-IF
004880         END-IF
004890     END-IF.
004900 410-EXIT.
004910     EXIT.
004920
004930 415-SCAN-DESIG-TABLE.
004940     IF WS-DESIG-NAME(WS-DESIG-IDX) = QA-DESIGNATION
004950         ADD +1 TO WS-DESIG-TOTAL(WS-DESIG-IDX)
004960         IF QA-PLANT-STATUS-NG
004970             ADD +1 TO WS-DESIG-PLANT-NG(WS-DESIG-IDX)
004980         END-IF
004990         SET WS-FOUND-SLOT-SW TO TRUE
005000     END-IF.
005010 415-EXIT.
005020     EXIT.
005030
005040****** POST THE MANUAL BACK-POST QUANTITY, RECOMPUTE RECURRENCE,
005050****** AND FALL THROUGH TO 300-DETERMINE-STATUSES SO THE WHOLE
005060****** MATRIX IS RESTATUSED, NOT JUST THE ROWS THAT CHANGED.
005070 500-APPLY-REPEATS.
005080     MOVE "500-APPLY-REPEATS" TO PARA-NAME.
005090     SET WS-FOUND-SLOT-SW TO FALSE.
005100     PERFORM 505-SCAN-FOR-THIS-SNO THRU 505-EXIT
005110         VARYING WS-RPT-IDX FROM 1 BY 1
005120             UNTIL WS-RPT-IDX > WS-REPEAT-COUNT
005130                OR WS-FOUND-A-SLOT.
005140     IF WS-FOUND-A-SLOT
005150         PERFORM 510-POST-REPEAT-COUNT  THRU 510-EXIT
005160         PERFORM 520-RECOMPUTE-RECURRENCE THRU 520-EXIT
005170     END-IF.
005180 500-EXIT.
005190     EXIT.
005200
005210 505-SCAN-FOR-THIS-SNO.
005220     IF WS-RPT-SNO(WS-RPT-IDX) = QA-S-NO
005230         MOVE "Y" TO WS-RPT-USED-SW(WS-RPT-IDX)
005240         SET WS-FOUND-SLOT-SW TO TRUE
005250     END-IF.
005260 505-EXIT.
005270     EXIT.
005280
005290****** A WINDOW WITH A NON-NUMERIC SLOT IS TREATED AS UNUSABLE -
005300****** IT IS WIPED AND REBUILT AS [0,0,0,0,0,COUNT] RATHER THAN
005310****** RISK ADDING THE BACK-POST ONTO GARBAGE.
005320 510-POST-REPEAT-COUNT.
005330     IF QA-WEEK-MINUS-6 NOT NUMERIC OR QA-WEEK-MINUS-5 NOT NUMERIC
005340        OR QA-WEEK-MINUS-4 NOT NUMERIC
005350        OR QA-WEEK-MINUS-3 NOT NUMERIC
005360        OR QA-WEEK-MINUS-2 NOT NUMERIC
005370        OR QA-WEEK-MINUS-1 NOT NUMERIC
005380         MOVE ZERO TO QA-WEEK-MINUS-6 QA-WEEK-MINUS-5
005390                      QA-WEEK-MINUS-4 QA-WEEK-MINUS-3
005400                      QA-WEEK-MINUS-2 QA-WEEK-MINUS-1
005410         MOVE WS-RPT-QTY(WS-RPT-IDX) TO QA-WEEK-MINUS-1
005420     ELSE
005430         ADD WS-RPT-QTY(WS-RPT-IDX) TO QA-WEEK-MINUS-1
005440     END-IF.
005450 510-EXIT.
005460     EXIT.
005470
005480 520-RECOMPUTE-RECURRENCE.
005490     MOVE ZERO TO WS-WINDOW-SUM.
005500     PERFORM 525-ADD-ONE-SLOT THRU 525-EXIT
005510         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 6.
005520     MOVE WS-WINDOW-SUM TO QA-RECURRENCE.
005530     MOVE QA-DEFECT-RATING TO WS-EFFECTIVE-RATING.
005540     IF QA-DEFECT-RATING = 0
005550         MOVE 1 TO WS-EFFECTIVE-RATING
005560     END-IF.
005570     ADD WS-EFFECTIVE-RATING TO WS-WINDOW-SUM
005580         GIVING QA-REC-PLUS-DEFECT.
005590 520-EXIT.
005600     EXIT.
005610
005620 525-ADD-ONE-SLOT.
005630     ADD QA-WEEKLY-RECUR-SLOT(WS-SUB1) TO WS-WINDOW-SUM.
005640 525-EXIT.
005650     EXIT.
005660
005670****** BINARY SEARCH LAST NIGHT'S TABLE FOR THIS S.NO - A ROW
005680****** WITH NO MATCH IS A NEW CONCERN, NOTHING TO DIFF.
005690 550-SEARCH-AND-DIFF.
005700     MOVE "550-SEARCH-AND-DIFF" TO PARA-NAME.
005710     SET WS-OLD-IDX TO 1.
005720     SEARCH ALL WS-OLD-ENTRY
005730         AT END
005740             CONTINUE
005750         WHEN WS-OLD-SNO(WS-OLD-IDX) = QA-S-NO
005760             PERFORM 555-COMPARE-WS-STATUS    THRU 555-EXIT
005770             PERFORM 557-COMPARE-MFG-STATUS   THRU 557-EXIT
005780             PERFORM 559-COMPARE-PLANT-STATUS THRU 559-EXIT
005790     END-SEARCH.
005800 550-EXIT.
005810     EXIT.
005820
005830 555-COMPARE-WS-STATUS.
005840     IF QA-WS-STATUS NOT = WS-OLD-WS-STATUS(WS-OLD-IDX)
005850         MOVE SPACES TO STATUS-CHANGE-REC
005860         MOVE QA-S-NO   TO SC-S-NO
005870         MOVE QA-CONCERN TO SC-CONCERN
005880         MOVE "Workstation Status" TO SC-FIELD
005890         MOVE WS-OLD-WS-STATUS(WS-OLD-IDX) TO SC-OLD-STATUS
005900         MOVE QA-WS-STATUS TO SC-NEW-STATUS
005910         STRING "Rating recalculation: " DELIMITED BY SIZE
005920                "Workstation Status"      DELIMITED BY SIZE
005930                INTO SC-REASON
005940         PERFORM 710-WRITE-STCHNG THRU 710-EXIT
005950     END-IF.
005960 555-EXIT.
005970     EXIT.
005980
005990 557-COMPARE-MFG-STATUS.
006000     IF QA-MFG-STATUS NOT = WS-OLD-MFG-STATUS(WS-OLD-IDX)
006010         MOVE SPACES TO STATUS-CHANGE-REC
006020         MOVE QA-S-NO   TO SC-S-NO
006030         MOVE QA-CONCERN TO SC-CONCERN
006040         MOVE "Mfg Status" TO SC-FIELD
006050         MOVE WS-OLD-MFG-STATUS(WS-OLD-IDX) TO SC-OLD-STATUS
006060         MOVE QA-MFG-STATUS TO SC-NEW-STATUS
006070         STRING "Rating recalculation: " DELIMITED BY SIZE
006080                "Mfg Status"              DELIMITED BY SIZE
006090                INTO SC-REASON
006100         PERFORM 710-WRITE-STCHNG THRU 710-EXIT
006110     END-IF.
006120 557-EXIT.
006130     EXIT.
006140
006150 559-COMPARE-PLANT-STATUS.
006160     IF QA-PLANT-STATUS NOT = WS-OLD-PLANT-STATUS(WS-OLD-IDX)
006170         MOVE SPACES TO STATUS-CHANGE-REC
006180         MOVE QA-S-NO   TO SC-S-NO
006190         MOVE QA-CONCERN TO SC-CONCERN
006200         MOVE "Plant Status" TO SC-FIELD
006210         MOVE WS-OLD-PLANT-STATUS(WS-OLD-IDX) TO SC-OLD-STATUS
006220         MOVE QA-PLANT-STATUS TO SC-NEW-STATUS
006230         STRING "Rating recalculation: " DELIMITED BY SIZE
006240                "Plant Status"            DELIMITED BY SIZE
006250                INTO SC-REASON
006260         PERFORM 710-WRITE-STCHNG THRU 710-EXIT
006270     END-IF.
006280 559-EXIT.
006290     EXIT.
006300
006310 700-WRITE-QAMOUT.
006320     MOVE "700-WRITE-QAMOUT" TO PARA-NAME.
006330     WRITE QAMOUT-REC FROM QA-MATRIX-REC-DATA.
006340 700-EXIT.
006350     EXIT.
006360
006370 710-WRITE-STCHNG.
006380     MOVE "710-WRITE-STCHNG" TO PARA-NAME.
006390     WRITE STCHNG-REC FROM STATUS-CHANGE-REC.
006400     ADD +1 TO RECORDS-CHANGED.
006410 710-EXIT.
006420     EXIT.
006430
006440 800-OPEN-FILES.
006450     MOVE "800-OPEN-FILES" TO PARA-NAME.
006460     OPEN INPUT QAMTRX, QAMOLD.
006470     OPEN OUTPUT QAMOUT, STCHNG, SYSOUT, RUNRPT.
006480     IF REPEATS-REQUESTED
006490         OPEN INPUT REPEATS
006500     END-IF.
006510 800-EXIT.
006520     EXIT.
006530
006540 850-CLOSE-FILES.
006550     MOVE "850-CLOSE-FILES" TO PARA-NAME.
006560     CLOSE QAMTRX, QAMOLD, QAMOUT, STCHNG, SYSOUT, RUNRPT.
006570     IF REPEATS-REQUESTED
006580         CLOSE REPEATS
006590     END-IF.
006600 850-EXIT.
006610     EXIT.
006620
006630 999-CLEANUP.
006640     MOVE "999-CLEANUP" TO PARA-NAME.
006650
006660     IF WS-TOTAL-CONCERNS > 0
006670         COMPUTE WS-PLANT-NG-PCT ROUNDED =
006680             (WS-PLANT-NG-CT / WS-TOTAL-CONCERNS) * 100
006690     ELSE
006700         MOVE ZERO TO WS-PLANT-NG-PCT
006710     END-IF.
006720
006730     MOVE SPACES TO WS-REPORT-LINE.
006740     MOVE "STATAUTO - NG STATUS SUMMARY" TO WS-REPORT-LINE.
006750     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
006760
006770     MOVE WS-TOTAL-CONCERNS TO WS-CT-DISPLAY.
006780     MOVE SPACES TO WS-REPORT-LINE.
006790     STRING "TOTAL CONCERNS. . . . . . " DELIMITED BY SIZE
006800         WS-CT-DISPLAY DELIMITED BY SIZE
006810         INTO WS-REPORT-LINE.
006820     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
006830
006840     MOVE WS-WS-NG-CT TO WS-CT-DISPLAY.
006850     MOVE SPACES TO WS-REPORT-LINE.
006860     STRING "WORKSTATION STATUS NG. . " DELIMITED BY SIZE
006870         WS-CT-DISPLAY DELIMITED BY SIZE
006880         INTO WS-REPORT-LINE.
006890     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
006900
006910     MOVE WS-MFG-NG-CT TO WS-CT-DISPLAY.
006920     MOVE SPACES TO WS-REPORT-LINE.
006930     STRING "MFG STATUS NG. . . . . . " DELIMITED BY SIZE
006940         WS-CT-DISPLAY DELIMITED BY SIZE
006950         INTO WS-REPORT-LINE.
006960     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
006970
006980     MOVE WS-PLANT-NG-CT TO WS-CT-DISPLAY.
006990     MOVE SPACES TO WS-REPORT-LINE.
007000     STRING "PLANT STATUS NG. . . . . " DELIMITED BY SIZE
007010         WS-CT-DISPLAY DELIMITED BY SIZE
007020         INTO WS-REPORT-LINE.
007030     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
007040
007050     MOVE WS-CRITICAL-CT TO WS-CT-DISPLAY.
007060     MOVE SPACES TO WS-REPORT-LINE.
007070     STRING "CRITICAL (PLANT NG/RTG 5) " DELIMITED BY SIZE
007080         WS-CT-DISPLAY DELIMITED BY SIZE
007090         INTO WS-REPORT-LINE.
007100     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
007110
007120     MOVE WS-PLANT-NG-PCT TO WS-PCT-DISPLAY.
007130     MOVE SPACES TO WS-REPORT-LINE.
007140     STRING "PLANT NG PERCENT. . . . " DELIMITED BY SIZE
007150         WS-PCT-DISPLAY DELIMITED BY SIZE
007160         INTO WS-REPORT-LINE.
007170     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
007180
007190     MOVE RECORDS-CHANGED TO WS-CT-DISPLAY.
007200     MOVE SPACES TO WS-REPORT-LINE.
007210     STRING "STATUS FIELDS CHANGED . . " DELIMITED BY SIZE
007220         WS-CT-DISPLAY DELIMITED BY SIZE
007230         INTO WS-REPORT-LINE.
007240     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
007250
007260     MOVE SPACES TO WS-REPORT-LINE.
007270     MOVE "STATAUTO - BY DESIGNATION" TO WS-REPORT-LINE.
007280     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
007290     PERFORM 995-PRINT-ONE-DESIGNATION THRU 995-EXIT
007300         VARYING WS-DESIG-IDX FROM 1 BY 1
007310             UNTIL WS-DESIG-IDX > WS-DESIG-COUNT.
007320
007330     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
007340
007350     DISPLAY "** TOTAL CONCERNS **".
007360     DISPLAY WS-TOTAL-CONCERNS.
007370     DISPLAY "** STATUS FIELDS CHANGED **".
007380     DISPLAY RECORDS-CHANGED.
007390
007400     DISPLAY "******** NORMAL END OF JOB STATAUTO ********".
007410 999-EXIT.
007420     EXIT.
007430
007440 995-PRINT-ONE-DESIGNATION.
007450     MOVE SPACES TO WS-REPORT-LINE.
007460     STRING WS-DESIG-NAME(WS-DESIG-IDX)   DELIMITED BY SIZE
007470            " TOTAL "                      DELIMITED BY SIZE
007480            WS-DESIG-TOTAL(WS-DESIG-IDX)   DELIMITED BY SIZE
007490            " PLANT-NG "                   DELIMITED BY SIZE
007500            WS-DESIG-PLANT-NG(WS-DESIG-IDX) DELIMITED BY SIZE
007510            INTO WS-REPORT-LINE.
007520     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
007530 995-EXIT.
007540     EXIT.
007550
007560 1000-ABEND-RTN.
007570     MOVE "STATAUTO" TO ABEND-PROGRAM.
007580     MOVE PARA-NAME TO ABEND-PARA.
007590     WRITE SYSOUT-REC FROM ABEND-REC.
007600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
007610     DISPLAY "*** ABEND - STATAUTO ***" UPON CONSOLE.
007620     DIVIDE ZERO-VAL INTO ONE-VAL.
