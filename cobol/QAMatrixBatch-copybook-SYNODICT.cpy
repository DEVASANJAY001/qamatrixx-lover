000100******************************************************************
000110*    SYNODICT  --  DEFECT-DESCRIPTION SYNONYM DICTIONARY
000120*    FIXED TABLE OF 24 HEAD WORDS, EACH WITH UP TO FIVE KNOWN
000130*    SYNONYMS / ABBREVIATIONS SEEN IN PLANT-FLOOR DEFECT TEXT.
000140*    LOADED ONCE BY TOKNORM 100-LOAD-SYN-TABLE AND SEARCHED BY
000150*    TOKNORM 400-EXPAND-SYNONYMS WHEN NORMALIZING TOKENS FOR
000160*    DFCTMTCH.  ADD NEW HEAD WORDS AT THE BOTTOM OF THE LIST AND
000170*    BUMP SYN-TABLE-SIZE - DO NOT RE-SORT, THE TABLE IS SEARCHED
000180*    SEQUENTIALLY, NOT BY SEARCH ALL.
000190*----------------------------------------------------------------*
000200* DATE      BY   TICKET    DESCRIPTION                           *
000210*----------------------------------------------------------------*
000220* 07/30/99  RTM  QAB-0132  ORIGINAL COPYBOOK - 12 HEAD WORDS     *
000230* 02/11/03  KDW  QAB-0171  GREW TABLE TO 24 HEAD WORDS AFTER THE *
000240*                          BODY-SHOP RETRAIN, ADDED WIRE/SEAT/   *
000250*                          WINDOW/BUMPER/HOSE/BRACKET/CLIP       *
000260******************************************************************
000270 01  SYN-DICT-CONSTANTS.
000280     05  FILLER PIC X(36) VALUE
000290         "brake       braking     brk         ".
000300     05  FILLER PIC X(36) VALUE
000310         "                                    ".
000320     05  FILLER PIC X(36) VALUE
000330         "damage      damaged     broken      ".
000340     05  FILLER PIC X(36) VALUE
000350         "crack       cracked     torn        ".
000360     05  FILLER PIC X(36) VALUE
000370         "left        lh          lhf         ".
000380     05  FILLER PIC X(36) VALUE
000390         "lhr                                 ".
000400     05  FILLER PIC X(36) VALUE
000410         "front       fr          frt         ".
000420     05  FILLER PIC X(36) VALUE
000430         "                                    ".
000440     05  FILLER PIC X(36) VALUE
000450         "lamp        light       bulb        ".
000460     05  FILLER PIC X(36) VALUE
000470         "headlamp    headlight               ".
000480     05  FILLER PIC X(36) VALUE
000490         "right       rh          rhf         ".
000500     05  FILLER PIC X(36) VALUE
000510         "rhr                                 ".
000520     05  FILLER PIC X(36) VALUE
000530         "rear        rr          back        ".
000540     05  FILLER PIC X(36) VALUE
000550         "                                    ".
000560     05  FILLER PIC X(36) VALUE
000570         "door        doors       dr          ".
000580     05  FILLER PIC X(36) VALUE
000590         "                                    ".
000600     05  FILLER PIC X(36) VALUE
000610         "panel       panels      pnl         ".
000620     05  FILLER PIC X(36) VALUE
000630         "                                    ".
000640     05  FILLER PIC X(36) VALUE
000650         "paint       painted     coating     ".
000660     05  FILLER PIC X(36) VALUE
000670         "                                    ".
000680     05  FILLER PIC X(36) VALUE
000690         "scratch     scratched   scuff       ".
000700     05  FILLER PIC X(36) VALUE
000710         "scuffed                             ".
000720     05  FILLER PIC X(36) VALUE
000730         "loose       loosened    slack       ".
000740     05  FILLER PIC X(36) VALUE
000750         "                                    ".
000760     05  FILLER PIC X(36) VALUE
000770         "noise       noisy       rattle      ".
000780     05  FILLER PIC X(36) VALUE
000790         "rattling                            ".
000800     05  FILLER PIC X(36) VALUE
000810         "leak        leaking     leaks       ".
000820     05  FILLER PIC X(36) VALUE
000830         "seep                                ".
000840     05  FILLER PIC X(36) VALUE
000850         "misalign    misaligned  offset      ".
000860     05  FILLER PIC X(36) VALUE
000870         "                                    ".
000880     05  FILLER PIC X(36) VALUE
000890         "gap         gaps        clearance   ".
000900     05  FILLER PIC X(36) VALUE
000910         "                                    ".
000920     05  FILLER PIC X(36) VALUE
000930         "bolt        bolts       screw       ".
000940     05  FILLER PIC X(36) VALUE
000950         "screws                              ".
000960     05  FILLER PIC X(36) VALUE
000970         "wire        wiring      harness     ".
000980     05  FILLER PIC X(36) VALUE
000990         "cable                               ".
001000     05  FILLER PIC X(36) VALUE
001010         "seat        seats       seating     ".
001020     05  FILLER PIC X(36) VALUE
001030         "                                    ".
001040     05  FILLER PIC X(36) VALUE
001050         "window      windows     glass       ".
001060     05  FILLER PIC X(36) VALUE
001070         "                                    ".
001080     05  FILLER PIC X(36) VALUE
001090         "bumper      bumpers     fascia      ".
001100     05  FILLER PIC X(36) VALUE
001110         "                                    ".
001120     05  FILLER PIC X(36) VALUE
001130         "hose        hoses       tube        ".
001140     05  FILLER PIC X(36) VALUE
001150         "                                    ".
001160     05  FILLER PIC X(36) VALUE
001170         "bracket     brackets    brkt        ".
001180     05  FILLER PIC X(36) VALUE
001190         "                                    ".
001200     05  FILLER PIC X(36) VALUE
001210         "clip        clips       fastener    ".
001220     05  FILLER PIC X(36) VALUE
001230         "fasteners                           ".
001240
001250 01  SYN-DICT-TABLE REDEFINES SYN-DICT-CONSTANTS.
001260     05  SYN-ENTRY OCCURS 24 TIMES INDEXED BY SYN-IDX.
001270         10  SYN-HEAD-WORD               PIC X(12).
001280         10  SYN-WORD             PIC X(12)
001290                      OCCURS 5 TIMES
001300                      INDEXED BY SYN-WORD-IDX.
001310
001320 01  SYN-TABLE-SIZE                       PIC 9(2) VALUE 24.
