000100******************************************************************
000110*    ABENDREC  --  SHARED SYSOUT ABEND-TRACE LAYOUT
000120*    THIS LAYOUT IS COPIED INTO EVERY QA MATRIX BATCH PROGRAM SO
000130*    THAT AN ABNORMAL CONDITION ALWAYS WRITES THE SAME 130-BYTE
000140*    SYSOUT LINE, NO MATTER WHICH STEP OF THE NIGHTLY CHAIN
000150*    (DFCTEDIT/DFCTMTCH/RECURAGG/SEVSCORE/STATAUTO/RATECALC)
000160*    RAN INTO IT.
000170*----------------------------------------------------------------*
000180* DATE      BY   TICKET    DESCRIPTION                           *
000190*----------------------------------------------------------------*
000200* 03/14/91  JS   QAB-0001  ORIGINAL COPYBOOK                     *
000210* 09/02/98  RTM  QAB-0118  WIDENED EXPECTED/ACTUAL FOR Y2K DATES *
000220******************************************************************
000230 01  ABEND-REC.
000240     05  ABEND-PROGRAM               PIC X(8).
000250     05  FILLER                      PIC X(1) VALUE SPACES.
000260     05  ABEND-PARA                  PIC X(24).
000270     05  FILLER                      PIC X(1) VALUE SPACES.
000280     05  ABEND-REASON                PIC X(40).
000290     05  FILLER                      PIC X(1) VALUE SPACES.
000300     05  EXPECTED-VAL                PIC X(15).
000310     05  FILLER                      PIC X(1) VALUE SPACES.
000320     05  ACTUAL-VAL                  PIC X(15).
000330     05  FILLER                      PIC X(24) VALUE SPACES.
