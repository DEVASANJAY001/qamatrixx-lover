000100******************************************************************
000110*    MATCHREC  --  DEFECT-MATCHER OUTPUT RECORDS
000120*    MATCH-RESULT-REC IS WRITTEN ONE PER INPUT DEFECT, IN INPUT
000130*    ORDER, BY DFCTMTCH 250-BUILD-MATCH-RESULT.
000140*    AGG-MATCH-REC IS WRITTEN ONE PER QUALIFYING CONCERN, SORTED
000150*    REPEAT-COUNT DESCENDING, BY DFCTMTCH 300-AGGREGATE-MATCHES.
000160*----------------------------------------------------------------*
000170* DATE      BY   TICKET    DESCRIPTION                           *
000180*----------------------------------------------------------------*
000190* 07/30/99  RTM  QAB-0131  ORIGINAL COPYBOOK - REPLACES THE OLD  *
000200*                          SPREADSHEET MATCH WORKSHEET           *
000210* 02/11/03  KDW  QAB-0170  ADDED MR-METHOD FOR THE AI-FALLBACK   *
000220*                          PROJECT (LOCAL ENGINE ALWAYS "fuzzy") *
000230******************************************************************
000240 01  MATCH-RESULT-REC.
000250     05  MR-DEFECT-INDEX             PIC 9(5).
000260     05  MR-MATCHED-SNO              PIC 9(5).
000270         88  MR-NO-MATCH             VALUE ZERO.
000280     05  MR-CONFIDENCE               PIC 9V999.
000290     05  MR-REASON                   PIC X(60).
000300     05  MR-METHOD                   PIC X(6).
000310     05  FILLER                      PIC X(21) VALUE SPACES.
000320
000330 01  AGG-MATCH-REC.
000340     05  AG-QA-SNO                   PIC 9(5).
000350     05  AG-QA-CONCERN               PIC X(60).
000360     05  AG-REPEAT-COUNT             PIC 9(6).
000370     05  AG-AVG-CONFIDENCE           PIC 9V999.
000380     05  FILLER                      PIC X(26) VALUE SPACES.
