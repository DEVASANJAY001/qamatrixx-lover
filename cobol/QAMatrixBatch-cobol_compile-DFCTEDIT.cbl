000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  DFCTEDIT.
000120 AUTHOR. RHONDA MERCER.
000130 INSTALLATION. QUALITY SYSTEMS UNIT.
000140 DATE-WRITTEN. 07/30/99.
000150 DATE-COMPILED. 07/30/99.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM EDITS THE NIGHTLY RAW DEFECT FEED COMING
000220*          UP FROM THE PLANT-FLOOR INSPECTION SOURCES (DVX, SCA,
000230*          YARD) BEFORE IT IS MATCHED AGAINST THE QA MATRIX.
000240*
000250*          IT CONTAINS ONE RECORD PER DEFECT REPORTED THAT SHIFT.
000260*
000270*          THE PROGRAM CLEANS AND VALIDATES EACH RECORD, OPTION-
000280*          ALLY COLLAPSES DUPLICATE DEFECT ROWS, TALLIES COUNTS
000290*          BY SOURCE, AND WRITES A CLEANED DEFECT FILE FOR
000300*          DFCTMTCH TO PICK UP.
000310*
000320******************************************************************
000330*----------------------------------------------------------------*
000340* DATE      BY   TICKET    DESCRIPTION                           *
000350*----------------------------------------------------------------*
000360* 07/30/99  RTM  QAB-0132  ORIGINAL PROGRAM                      *
000370* 03/19/00  RTM  QAB-0141  ADDED DEDUP-CHECK AGAINST IN-MEMORY   *
000380*                          TABLE OF ROWS ALREADY WRITTEN THIS RUN*
000390* 08/09/98  RTM  QAB-0122  Y2K SCRUB - DEFECT-DATE ALREADY TEXT  *
000400*                          YYYY-MM-DD, NO PACKED DATE FIELDS HERE*
000410* 04/03/01  KDW  QAB-0154  SOURCE-GROUP COUNTS ADDED TO THE      *
000420*                          PROCESSING SUMMARY SECTION            *
000430* 02/11/03  KDW  QAB-0172  RUN-PARM CARD NOW CARRIES A DEDUP     *
000440*                          ON/OFF FLAG IN ADDITION TO THE DEFAULT*
000450*                          SOURCE - QUALITY COMMITTEE REQUEST    *
000460******************************************************************
000470
000480         INPUT FILE              -   QAB0001.DFCTRAW
000490
000500         OUTPUT FILE PRODUCED    -   QAB0001.DFCTCLN
000510
000520         REPORT FILE             -   QAB0001.RUNRPT
000530
000540         DUMP FILE               -   SYSOUT
000550
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER. IBM-390.
000600 OBJECT-COMPUTER. IBM-390.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT SYSOUT
000660     ASSIGN TO UT-S-SYSOUT
000670       ORGANIZATION IS SEQUENTIAL.
000680
000690     SELECT DFCTRAW
000700     ASSIGN TO UT-S-DFCTRAW
000710       ACCESS MODE IS SEQUENTIAL
000720       FILE STATUS IS OFCODE.
000730
000740     SELECT DFCTCLN
000750     ASSIGN TO UT-S-DFCTCLN
000760       ACCESS MODE IS SEQUENTIAL
000770       FILE STATUS IS OFCODE.
000780
000790     SELECT RUNRPT
000800     ASSIGN TO UT-S-RUNRPT
000810       ACCESS MODE IS SEQUENTIAL
000820       FILE STATUS IS OFCODE.
000830
000840 DATA DIVISION.
000850 FILE SECTION.
000860 FD  SYSOUT
000870     RECORDING MODE IS F
000880     LABEL RECORDS ARE STANDARD
000890     RECORD CONTAINS 130 CHARACTERS
000900     BLOCK CONTAINS 0 RECORDS
000910     DATA RECORD IS SYSOUT-REC.
000920 01  SYSOUT-REC  PIC X(130).
000930
000940****** THIS FILE IS PASSED UP FROM THE PLANT-FLOOR INSPECTION
000950****** SOURCES (DVX/SCA/YARD).  IT CARRIES ONE RECORD PER DEFECT
000960****** REPORTED, NO HEADER OR TRAILER RECORD - EOF IS THE ONLY
000970****** END-OF-BATCH SIGNAL.
000980 FD  DFCTRAW
000990     RECORDING MODE IS F
001000     LABEL RECORDS ARE STANDARD
001010     RECORD CONTAINS 220 CHARACTERS
001020     BLOCK CONTAINS 0 RECORDS
001030     DATA RECORD IS DFCTRAW-REC.
001040 01  DFCTRAW-REC                 PIC X(220).
001050
001060****** CLEANED/VALIDATED/DEDUPED DEFECT ROWS, SAME LAYOUT AS
001070****** DFCTRAW - PICKED UP NEXT BY DFCTMTCH.
001080 FD  DFCTCLN
001090     RECORDING MODE IS F
001100     LABEL RECORDS ARE STANDARD
001110     BLOCK CONTAINS 0 RECORDS
001120     RECORD CONTAINS 220 CHARACTERS
001130     DATA RECORD IS DFCTCLN-REC.
001140 01  DFCTCLN-REC                 PIC X(220).
001150
001160****** RUN-REPORT - SHARED 132-COLUMN PRINT FILE, EVERY PROGRAM
001170****** IN THE NIGHTLY CHAIN APPENDS ITS OWN SECTION.
001180 FD  RUNRPT
001190     RECORDING MODE IS F
001200     LABEL RECORDS ARE STANDARD
001210     RECORD CONTAINS 132 CHARACTERS
001220     BLOCK CONTAINS 0 RECORDS
001230     DATA RECORD IS RUNRPT-REC.
001240 01  RUNRPT-REC                  PIC X(132).
001250
001260 WORKING-STORAGE SECTION.
001270
001280 01  FILE-STATUS-CODES.
001290     05  OFCODE                  PIC X(2).
001300         88 CODE-WRITE    VALUE SPACES.
001310     05  FILLER                  PIC X(2).
001320
001330 COPY DFCTREC.
001340
001350 01  WS-REPORT-LINE              PIC X(132).
001360 01  WS-CT-DISPLAY               PIC ZZZZZZ9.
001365 01  WS-EDIT-MSG-BUILD           PIC X(40).
001370
001380 01  WS-RUN-PARM-CARD.
001390     05  WS-PARM-DEFAULT-SOURCE  PIC X(5).
001400     05  WS-PARM-DEDUP-FLAG      PIC X(1).
001410         88  WS-DEDUP-IS-ON      VALUE "Y".
001420     05  FILLER                  PIC X(74).
001430****** FLAT VIEW OF THE PARM CARD FOR THE SYSOUT ECHO IN
001440****** 000-HOUSEKEEPING.
001450 01  WS-RUN-PARM-FLAT REDEFINES WS-RUN-PARM-CARD PIC X(80).
001460
001470 01  WS-EFFECTIVE-SOURCE         PIC X(5).
001480
001490****** SHOP-STANDARD CASE-FOLD ALPHABETS - USED WITH INSPECT
001500****** CONVERTING SO WE DO NOT DEPEND ON THE COMPILER'S
001510****** UPPER-CASE / LOWER-CASE INTRINSICS.
001520 01  WS-CASE-FOLD-CONSTANTS.
001530     05  WS-UPPER-ALPHA          PIC X(26)
001540         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001550     05  WS-LOWER-ALPHA          PIC X(26)
001560         VALUE "abcdefghijklmnopqrstuvwxyz".
001570     05  FILLER                  PIC X(2).
001580
001590 01  WS-DEDUP-KEY-LC-FIELDS.
001600     05  WS-DK-CODE-LC           PIC X(10).
001610     05  WS-DK-LOCATION-LC       PIC X(20).
001620     05  WS-DK-DESCRIPTION-LC    PIC X(60).
001630     05  FILLER                  PIC X(3).
001640
001650 01  WS-DEDUP-KEY                PIC X(93).
001660****** NAMED VIEW OF THE THREE PIECES OF THE DEDUP KEY - LETS
001670****** 410-BUILD-DEDUP-KEY DISPLAY A KEY IT BUILT WITHOUT HAVING
001680****** TO RE-PARSE THE DELIMITERS BACK OUT.
001690 01  WS-DEDUP-KEY-PARTS REDEFINES WS-DEDUP-KEY.
001700     05  WS-DK-CODE              PIC X(10).
001710     05  FILLER                  PIC X(1).
001720     05  WS-DK-LOCATION          PIC X(20).
001730     05  FILLER                  PIC X(1).
001740     05  WS-DK-DESCRIPTION       PIC X(60).
001750     05  FILLER                  PIC X(1).
001760
001770****** IN-MEMORY TABLE OF EVERY ROW KEPT THIS RUN, HELD UNTIL
001780****** 999-CLEANUP WRITES THEM OUT - THIS IS WHAT MAKES DEDUP
001790****** POSSIBLE SINCE A LATER ROW CAN STILL MATCH AN EARLIER ONE.
001800 01  WS-KEPT-TABLE.
001810     05  WS-KEPT-ENTRY OCCURS 3000 TIMES
001820                       INDEXED BY WS-KEPT-IDX.
001830         10  WS-KEPT-KEY         PIC X(93).
001840         10  WS-KEPT-QTY         PIC 9(7) COMP.
001850         10  WS-KEPT-RECORD      PIC X(220).
001860         10  FILLER              PIC X(1).
001870 01  WS-KEPT-COUNT                PIC 9(4) COMP VALUE 0.
001880
001890 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001900     05 RECORDS-READ             PIC 9(7) COMP.
001910     05 RECORDS-DROPPED          PIC 9(7) COMP.
001920     05 RECORDS-KEPT             PIC 9(7) COMP.
001930     05 RECORDS-DEDUPED          PIC 9(7) COMP.
001940     05 RECORDS-WITH-ERRORS      PIC 9(7) COMP.
001950     05 RECORDS-WITH-WARNINGS    PIC 9(7) COMP.
001960     05 RECORDS-WRITTEN          PIC 9(7) COMP.
001970     05 TAB-SUB                  PIC 9(4) COMP.
001980     05 FILLER                   PIC X(1).
001990
002000****** SOURCE-GROUP COUNTS - DVX/SCA/YARD/UNKNOWN, IN THAT ORDER.
002010****** A REDEFINES GIVES US NAMED FIELDS OVER THE OCCURS TABLE SO
002020****** 950-SOURCE-GROUP-TOTALS DOESN'T HAVE TO CARRY SUBSCRIPTS
002030****** AROUND WHEN IT PRINTS THE SUMMARY.
002040 01  WS-SOURCE-GROUP-COUNTS.
002050     05  WS-SRC-GRP-CT OCCURS 4 TIMES PIC 9(7) COMP.
002060 01  WS-SOURCE-GROUP-NAMED REDEFINES WS-SOURCE-GROUP-COUNTS.
002070     05  WS-SRC-CT-DVX           PIC 9(7) COMP.
002080     05  WS-SRC-CT-SCA           PIC 9(7) COMP.
002090     05  WS-SRC-CT-YARD          PIC 9(7) COMP.
002100     05  WS-SRC-CT-UNKNOWN       PIC 9(7) COMP.
002110
002120 01  MISC-WS-FLDS.
002130     05 RETURN-CD                PIC S9(04) COMP VALUE 0.
002140     05 FILLER                   PIC X(1).
002150
002160 01  FLAGS-AND-SWITCHES.
002170     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
002180         88 NO-MORE-DATA VALUE "N".
002190     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
002200         88 RECORD-ERROR-FOUND VALUE "Y".
002210         88 VALID-RECORD  VALUE "N".
002220     05 WARNING-FOUND-SW         PIC X(01) VALUE "N".
002230         88 RECORD-WARNING-FOUND VALUE "Y".
002240     05 BATCH-VALID-SW           PIC X(01) VALUE "Y".
002250         88 BATCH-IS-VALID       VALUE "Y".
002260     05 DUP-FOUND-SW             PIC X(01) VALUE "N".
002270         88 DUP-WAS-FOUND        VALUE "Y".
002280     05 KEEP-ROW-SW              PIC X(01) VALUE "Y".
002290         88 ROW-IS-DROPPED       VALUE "N".
002300     05 QTY-WAS-ZERO-SW          PIC X(01) VALUE "N".
002310         88 QTY-WAS-ZERO         VALUE "Y".
002320     05 FILLER                   PIC X(01).
002330
002340 COPY ABENDREC.
002350 77  PARA-NAME                   PIC X(24) VALUE SPACES.
002360 77  ZERO-VAL                    PIC S9(4) COMP VALUE 0.
002370 77  ONE-VAL                     PIC S9(4) COMP VALUE 1.
002371****** HOLDS THE FIRST FEW EDIT-FAILURE MESSAGES OF THE RUN FOR
002372****** THE PROCESSING SUMMARY - SEE 380-LOG-EDIT-MSG BELOW.
002373 01  WS-EDIT-MSG-TABLE.
002374     05  WS-EDIT-MSG-ENTRY OCCURS 25 TIMES
002375                      INDEXED BY WS-EDIT-MSG-IDX.
002376         10  WS-EDIT-MSG-RECNO      PIC 9(7) COMP.
002377         10  WS-EDIT-MSG-TEXT       PIC X(40).
002378         10  FILLER                 PIC X(1).
002379 01  WS-EDIT-MSG-COUNT            PIC 9(4) COMP VALUE 0.
002380
002390 PROCEDURE DIVISION.
002400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002410     PERFORM 100-MAINLINE THRU 100-EXIT
002420             UNTIL NO-MORE-DATA.
002430     PERFORM 999-CLEANUP THRU 999-EXIT.
002440     MOVE +0 TO RETURN-CODE.
002450     GOBACK.
002460
002470 000-HOUSEKEEPING.
002480     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002490     DISPLAY "******** BEGIN JOB DFCTEDIT ********".
002500     ACCEPT WS-RUN-PARM-CARD FROM SYSIN.
002510     DISPLAY "PARM CARD: " WS-RUN-PARM-FLAT.
002520     IF WS-PARM-DEFAULT-SOURCE = SPACES
002530         MOVE "DVX  " TO WS-PARM-DEFAULT-SOURCE.
002540     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS
002550                WS-SOURCE-GROUP-COUNTS.
002560     MOVE ZERO TO WS-KEPT-COUNT.
002570     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002580     PERFORM 900-READ-DFCTRAW THRU 900-EXIT.
002590     IF NO-MORE-DATA
002600         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
002610         GO TO 1000-ABEND-RTN.
002620 000-EXIT.
002630     EXIT.
002640
002650 100-MAINLINE.
002660     MOVE "100-MAINLINE" TO PARA-NAME.
002670     MOVE "Y" TO KEEP-ROW-SW.
002680     PERFORM 300-CLEAN-FIELDS THRU 300-EXIT.
002690     IF ROW-IS-DROPPED
002700         ADD +1 TO RECORDS-DROPPED
002710     ELSE
002720         PERFORM 350-VALIDATE-RECORD THRU 390-EXIT
002730         IF RECORD-ERROR-FOUND
002740             ADD +1 TO RECORDS-WITH-ERRORS
002750             MOVE "N" TO BATCH-VALID-SW
002760         END-IF
002770         IF RECORD-WARNING-FOUND
002780             ADD +1 TO RECORDS-WITH-WARNINGS
002790         END-IF
002800         PERFORM 950-SOURCE-GROUP-TOTALS THRU 950-EXIT
002810         PERFORM 400-DEDUP-CHECK THRU 400-EXIT.
002820     PERFORM 900-READ-DFCTRAW THRU 900-EXIT.
002830 100-EXIT.
002840     EXIT.
002850
002860 300-CLEAN-FIELDS.
002870     MOVE "300-CLEAN-FIELDS" TO PARA-NAME.
002880****** DROP RULE - A ROW WITH NO DESCRIPTION, NO DETAILS AND NO
002890****** LOCATION CARRIES NOTHING WORTH MATCHING, DROP IT WITHOUT
002900****** RUNNING ANY OF THE VALIDATION EDITS BELOW.
002910     IF DEFECT-DESCRIPTION IN DEFECT-REC-DATA = SPACES
002920       AND DEFECT-DESC-DETAILS IN DEFECT-REC-DATA = SPACES
002930       AND LOCATION-DETAILS IN DEFECT-REC-DATA = SPACES
002940         MOVE "N" TO KEEP-ROW-SW
002950         GO TO 300-EXIT.
002960
002970****** QUANTITY - NON-NUMERIC OR SPACE-FILLED MEANS MISSING,
002980****** DEFAULT TO 1.  A NUMERIC ZERO IS CLAMPED UP TO 1 HERE AND
002990****** ALSO FLAGGED AS AN ERROR BY 360-VALIDATE-QUANTITY BELOW.
003000     MOVE "N" TO QTY-WAS-ZERO-SW.
003010     IF QUANTITY IN DEFECT-REC-DATA IS NOT NUMERIC
003020         MOVE 1 TO QUANTITY IN DEFECT-REC-DATA
003030     ELSE
003040         IF QUANTITY IN DEFECT-REC-DATA = ZERO
003050             MOVE "Y" TO QTY-WAS-ZERO-SW
003060             MOVE 1 TO QUANTITY IN DEFECT-REC-DATA
003070         END-IF
003080     END-IF.
003090
003100****** BLANK SOURCE INHERITS THE RUN'S DEFAULT SOURCE PARAMETER.
003110     IF SOURCE-BLANK IN DEFECT-REC-DATA
003120         MOVE WS-PARM-DEFAULT-SOURCE TO SOURCE IN DEFECT-REC-DATA.
003130     MOVE SOURCE IN DEFECT-REC-DATA TO WS-EFFECTIVE-SOURCE.
003140     INSPECT WS-EFFECTIVE-SOURCE
003150         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
003160
003170 300-EXIT.
003180     EXIT.
003190
003200 350-VALIDATE-RECORD.
003210     MOVE "350-VALIDATE-RECORD" TO PARA-NAME.
003220     MOVE "N" TO ERROR-FOUND-SW.
003230     MOVE "N" TO WARNING-FOUND-SW.
003240     PERFORM 360-VALIDATE-QUANTITY THRU 360-EXIT.
003250     PERFORM 365-VALIDATE-GRAVITY  THRU 365-EXIT.
003260     PERFORM 370-VALIDATE-DESC     THRU 370-EXIT.
003270     PERFORM 375-VALIDATE-SOURCE   THRU 375-EXIT.
003280 390-EXIT.
003290     EXIT.
003300
003310 360-VALIDATE-QUANTITY.
003320****** THE ORIGINAL RAW QUANTITY WAS ALREADY CLAMPED TO 1 IN
003330****** 300-CLEAN-FIELDS IF IT CAME IN AS A NUMERIC ZERO - THAT
003340****** CONDITION STILL COUNTS AS AN ERROR ON THE ORIGINAL VALUE.
003350     IF QTY-WAS-ZERO
003360         MOVE "Y" TO ERROR-FOUND-SW
003361         MOVE "QUANTITY WAS ZERO, DEFAULTED TO 1" TO
003362             WS-EDIT-MSG-BUILD
003363         PERFORM 380-LOG-EDIT-MSG THRU 380-EXIT
003364     END-IF.
003370 360-EXIT.
003380     EXIT.
003390
003400 365-VALIDATE-GRAVITY.
003410     IF GRAVITY-BLANK IN DEFECT-REC-DATA
003420       OR VALID-GRAVITY-NUM IN DEFECT-REC-DATA
003430       OR VALID-GRAVITY-ALPHA IN DEFECT-REC-DATA
003440         CONTINUE
003450     ELSE
003460         MOVE "Y" TO WARNING-FOUND-SW
003461         MOVE "GRAVITY CODE NOT RECOGNIZED"
003462             TO WS-EDIT-MSG-BUILD
003463         PERFORM 380-LOG-EDIT-MSG THRU 380-EXIT
003464     END-IF.
003470 365-EXIT.
003480     EXIT.
003490
003500 370-VALIDATE-DESC.
003510     IF DEFECT-DESCRIPTION IN DEFECT-REC-DATA = SPACES
003520       AND DEFECT-DESC-DETAILS IN DEFECT-REC-DATA = SPACES
003530         MOVE "Y" TO WARNING-FOUND-SW
003531         MOVE "DESCRIPTION AND DETAILS BOTH BLANK"
003532             TO WS-EDIT-MSG-BUILD
003533         PERFORM 380-LOG-EDIT-MSG THRU 380-EXIT
003534     END-IF.
003540 370-EXIT.
003550     EXIT.
003560
003570 375-VALIDATE-SOURCE.
003580     IF WS-EFFECTIVE-SOURCE = "DVX  " OR "SCA  " OR "YARD "
003590         CONTINUE
003600     ELSE
003610         MOVE "Y" TO WARNING-FOUND-SW
003611         MOVE "SOURCE NOT ONE OF DVX/SCA/YARD"
003612             TO WS-EDIT-MSG-BUILD
003613         PERFORM 380-LOG-EDIT-MSG THRU 380-EXIT
003614     END-IF.
003620 375-EXIT.
003630     EXIT.
003635
003636 380-LOG-EDIT-MSG.
003637****** APPENDS THE MESSAGE JUST BUILT IN WS-EDIT-MSG-BUILD TO THE
003638****** SUMMARY TABLE, TAGGED WITH THIS RECORD'S SEQUENCE NUMBER.
003639****** TABLE HOLDS THE FIRST 25 MESSAGES OF THE RUN, NO MORE -
003640****** REPORT PRINTS ONLY THE FIRST FEW OF THOSE ANYWAY.
003641     IF WS-EDIT-MSG-COUNT < 25
003642         ADD +1 TO WS-EDIT-MSG-COUNT
003643         MOVE RECORDS-READ TO
003644             WS-EDIT-MSG-RECNO(WS-EDIT-MSG-COUNT)
003645         MOVE WS-EDIT-MSG-BUILD TO
003646             WS-EDIT-MSG-TEXT(WS-EDIT-MSG-COUNT)
003647     END-IF.
003648 380-EXIT.
003649     EXIT.
003650
003651 400-DEDUP-CHECK.
003660     MOVE "400-DEDUP-CHECK" TO PARA-NAME.
003670     PERFORM 410-BUILD-DEDUP-KEY THRU 410-EXIT.
003680     MOVE "N" TO DUP-FOUND-SW.
003690     IF WS-DEDUP-IS-ON
003700         PERFORM 405-SCAN-KEPT-TABLE THRU 405-EXIT
003710             VARYING TAB-SUB FROM 1 BY 1
003720                 UNTIL TAB-SUB > WS-KEPT-COUNT
003730                    OR DUP-WAS-FOUND
003740     END-IF.
003750     IF NOT DUP-WAS-FOUND
003760         IF WS-KEPT-COUNT < 3000
003770             ADD +1 TO WS-KEPT-COUNT
003780             MOVE WS-DEDUP-KEY TO WS-KEPT-KEY(WS-KEPT-COUNT)
003790             MOVE QUANTITY IN DEFECT-REC-DATA
003800               TO WS-KEPT-QTY(WS-KEPT-COUNT)
003810             MOVE DEFECT-REC-DATA TO WS-KEPT-RECORD(WS-KEPT-COUNT)
003820             ADD +1 TO RECORDS-KEPT
003830         ELSE
003840             MOVE "KEPT-TABLE CAPACITY EXCEEDED" TO ABEND-REASON
003850             GO TO 1000-ABEND-RTN
003860         END-IF
003870     END-IF.
003880 400-EXIT.
003890     EXIT.
003900
003910 405-SCAN-KEPT-TABLE.
003920     IF WS-KEPT-KEY(TAB-SUB) = WS-DEDUP-KEY
003930         SET DUP-WAS-FOUND TO TRUE
003940         ADD QUANTITY IN DEFECT-REC-DATA
003950           TO WS-KEPT-QTY(TAB-SUB)
003960         ADD +1 TO RECORDS-DEDUPED
003970     END-IF.
003980 405-EXIT.
003990     EXIT.
004000
004010 410-BUILD-DEDUP-KEY.
004020****** LOWER-CASE CONCATENATION OF CODE|LOCATION|DESCRIPTION.
004030     MOVE SPACES TO WS-DEDUP-KEY.
004040     MOVE DEFECT-CODE IN DEFECT-REC-DATA TO WS-DK-CODE-LC.
004050     MOVE LOCATION-DETAILS IN DEFECT-REC-DATA
004060         TO WS-DK-LOCATION-LC.
004070     MOVE DEFECT-DESCRIPTION IN DEFECT-REC-DATA
004080       TO WS-DK-DESCRIPTION-LC.
004090     INSPECT WS-DK-CODE-LC
004100         CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.
004110     INSPECT WS-DK-LOCATION-LC
004120         CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.
004130     INSPECT WS-DK-DESCRIPTION-LC
004140         CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.
004150     STRING
004160         WS-DK-CODE-LC        DELIMITED BY SIZE
004170         "|"                  DELIMITED BY SIZE
004180         WS-DK-LOCATION-LC    DELIMITED BY SIZE
004190         "|"                  DELIMITED BY SIZE
004200         WS-DK-DESCRIPTION-LC DELIMITED BY SIZE
004210         INTO WS-DEDUP-KEY.
004220 410-EXIT.
004230     EXIT.
004240
004250 700-WRITE-DFCTCLN.
004260     MOVE "700-WRITE-DFCTCLN" TO PARA-NAME.
004270     PERFORM 705-WRITE-ONE-KEPT-REC THRU 705-EXIT
004280         VARYING TAB-SUB FROM 1 BY 1
004290             UNTIL TAB-SUB > WS-KEPT-COUNT.
004300 700-EXIT.
004310     EXIT.
004320
004330 705-WRITE-ONE-KEPT-REC.
004340     MOVE WS-KEPT-RECORD(TAB-SUB) TO DEFECT-REC-DATA.
004350     MOVE WS-KEPT-QTY(TAB-SUB) TO QUANTITY IN DEFECT-REC-DATA.
004360     WRITE DFCTCLN-REC FROM DEFECT-REC-DATA.
004370     ADD +1 TO RECORDS-WRITTEN.
004380 705-EXIT.
004390     EXIT.
004400
004410 800-OPEN-FILES.
004420     MOVE "800-OPEN-FILES" TO PARA-NAME.
004430     OPEN INPUT DFCTRAW.
004440     OPEN OUTPUT DFCTCLN, SYSOUT, RUNRPT.
004450 800-EXIT.
004460     EXIT.
004470
004480 850-CLOSE-FILES.
004490     MOVE "850-CLOSE-FILES" TO PARA-NAME.
004500     CLOSE DFCTRAW, DFCTCLN, SYSOUT, RUNRPT.
004510 850-EXIT.
004520     EXIT.
004530
004540 900-READ-DFCTRAW.
004550     READ DFCTRAW INTO DEFECT-REC-DATA
004560         AT END MOVE "N" TO MORE-DATA-SW
004570         GO TO 900-EXIT
004580     END-READ.
004590     ADD +1 TO RECORDS-READ.
004600 900-EXIT.
004610     EXIT.
004620
004630 950-SOURCE-GROUP-TOTALS.
004640     MOVE "950-SOURCE-GROUP-TOTALS" TO PARA-NAME.
004650     EVALUATE WS-EFFECTIVE-SOURCE
004660         WHEN "DVX  "
004670             ADD +1 TO WS-SRC-CT-DVX
004680         WHEN "SCA  "
004690             ADD +1 TO WS-SRC-CT-SCA
004700         WHEN "YARD "
004710             ADD +1 TO WS-SRC-CT-YARD
004720         WHEN OTHER
004730             ADD +1 TO WS-SRC-CT-UNKNOWN
004740     END-EVALUATE.
004750 950-EXIT.
004760     EXIT.
004761
004762 960-PRINT-EDIT-MSGS.
004763****** PRINTS THE FIRST FEW VALIDATION-FAILURE MESSAGES OF THE
004764****** RUN FOR THE PROCESSING SUMMARY - QUALITY COMMITTEE ASKED
004765****** FOR THIS SO THEY DON'T HAVE TO CHASE THE SYSOUT DUMP.
004766     IF WS-EDIT-MSG-COUNT > 0
004767         PERFORM 965-PRINT-ONE-EDIT-MSG THRU 965-EXIT
004768             VARYING WS-EDIT-MSG-IDX FROM 1 BY 1
004769             UNTIL WS-EDIT-MSG-IDX > WS-EDIT-MSG-COUNT
004770                OR WS-EDIT-MSG-IDX > 5
004771     END-IF.
004772 960-EXIT.
004773     EXIT.
004774
004775 965-PRINT-ONE-EDIT-MSG.
004776     MOVE WS-EDIT-MSG-RECNO(WS-EDIT-MSG-IDX) TO WS-CT-DISPLAY.
004777     MOVE SPACES TO WS-REPORT-LINE.
004778     STRING "  MSG REC " DELIMITED BY SIZE
004779         WS-CT-DISPLAY                 DELIMITED BY SIZE
004780         " - "                         DELIMITED BY SIZE
004781         WS-EDIT-MSG-TEXT(WS-EDIT-MSG-IDX) DELIMITED BY SIZE
004782         INTO WS-REPORT-LINE.
004783     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
004784 965-EXIT.
004785     EXIT.
004786
004787 999-CLEANUP.
004790     MOVE "999-CLEANUP" TO PARA-NAME.
004800     PERFORM 700-WRITE-DFCTCLN THRU 700-EXIT.
004810
004820     MOVE SPACES TO WS-REPORT-LINE.
004830     MOVE "DFCTEDIT - DEFECT PROCESSING SUMMARY"
004840         TO WS-REPORT-LINE.
004850     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
004860
004870     MOVE RECORDS-READ TO WS-CT-DISPLAY.
004880     MOVE SPACES TO WS-REPORT-LINE.
004890     STRING "RECORDS READ . . . . . . " DELIMITED BY SIZE
004900         WS-CT-DISPLAY DELIMITED BY SIZE
004910         INTO WS-REPORT-LINE.
004920     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
004930
004940     MOVE RECORDS-DROPPED TO WS-CT-DISPLAY.
004950     MOVE SPACES TO WS-REPORT-LINE.
004960     STRING "RECORDS DROPPED. . . . . " DELIMITED BY SIZE
004970         WS-CT-DISPLAY DELIMITED BY SIZE
004980         INTO WS-REPORT-LINE.
004990     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
005000
005010     MOVE RECORDS-DEDUPED TO WS-CT-DISPLAY.
005020     MOVE SPACES TO WS-REPORT-LINE.
005030     STRING "RECORDS DEDUPED. . . . . " DELIMITED BY SIZE
005040         WS-CT-DISPLAY DELIMITED BY SIZE
005050         INTO WS-REPORT-LINE.
005060     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
005070
005080     MOVE RECORDS-WRITTEN TO WS-CT-DISPLAY.
005090     MOVE SPACES TO WS-REPORT-LINE.
005100     STRING "RECORDS WRITTEN. . . . . " DELIMITED BY SIZE
005110         WS-CT-DISPLAY DELIMITED BY SIZE
005120         INTO WS-REPORT-LINE.
005130     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
005140
005150     MOVE RECORDS-WITH-ERRORS TO WS-CT-DISPLAY.
005160     MOVE SPACES TO WS-REPORT-LINE.
005170     STRING "RECORDS WITH ERRORS. . . " DELIMITED BY SIZE
005180         WS-CT-DISPLAY DELIMITED BY SIZE
005190         INTO WS-REPORT-LINE.
005200     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
005210
005220     MOVE RECORDS-WITH-WARNINGS TO WS-CT-DISPLAY.
005230     MOVE SPACES TO WS-REPORT-LINE.
005240     STRING "RECORDS WITH WARNINGS. . " DELIMITED BY SIZE
005250         WS-CT-DISPLAY DELIMITED BY SIZE
005260         INTO WS-REPORT-LINE.
005270     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
005271     PERFORM 960-PRINT-EDIT-MSGS THRU 960-EXIT.
005280
005290     MOVE WS-SRC-CT-DVX TO WS-CT-DISPLAY.
005300     MOVE SPACES TO WS-REPORT-LINE.
005310     STRING "SOURCE DVX . . . . . . . " DELIMITED BY SIZE
005320         WS-CT-DISPLAY DELIMITED BY SIZE
005330         INTO WS-REPORT-LINE.
005340     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
005350
005360     MOVE WS-SRC-CT-SCA TO WS-CT-DISPLAY.
005370     MOVE SPACES TO WS-REPORT-LINE.
005380     STRING "SOURCE SCA . . . . . . . " DELIMITED BY SIZE
005390         WS-CT-DISPLAY DELIMITED BY SIZE
005400         INTO WS-REPORT-LINE.
005410     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
005420
005430     MOVE WS-SRC-CT-YARD TO WS-CT-DISPLAY.
005440     MOVE SPACES TO WS-REPORT-LINE.
005450     STRING "SOURCE YARD. . . . . . . " DELIMITED BY SIZE
005460         WS-CT-DISPLAY DELIMITED BY SIZE
005470         INTO WS-REPORT-LINE.
005480     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
005490
005500     MOVE WS-SRC-CT-UNKNOWN TO WS-CT-DISPLAY.
005510     MOVE SPACES TO WS-REPORT-LINE.
005520     STRING "SOURCE UNKNOWN . . . . . " DELIMITED BY SIZE
005530         WS-CT-DISPLAY DELIMITED BY SIZE
005540         INTO WS-REPORT-LINE.
005550     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
005560
005570     MOVE SPACES TO WS-REPORT-LINE.
005580     IF BATCH-IS-VALID
005590         STRING "BATCH VALIDITY . . . . . VALID" DELIMITED BY SIZE
005600             INTO WS-REPORT-LINE
005610     ELSE
005620         STRING "BATCH VALIDITY . . . . . INVALID"
005630             DELIMITED BY SIZE
005640             INTO WS-REPORT-LINE
005650     END-IF.
005660     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
005670
005680     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005690
005700     DISPLAY "** RECORDS READ **".
005710     DISPLAY RECORDS-READ.
005720     DISPLAY "** RECORDS WRITTEN **".
005730     DISPLAY RECORDS-WRITTEN.
005740     DISPLAY "** RECORDS WITH ERRORS **".
005750     DISPLAY RECORDS-WITH-ERRORS.
005760
005770     DISPLAY "******** NORMAL END OF JOB DFCTEDIT ********".
005780 999-EXIT.
005790     EXIT.
005800
005810 1000-ABEND-RTN.
005820     MOVE "DFCTEDIT" TO ABEND-PROGRAM.
005830     MOVE PARA-NAME TO ABEND-PARA.
005840     WRITE SYSOUT-REC FROM ABEND-REC.
005850     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005860     DISPLAY "*** ABEND - DFCTEDIT ***" UPON CONSOLE.
005870     DIVIDE ZERO-VAL INTO ONE-VAL.
