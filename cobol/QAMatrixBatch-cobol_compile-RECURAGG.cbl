000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  RECURAGG.
000120 AUTHOR. KEVIN D. WHITFIELD.
000130 INSTALLATION. QUALITY SYSTEMS UNIT.
000140 DATE-WRITTEN. 04/03/01.
000150 DATE-COMPILED. 04/03/01.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM MAINTAINS THE SIX-WEEK ROLLING RECURRENCE
000220*          WINDOW ON THE QA MATRIX.  IT RUNS IN ONE OF TWO MODES,
000230*          SELECTED BY UPSI-0 AT JOB-STEP TIME:
000240*
000250*          UPSI-0 ON  (WEEK-SHIFT RUN, SUNDAY NIGHT ONLY) -
000260*                     DROPS WEEK-MINUS-6, SLIDES EVERY OTHER
000270*                     SLOT ONE POSITION OLDER, AND OPENS A FRESH
000280*                     ZERO WEEK-MINUS-1 FOR THE COMING WEEK.
000290*
000300*          UPSI-0 OFF (NIGHTLY APPLY RUN) - READS THE AGGREGATE
000310*                     ROLL-UP FILE OUT OF DFCTMTCH AND POSTS
000320*                     EACH CONCERN'S REPEAT COUNT INTO ITS OWN
000330*                     WEEK-MINUS-1 SLOT.
000340*
000350*          EITHER WAY, RECURRENCE AND RECURRENCE-PLUS-DEFECT ARE
000360*          RECOMPUTED FOR EVERY ENTRY BEFORE THE MATRIX IS
000370*          REWRITTEN.
000380*
000390******************************************************************
000400*----------------------------------------------------------------*
000410* DATE      BY   TICKET    DESCRIPTION                           *
000420*----------------------------------------------------------------*
000430* 04/03/01  KDW  QAB-0155  ORIGINAL PROGRAM - MODELED ON THE OLD *
000440*                          DAILY-CHARGE ROLL FORWARD JOB         *
000450* 11/19/01  KDW  QAB-0157  APPLY RUN NOW GROUP-SUMS THE AGGREGATE*
000460*                          FILE BEFORE POSTING - DUPLICATE S.NO  *
000470*                          ROWS WERE DOUBLE-COUNTING WEEK-MINUS-1*
000480* 06/09/02  KDW  QAB-0161  RECURRENCE-PLUS-DEFECT NOW DEFAULTS   *
000490*                          THE DEFECT RATING TO MINOR (1) WHEN   *
000500*                          THE MATRIX ROW HAS NO RATING SET      *
000510* 03/03/03  KDW  QAB-0175  SKIPPED-PAIR COUNT ADDED TO THE RUN   *
000520*                          REPORT - QUALITY WANTED TO SEE HOW    *
000530*                          MANY AGGREGATE ROWS NEVER MATCHED A   *
000540*                          MATRIX S.NO                           *
000550******************************************************************
000560
000570         INPUT FILE              -   QAB0001.QAMTRX
000580
000590         INPUT FILE              -   QAB0001.AGGMTCH
000600
000610         OUTPUT FILE PRODUCED    -   QAB0001.QAMOUT
000620
000630         REPORT FILE             -   QAB0001.RUNRPT
000640
000650         DUMP FILE               -   SYSOUT
000660
000670******************************************************************
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER. IBM-390.
000710 OBJECT-COMPUTER. IBM-390.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM
000740     UPSI-0 ON STATUS IS WEEK-SHIFT-REQUESTED
000750            OFF STATUS IS APPLY-MODE-REQUESTED.
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT SYSOUT
000790     ASSIGN TO UT-S-SYSOUT
000800       ORGANIZATION IS SEQUENTIAL.
000810
000820     SELECT QAMTRX
000830     ASSIGN TO UT-S-QAMTRX
000840       ACCESS MODE IS SEQUENTIAL
000850       FILE STATUS IS QFCODE.
000860
000870     SELECT QAMOUT
000880     ASSIGN TO UT-S-QAMOUT
000890       ACCESS MODE IS SEQUENTIAL
000900       FILE STATUS IS OFCODE.
000910
000920     SELECT AGGMTCH
000930     ASSIGN TO UT-S-AGGMTCH
000940       ACCESS MODE IS SEQUENTIAL
000950       FILE STATUS IS AFCODE.
000960
000970     SELECT RUNRPT
000980     ASSIGN TO UT-S-RUNRPT
000990       ACCESS MODE IS SEQUENTIAL
001000       FILE STATUS IS OFCODE.
001010
001020 DATA DIVISION.
001030 FILE SECTION.
001040 FD  SYSOUT
001050     RECORDING MODE IS F
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 130 CHARACTERS
001080     BLOCK CONTAINS 0 RECORDS
001090     DATA RECORD IS SYSOUT-REC.
001100 01  SYSOUT-REC  PIC X(130).
001110
001120****** QA MATRIX MASTER, ASCENDING S.NO - READ IN, REWRITTEN OUT
001130****** TO QAMOUT WITH THE RECURRENCE WINDOW REFRESHED.
001140 FD  QAMTRX
001150     RECORDING MODE IS F
001160     LABEL RECORDS ARE STANDARD
001170     RECORD CONTAINS 400 CHARACTERS
001180     BLOCK CONTAINS 0 RECORDS
001190     DATA RECORD IS QAMTRX-REC.
001200 01  QAMTRX-REC                  PIC X(400).
001210
001220****** REFRESHED MATRIX, SAME 400 BYTE LAYOUT AS QAMTRX - THIS
001230****** BECOMES TOMORROW'S QAMTRX INPUT FOR SEVSCORE.
001240 FD  QAMOUT
001250     RECORDING MODE IS F
001260     LABEL RECORDS ARE STANDARD
001270     RECORD CONTAINS 400 CHARACTERS
001280     BLOCK CONTAINS 0 RECORDS
001290     DATA RECORD IS QAMOUT-REC.
001300 01  QAMOUT-REC                  PIC X(400).
001310
001320****** ONE AGG-MATCH-REC PER CONCERN THAT CLEARED THE .300
001330****** CONFIDENCE FLOOR LAST NIGHT IN DFCTMTCH.  ONLY READ WHEN
001340****** UPSI-0 IS OFF (APPLY-MODE-REQUESTED).
001350 FD  AGGMTCH
001360     RECORDING MODE IS F
001370     LABEL RECORDS ARE STANDARD
001380     RECORD CONTAINS 101 CHARACTERS
001390     BLOCK CONTAINS 0 RECORDS
001400     DATA RECORD IS AGGMTCH-REC.
001410 01  AGGMTCH-REC                 PIC X(101).
001420
001430****** RUN-REPORT - SHARED 132-COLUMN PRINT FILE, EVERY PROGRAM
001440****** IN THE NIGHTLY CHAIN APPENDS ITS OWN SECTION.
001450 FD  RUNRPT
001460     RECORDING MODE IS F
001470     LABEL RECORDS ARE STANDARD
001480     RECORD CONTAINS 132 CHARACTERS
001490     BLOCK CONTAINS 0 RECORDS
001500     DATA RECORD IS RUNRPT-REC.
001510 01  RUNRPT-REC                  PIC X(132).
001520
001530 WORKING-STORAGE SECTION.
001540
001550 01  FILE-STATUS-CODES.
001560     05  OFCODE                  PIC X(2).
001570         88 CODE-WRITE    VALUE SPACES.
001580     05  OFCODE-NUM REDEFINES OFCODE PIC 99.
001590     05  QFCODE                  PIC X(2).
001600         88 CODE-READ     VALUE SPACES.
001610         88 NO-MORE-QAMTRX-CD VALUE "10".
001620     05  QFCODE-NUM REDEFINES QFCODE PIC 99.
001630     05  AFCODE                  PIC X(2).
001640         88 CODE-READ-AGG VALUE SPACES.
001650         88 NO-MORE-AGGMTCH-CD VALUE "10".
001660
001670 COPY QAMSTR.
001680 COPY MATCHREC.
001690
001700 01  WS-REPORT-LINE              PIC X(132).
001710 01  WS-CT-DISPLAY               PIC ZZZZZZ9.
001720
001730****** SPLIT VIEW OF THE REPORT LINE - NOT USED TODAY, HELD OVER
001740****** FROM THE ORIGINAL DESIGN FOR A TWO-COLUMN SKIPPED-PAIR
001750****** LISTING THAT NEVER SHIPPED.
001760 01  WS-REPORT-LINE-VIEW REDEFINES WS-REPORT-LINE.
001770     05  WS-RPT-LEFT-HALF        PIC X(66).
001780     05  WS-RPT-RIGHT-HALF       PIC X(66).
001790
001800****** GROUP-SUMMED APPLY-MODE TABLE - ONE SLOT PER DISTINCT
001810****** S.NO SEEN ON THE AGGREGATE FILE THIS RUN.  WS-APL-USED-SW
001820****** IS SET WHEN 300-APPLY-AGGREGATES FINDS THE MATCHING
001830****** MATRIX ROW; ANYTHING LEFT "N" AT 999-CLEANUP REFERENCES AN
001840****** S.NO THAT NO LONGER EXISTS ON THE MATRIX AND IS SKIPPED.
001850 01  WS-APPLY-TABLE.
001860     05  WS-APPLY-ENTRY OCCURS 1000 TIMES
001870                        INDEXED BY WS-APL-IDX.
001880         10  WS-APL-SNO             PIC 9(5).
001890         10  WS-APL-QTY             PIC 9(7) COMP.
001900         10  WS-APL-USED-SW         PIC X(1).
001910             88  WS-APL-WAS-USED    VALUE "Y".
001920         10  FILLER                 PIC X(1).
001930 01  WS-APPLY-COUNT               PIC 9(4) COMP VALUE 0.
001940
001950 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001960     05 RECORDS-READ             PIC 9(7) COMP.
001970     05 RECORDS-UPDATED          PIC 9(7) COMP.
001980     05 PAIRS-SKIPPED            PIC 9(7) COMP.
001990     05 WS-WINDOW-SUB            PIC 9(4) COMP.
002000     05 WS-WINDOW-SUM            PIC 9(7) COMP.
002010     05 WS-EFFECTIVE-RATING      PIC 9(1) COMP.
002020     05 FILLER                   PIC X(1).
002021****** WEEKLY TREND CLASSIFICATION - PER-ENTRY DERIVED CATEGORY
002022****** AND SEVERITY, COMPUTED BY 450-CLASSIFY-TREND BELOW AND
002023****** ROLLED UP INTO THE COUNTS TABLE FOR THE RUN SUMMARY.
002024 01  WS-TREND-WORK-FLDS.
002025     05 WS-TREND-CLASS           PIC X(10).
002026     05 WS-TREND-SEVERITY        PIC X(6).
002027     05 WS-RECENT-AVG            PIC S9(5)V99 COMP-3.
002028     05 WS-OLDER-AVG             PIC S9(5)V99 COMP-3.
002029     05 FILLER                   PIC X(1).
002030
002031****** TREND COUNTS - INACTIVE/NEW-SPIKE/INCREASING/DECREASING/
002032****** STABLE, IN THAT SUBSCRIPT ORDER, FOR THE RUN-REPORT.
002033 01  WS-TREND-COUNTS.
002034     05  WS-TREND-CT OCCURS 5 TIMES PIC 9(7) COMP.
002035 01  WS-TREND-NAMED REDEFINES WS-TREND-COUNTS.
002036     05  WS-TREND-CT-INACTIVE    PIC 9(7) COMP.
002037     05  WS-TREND-CT-SPIKE       PIC 9(7) COMP.
002038     05  WS-TREND-CT-INCREASING  PIC 9(7) COMP.
002039     05  WS-TREND-CT-DECREASING  PIC 9(7) COMP.
002040     05  WS-TREND-CT-STABLE      PIC 9(7) COMP.
002041
002042 01  MISC-WS-FLDS.
002043     05 RETURN-CD                PIC S9(04) COMP VALUE 0.
002044     05 FILLER                   PIC X(1).
002045
002080 01  FLAGS-AND-SWITCHES.
002090     05 MORE-QAMTRX-SW           PIC X(01) VALUE "Y".
002100         88 NO-MORE-QAMTRX  VALUE "N".
002110     05 MORE-AGGMTCH-SW          PIC X(01) VALUE "Y".
002120         88 NO-MORE-AGGMTCH VALUE "N".
002130     05 WS-FOUND-SLOT-SW         PIC X(01) VALUE "N".
002140         88 WS-FOUND-A-SLOT      VALUE "Y".
002150     05 FILLER                   PIC X(01).
002160
002170 COPY ABENDREC.
002180 77  PARA-NAME                   PIC X(24) VALUE SPACES.
002190 77  ZERO-VAL                    PIC S9(4) COMP VALUE 0.
002200 77  ONE-VAL                     PIC S9(4) COMP VALUE 1.
002210
002220 PROCEDURE DIVISION.
002230     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002240     PERFORM 100-MAINLINE THRU 100-EXIT
002250             UNTIL NO-MORE-QAMTRX.
002260     PERFORM 999-CLEANUP THRU 999-EXIT.
002270     MOVE +0 TO RETURN-CODE.
002280     GOBACK.
002290
002300 000-HOUSEKEEPING.
002310     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002320     IF WEEK-SHIFT-REQUESTED
002330         DISPLAY "***** BEGIN JOB RECURAGG (WEEK-SHIFT) *****"
002340     ELSE
002350         DISPLAY "******** BEGIN JOB RECURAGG (APPLY) ********"
002360     END-IF.
002370     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
002380     MOVE ZERO TO WS-APPLY-COUNT.
002385     MOVE ZERO TO WS-TREND-COUNTS.
002390     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002400     READ QAMTRX INTO QA-MATRIX-REC-DATA
002410         AT END MOVE "N" TO MORE-QAMTRX-SW
002420     END-READ.
002430     IF NO-MORE-QAMTRX
002440         MOVE "EMPTY QA MATRIX FILE" TO ABEND-REASON
002450         GO TO 1000-ABEND-RTN.
002460     IF APPLY-MODE-REQUESTED
002470         PERFORM 900-READ-AGGMTCH THRU 900-EXIT
002480         PERFORM 050-LOAD-AGG-TABLE THRU 050-EXIT
002490             UNTIL NO-MORE-AGGMTCH
002500     END-IF.
002510 000-EXIT.
002520     EXIT.
002530
002540****** GROUP-SUM ONE AGGREGATE ROW INTO WS-APPLY-TABLE - IF THE
002550****** S.NO IS ALREADY ON THE TABLE ITS QUANTITY IS ADDED IN,
002560****** OTHERWISE A NEW SLOT IS OPENED FOR IT.
002570 050-LOAD-AGG-TABLE.
002580     MOVE "050-LOAD-AGG-TABLE" TO PARA-NAME.
002590     SET WS-FOUND-SLOT-SW TO FALSE.
002600     PERFORM 055-SCAN-APPLY-TABLE THRU 055-EXIT
002610         VARYING WS-APL-IDX FROM 1 BY 1
002620             UNTIL WS-APL-IDX > WS-APPLY-COUNT
002630                OR WS-FOUND-A-SLOT.
002640     IF NOT WS-FOUND-A-SLOT
002650         IF WS-APPLY-COUNT < 1000
002660             ADD +1 TO WS-APPLY-COUNT
002670             MOVE AG-QA-SNO TO WS-APL-SNO(WS-APPLY-COUNT)
002680             MOVE AG-REPEAT-COUNT TO WS-APL-QTY(WS-APPLY-COUNT)
002690             MOVE "N" TO WS-APL-USED-SW(WS-APPLY-COUNT)
002700         ELSE
002710             MOVE "APPLY-TABLE CAPACITY EXCEEDED" TO ABEND-REASON
002720             GO TO 1000-ABEND-RTN
002730         END-IF
002740     END-IF.
002750     PERFORM 900-READ-AGGMTCH THRU 900-EXIT.
002760 050-EXIT.
002770     EXIT.
002780
002790 055-SCAN-APPLY-TABLE.
002800     IF WS-APL-SNO(WS-APL-IDX) = AG-QA-SNO
002810         ADD AG-REPEAT-COUNT TO WS-APL-QTY(WS-APL-IDX)
002820         SET WS-FOUND-SLOT-SW TO TRUE
002830     END-IF.
002840 055-EXIT.
002850     EXIT.
002860
002870 100-MAINLINE.
002880     MOVE "100-MAINLINE" TO PARA-NAME.
002890     ADD +1 TO RECORDS-READ.
002900     IF WEEK-SHIFT-REQUESTED
002910         PERFORM 200-SHIFT-WINDOW THRU 200-EXIT
002920     ELSE
002930         PERFORM 300-APPLY-AGGREGATES THRU 300-EXIT
002940     END-IF.
002950     PERFORM 400-RECOMPUTE-TOTALS THRU 400-EXIT.
002955     PERFORM 450-CLASSIFY-TREND THRU 450-EXIT.
002960     PERFORM 700-WRITE-QAMOUT THRU 700-EXIT.
002970     READ QAMTRX INTO QA-MATRIX-REC-DATA
002980         AT END MOVE "N" TO MORE-QAMTRX-SW
002990     END-READ.
003000 100-EXIT.
003010     EXIT.
003020
003030****** SUNDAY-NIGHT WEEK SHIFT - WEEK-MINUS-6 IS DROPPED, EVERY
003040****** OTHER SLOT SLIDES ONE POSITION OLDER, AND WEEK-MINUS-1
003050****** OPENS AT ZERO FOR THE COMING WEEK.
003060 200-SHIFT-WINDOW.
003070     MOVE "200-SHIFT-WINDOW" TO PARA-NAME.
003080     MOVE QA-WEEK-MINUS-5 TO QA-WEEK-MINUS-6.
003090     MOVE QA-WEEK-MINUS-4 TO QA-WEEK-MINUS-5.
003100     MOVE QA-WEEK-MINUS-3 TO QA-WEEK-MINUS-4.
003110     MOVE QA-WEEK-MINUS-2 TO QA-WEEK-MINUS-3.
003120     MOVE QA-WEEK-MINUS-1 TO QA-WEEK-MINUS-2.
003130     MOVE ZERO TO QA-WEEK-MINUS-1.
003140     ADD +1 TO RECORDS-UPDATED.
003150 200-EXIT.
003160     EXIT.
003170
003180****** NIGHTLY APPLY - POST THIS CONCERN'S SHARE OF LAST NIGHT'S
003190****** MATCHED DEFECTS INTO WEEK-MINUS-1.  AN ENTRY WITH NO
003200****** MATCH ON THE APPLY TABLE IS LEFT UNTOUCHED.
003210 300-APPLY-AGGREGATES.
003220     MOVE "300-APPLY-AGGREGATES" TO PARA-NAME.
003230     SET WS-FOUND-SLOT-SW TO FALSE.
003240     PERFORM 305-SCAN-FOR-THIS-SNO THRU 305-EXIT
003250         VARYING WS-APL-IDX FROM 1 BY 1
003260             UNTIL WS-APL-IDX > WS-APPLY-COUNT
003270                OR WS-FOUND-A-SLOT.
003280     IF WS-FOUND-A-SLOT
003290         ADD +1 TO RECORDS-UPDATED
003300     END-IF.
003310 300-EXIT.
003320     EXIT.
003330
003340 305-SCAN-FOR-THIS-SNO.
003350     IF WS-APL-SNO(WS-APL-IDX) = QA-S-NO
003360         ADD WS-APL-QTY(WS-APL-IDX) TO QA-WEEK-MINUS-1
003370         MOVE "Y" TO WS-APL-USED-SW(WS-APL-IDX)
003380         SET WS-FOUND-SLOT-SW TO TRUE
003390     END-IF.
003400 305-EXIT.
003410     EXIT.
003420
003430****** RECURRENCE IS THE STRAIGHT SUM OF THE SIX WINDOW SLOTS.
003440****** RECURRENCE-PLUS-DEFECT ADDS IN THE DEFECT RATING, WHICH
003450****** DEFAULTS TO MINOR (1) WHEN THE MATRIX ROW HAS NONE SET.
003460 400-RECOMPUTE-TOTALS.
003470     MOVE "400-RECOMPUTE-TOTALS" TO PARA-NAME.
003480     MOVE ZERO TO WS-WINDOW-SUM.
003490     PERFORM 410-ADD-ONE-SLOT THRU 410-EXIT
003500         VARYING WS-WINDOW-SUB FROM 1 BY 1
003510             UNTIL WS-WINDOW-SUB > 6.
003520     MOVE WS-WINDOW-SUM TO QA-RECURRENCE.
003530
003540     MOVE QA-DEFECT-RATING TO WS-EFFECTIVE-RATING.
003550     IF QA-DEFECT-RATING = 0
003560         MOVE 1 TO WS-EFFECTIVE-RATING
003570     END-IF.
003580     ADD WS-EFFECTIVE-RATING TO WS-WINDOW-SUM
003590         GIVING QA-REC-PLUS-DEFECT.
003600 400-EXIT.
003610     EXIT.
003620
003630 410-ADD-ONE-SLOT.
003640     ADD QA-WEEKLY-RECUR-SLOT(WS-WINDOW-SUB) TO WS-WINDOW-SUM.
003650 410-EXIT.
003660     EXIT.
003665
003666****** TREND CLASSIFICATION - RECENT (W-2,W-1) VS OLDER (W-6,
003667****** W-5,W-4) AVERAGES AGAINST THE 1.5X / 0.5X THRESHOLDS.
003668****** QUALITY COMMITTEE WATCHES THIS OFF THE RUN-REPORT COUNTS
003669****** RATHER THAN A PER-CONCERN LISTING - TOO MANY ROWS TO SCAN.
003670 450-CLASSIFY-TREND.
003671     MOVE "450-CLASSIFY-TREND" TO PARA-NAME.
003672     IF QA-WEEK-MINUS-6 = 0 AND QA-WEEK-MINUS-5 = 0
003673        AND QA-WEEK-MINUS-4 = 0 AND QA-WEEK-MINUS-3 = 0
003674        AND QA-WEEK-MINUS-2 = 0 AND QA-WEEK-MINUS-1 = 0
003675         MOVE "inactive" TO WS-TREND-CLASS
003676         MOVE "none"     TO WS-TREND-SEVERITY
003677         ADD +1 TO WS-TREND-CT-INACTIVE
003678     ELSE
003679       IF QA-WEEK-MINUS-1 > 0
003680          AND QA-WEEK-MINUS-6 = 0 AND QA-WEEK-MINUS-5 = 0
003681          AND QA-WEEK-MINUS-4 = 0 AND QA-WEEK-MINUS-3 = 0
003682          AND QA-WEEK-MINUS-2 = 0
003683           MOVE "new_spike" TO WS-TREND-CLASS
003684           MOVE "watch"     TO WS-TREND-SEVERITY
003685           ADD +1 TO WS-TREND-CT-SPIKE
003686       ELSE
003687           COMPUTE WS-RECENT-AVG ROUNDED =
003688               (QA-WEEK-MINUS-2 + QA-WEEK-MINUS-1) / 2
003689           COMPUTE WS-OLDER-AVG ROUNDED =
003690               (QA-WEEK-MINUS-6 + QA-WEEK-MINUS-5 +
003691                QA-WEEK-MINUS-4) / 3
003692           IF WS-RECENT-AVG > WS-OLDER-AVG * 1.5
003693               MOVE "increasing" TO WS-TREND-CLASS
003694               MOVE "high"       TO WS-TREND-SEVERITY
003695               ADD +1 TO WS-TREND-CT-INCREASING
003696           ELSE
003697             IF WS-RECENT-AVG < WS-OLDER-AVG * 0.5
003698                 MOVE "decreasing" TO WS-TREND-CLASS
003699                 MOVE "low"        TO WS-TREND-SEVERITY
003700                 ADD +1 TO WS-TREND-CT-DECREASING
003701             ELSE
003702                 MOVE "stable" TO WS-TREND-CLASS
003703                 MOVE "medium" TO WS-TREND-SEVERITY
003704                 ADD +1 TO WS-TREND-CT-STABLE
003705             END-IF
003706           END-IF
003707       END-IF
003708     END-IF.
003709 450-EXIT.
003710     EXIT.
003711
003712 700-WRITE-QAMOUT.
003713     MOVE "700-WRITE-QAMOUT" TO PARA-NAME.
003714     WRITE QAMOUT-REC FROM QA-MATRIX-REC-DATA.
003715 700-EXIT.
003716     EXIT.
003730
003740 800-OPEN-FILES.
003750     MOVE "800-OPEN-FILES" TO PARA-NAME.
003760     OPEN INPUT QAMTRX.
003770     OPEN OUTPUT QAMOUT, SYSOUT, RUNRPT.
003780     IF APPLY-MODE-REQUESTED
003790         OPEN INPUT AGGMTCH
003800     END-IF.
003810 800-EXIT.
003820     EXIT.
003830
003840 850-CLOSE-FILES.
003850     MOVE "850-CLOSE-FILES" TO PARA-NAME.
003860     CLOSE QAMTRX, QAMOUT, SYSOUT, RUNRPT.
003870     IF APPLY-MODE-REQUESTED
003880         CLOSE AGGMTCH
003890     END-IF.
003900 850-EXIT.
003910     EXIT.
003920
003930 900-READ-AGGMTCH.
003940     READ AGGMTCH INTO AGG-MATCH-REC
003950         AT END MOVE "N" TO MORE-AGGMTCH-SW
003960         GO TO 900-EXIT
003970     END-READ.
003980 900-EXIT.
003990     EXIT.
004000
004010 999-CLEANUP.
004020     MOVE "999-CLEANUP" TO PARA-NAME.
004030
004040     IF APPLY-MODE-REQUESTED
004050         PERFORM 995-COUNT-SKIPPED-PAIRS THRU 995-EXIT
004060             VARYING WS-APL-IDX FROM 1 BY 1
004070                 UNTIL WS-APL-IDX > WS-APPLY-COUNT
004080     END-IF.
004090
004100     MOVE SPACES TO WS-REPORT-LINE.
004110     IF WEEK-SHIFT-REQUESTED
004120         MOVE "RECURAGG - WEEK-SHIFT RUN SUMMARY" TO
004130              WS-REPORT-LINE
004140     ELSE
004150         MOVE "RECURAGG - NIGHTLY APPLY RUN SUMMARY" TO
004160              WS-REPORT-LINE
004170     END-IF.
004180     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
004190
004200     MOVE RECORDS-READ TO WS-CT-DISPLAY.
004210     MOVE SPACES TO WS-REPORT-LINE.
004220     STRING "CONCERNS ON MATRIX. . . " DELIMITED BY SIZE
004230         WS-CT-DISPLAY DELIMITED BY SIZE
004240         INTO WS-REPORT-LINE.
004250     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
004260
004270     MOVE RECORDS-UPDATED TO WS-CT-DISPLAY.
004280     MOVE SPACES TO WS-REPORT-LINE.
004290     STRING "CONCERNS WITH NEW COUNTS " DELIMITED BY SIZE
004300         WS-CT-DISPLAY DELIMITED BY SIZE
004310         INTO WS-REPORT-LINE.
004320     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
004330
004340     IF APPLY-MODE-REQUESTED
004350         MOVE PAIRS-SKIPPED TO WS-CT-DISPLAY
004360         MOVE SPACES TO WS-REPORT-LINE
004370         STRING "AGG PAIRS SKIPPED. . . . " DELIMITED BY SIZE
004380             WS-CT-DISPLAY DELIMITED BY SIZE
004390             INTO WS-REPORT-LINE
004400         WRITE RUNRPT-REC FROM WS-REPORT-LINE
004410     END-IF.
004411
004412     MOVE WS-TREND-CT-INACTIVE TO WS-CT-DISPLAY.
004413     MOVE SPACES TO WS-REPORT-LINE.
004414     STRING "TREND INACTIVE . . . . . " DELIMITED BY SIZE
004415         WS-CT-DISPLAY DELIMITED BY SIZE
004416         INTO WS-REPORT-LINE.
004417     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
004418
004419     MOVE WS-TREND-CT-SPIKE TO WS-CT-DISPLAY.
004420     MOVE SPACES TO WS-REPORT-LINE.
004421     STRING "TREND NEW SPIKE. . . . . " DELIMITED BY SIZE
004422         WS-CT-DISPLAY DELIMITED BY SIZE
004423         INTO WS-REPORT-LINE.
004424     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
004425
004426     MOVE WS-TREND-CT-INCREASING TO WS-CT-DISPLAY.
004427     MOVE SPACES TO WS-REPORT-LINE.
004428     STRING "TREND INCREASING . . . . " DELIMITED BY SIZE
004429         WS-CT-DISPLAY DELIMITED BY SIZE
004430         INTO WS-REPORT-LINE.
004431     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
004432
004433     MOVE WS-TREND-CT-DECREASING TO WS-CT-DISPLAY.
004434     MOVE SPACES TO WS-REPORT-LINE.
004435     STRING "TREND DECREASING . . . . " DELIMITED BY SIZE
004436         WS-CT-DISPLAY DELIMITED BY SIZE
004437         INTO WS-REPORT-LINE.
004438     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
004439
004441     MOVE WS-TREND-CT-STABLE TO WS-CT-DISPLAY.
004442     MOVE SPACES TO WS-REPORT-LINE.
004443     STRING "TREND STABLE . . . . . . " DELIMITED BY SIZE
004444         WS-CT-DISPLAY DELIMITED BY SIZE
004445         INTO WS-REPORT-LINE.
004446     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
004447
004448     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004449
004450     DISPLAY "** CONCERNS ON MATRIX **".
004460     DISPLAY RECORDS-READ.
004470     DISPLAY "** CONCERNS WITH NEW COUNTS **".
004480     DISPLAY RECORDS-UPDATED.
004490
004500     DISPLAY "******** NORMAL END OF JOB RECURAGG ********".
004510 999-EXIT.
004520     EXIT.
004530
004540****** ANY APPLY-TABLE SLOT NEVER MATCHED TO A MATRIX ROW POINTS
004550****** AT AN S.NO THAT HAS SINCE DROPPED OFF THE MATRIX.
004560 995-COUNT-SKIPPED-PAIRS.
004570     IF NOT WS-APL-WAS-USED(WS-APL-IDX)
004580         ADD +1 TO PAIRS-SKIPPED
004590     END-IF.
004600 995-EXIT.
004610     EXIT.
004620
004630 1000-ABEND-RTN.
004640     MOVE "RECURAGG" TO ABEND-PROGRAM.
004650     MOVE PARA-NAME TO ABEND-PARA.
004660     WRITE SYSOUT-REC FROM ABEND-REC.
004670     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004680     DISPLAY "*** ABEND - RECURAGG ***" UPON CONSOLE.
004690     DIVIDE ZERO-VAL INTO ONE-VAL.
