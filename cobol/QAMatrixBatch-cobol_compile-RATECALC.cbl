000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  RATECALC.
000120 AUTHOR. KEVIN D. WHITFIELD.
000130 INSTALLATION. QUALITY SYSTEMS UNIT.
000140 DATE-WRITTEN. 07/11/95.
000150 DATE-COMPILED. 07/11/95.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM DOES THE FULL NIGHTLY RECALCULATION OF
000220*          EVERY QA MATRIX ENTRY - MFG RATING, QUALITY RATING,
000230*          PLANT RATING, RECURRENCE TOTALS, AND ALL THREE OK/NG
000240*          STATUSES - FROM THE RAW TRIM/CHASSIS/FINAL/Q-CONTROL
000250*          SCORE COLUMNS, THEN PRINTS THE PLANT-WIDE STATUS
000260*          SUMMARY AND THE PER-DESIGNATION ROLL-UP REPORT THAT
000270*          GOES TO THE MONDAY QUALITY REVIEW.
000280*
000290*          THE RATING/STATUS ARITHMETIC HERE IS THE SAME
000300*          ARITHMETIC SEVSCORE APPLIES ROW-BY-ROW EACH NIGHT -
000310*          IT IS COPIED IN LINE RATHER THAN CALLED BECAUSE THIS
000320*          PROGRAM ALSO HAS TO DRIVE THE DESIGNATION ROLL-UP
000330*          OFF THE SAME PASS.
000340*
000350******************************************************************
000360*----------------------------------------------------------------*
000370* DATE      BY   TICKET    DESCRIPTION                           *
000380*----------------------------------------------------------------*
000390* 07/11/95  KDW  QAB-0062  ORIGINAL PROGRAM - MONDAY QUALITY     *
000400*                          REVIEW USED TO BE HAND-TOTALED OFF THE*
000410*                          MATRIX PRINTOUT, TOOK HALF A SHIFT    *
000420* 09/02/98  RTM  QAB-0119  Y2K SCRUB - REPORT DATE STAMP NOW     *
000430*                          PULLED FROM ACCEPT WS-DATE FROM DATE  *
000440*                          WITH A 4-DIGIT CENTURY WINDOW         *
000450* 06/09/02  KDW  QAB-0162  RESIDUAL TORQUE MOVED OUT OF MFG      *
000460*                          RATING INTO PLANT RATING - MATCHES    *
000470*                          THE SEVSCORE CHANGE FROM QAB-0161     *
000480* 01/14/05  KDW  QAB-0189  DESIGNATION REPORT NOW SHOWS ALL THREE*
000490*                          NG COUNTS (WS/MFG/PLANT), NOT JUST    *
000500*                          PLANT-NG, PER PLANT MANAGER REQUEST   *
000510* 11/03/09  DLH  QAB-0231  DROPPED THE DEAD DB2 LOOKUP AGAINST   *
000520*                          THE OLD PLANT-DIRECTORY TABLE - THAT  *
000530*                          TABLE WAS RETIRED WITH THE DVX FEED   *
000540*                          CUTOVER, EVERYTHING NOW COMES OFF     *
000541*                          QAMTRX ONLY                           *
000550******************************************************************
000560
000570         INPUT FILE              -   QAB0001.QAMTRX
000580
000590         OUTPUT FILE PRODUCED    -   QAB0001.QAMOUT
000600
000610         REPORT FILE             -   QAB0001.RUNRPT
000620
000630         DUMP FILE               -   SYSOUT
000640
000650******************************************************************
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER. IBM-390.
000690 OBJECT-COMPUTER. IBM-390.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT SYSOUT
000750     ASSIGN TO UT-S-SYSOUT
000760       ORGANIZATION IS SEQUENTIAL.
000770
000780     SELECT QAMTRX
000790     ASSIGN TO UT-S-QAMTRX
000800       ACCESS MODE IS SEQUENTIAL
000810       FILE STATUS IS QFCODE.
000820
000830     SELECT QAMOUT
000840     ASSIGN TO UT-S-QAMOUT
000850       ACCESS MODE IS SEQUENTIAL
000860       FILE STATUS IS OFCODE.
000870
000880     SELECT RUNRPT
000890     ASSIGN TO UT-S-RUNRPT
000900       ACCESS MODE IS SEQUENTIAL
000910       FILE STATUS IS OFCODE.
000920
000930 DATA DIVISION.
000940 FILE SECTION.
000950 FD  SYSOUT
000960     RECORDING MODE IS F
000970     LABEL RECORDS ARE STANDARD
000980     RECORD CONTAINS 130 CHARACTERS
000990     BLOCK CONTAINS 0 RECORDS
001000     DATA RECORD IS SYSOUT-REC.
001010 01  SYSOUT-REC  PIC X(130).
001020
001030 FD  QAMTRX
001040     RECORDING MODE IS F
001050     LABEL RECORDS ARE STANDARD
001060     RECORD CONTAINS 400 CHARACTERS
001070     BLOCK CONTAINS 0 RECORDS
001080     DATA RECORD IS QAMTRX-REC.
001090 01  QAMTRX-REC                  PIC X(400).
001100
001110****** FULLY RECALCULATED MATRIX - RATINGS, RECURRENCE, AND ALL
001120****** THREE STATUSES ARE CURRENT AS OF TONIGHT'S RUN.
001130 FD  QAMOUT
001140     RECORDING MODE IS F
001150     LABEL RECORDS ARE STANDARD
001160     RECORD CONTAINS 400 CHARACTERS
001170     BLOCK CONTAINS 0 RECORDS
001180     DATA RECORD IS QAMOUT-REC.
001190 01  QAMOUT-REC                  PIC X(400).
001200
001210 FD  RUNRPT
001220     RECORDING MODE IS F
001230     LABEL RECORDS ARE STANDARD
001240     RECORD CONTAINS 132 CHARACTERS
001250     BLOCK CONTAINS 0 RECORDS
001260     DATA RECORD IS RUNRPT-REC.
001270 01  RUNRPT-REC                  PIC X(132).
001280
001290 WORKING-STORAGE SECTION.
001300
001310 01  FILE-STATUS-CODES.
001320     05  OFCODE                  PIC X(2).
001330         88 CODE-WRITE    VALUE SPACES.
001340     05  OFCODE-NUM REDEFINES OFCODE PIC 99.
001350     05  QFCODE                  PIC X(2).
001360         88 CODE-READ     VALUE SPACES.
001370         88 NO-MORE-QAMTRX-CD VALUE "10".
001380     05  QFCODE-NUM REDEFINES QFCODE PIC 99.
001390
001400 COPY QAMSTR.
001410
001420 01  WS-DATE-FLDS.
001430     05  WS-DATE.
001440         10  WS-DATE-CC          PIC 9(2).
001450         10  WS-DATE-YY          PIC 9(2).
001460         10  WS-DATE-MM          PIC 9(2).
001470         10  WS-DATE-DD          PIC 9(2).
001480
001490 01  WS-REPORT-LINE              PIC X(132).
001500 01  WS-CT-DISPLAY                PIC ZZZZZZ9.
001510 01  WS-PCT-DISPLAY                PIC ZZ9.9.
001520 01  WS-AVG-DISPLAY                PIC ZZ9.99.
001530 01  WS-SNO-DISPLAY                PIC ZZZZ9.
001540
001550****** SPLIT VIEW OF THE REPORT LINE - USED WHEN A DETAIL LINE
001560****** HAS TO BE BUILT UP IN TWO HALVES BEFORE PRINTING.
001570 01  WS-REPORT-LINE-VIEW REDEFINES WS-REPORT-LINE.
001580     05  WS-RPT-LEFT-HALF        PIC X(66).
001590     05  WS-RPT-RIGHT-HALF       PIC X(66).
001600
001610 01  WS-HDR-LINE.
001620     05  FILLER                  PIC X(40) VALUE SPACES.
001630     05  FILLER                  PIC X(38)
001640         VALUE "QA MATRIX - RATING/STATUS RECALCULATION".
001650     05  FILLER                  PIC X(6) VALUE "PAGE ".
001660     05  WS-PAGE-NO-O            PIC ZZ9.
001670     05  FILLER                  PIC X(43) VALUE SPACES.
001680
001690 01  WS-COLM-HDR-LINE.
001700     05  FILLER PIC X(66) VALUE
001710         "DESIGNATION     TOTAL PLANT-NG  MFG-NG   WS-NG AVGDFCT".
001720     05  FILLER PIC X(66) VALUE
001730         " RECURR PLANT-NG-PCT".
001740
001750****** PER-DESIGNATION ROLL-UP - LOADED DURING THE MAIN PASS AND
001760****** PRINTED AFTER EVERY QA MATRIX ROW IS RECALCULATED.
001770 01  DESIGNATION-TOTALS.
001780     05  WS-DESIG-ENTRY OCCURS 50 TIMES
001790                        INDEXED BY WS-DESIG-IDX.
001800         10  WS-DESIG-NAME          PIC X(15).
001810         10  WS-DESIG-TOTAL         PIC 9(5) COMP.
001820         10  WS-DESIG-PLANT-NG      PIC 9(5) COMP.
001830         10  WS-DESIG-MFG-NG        PIC 9(5) COMP.
001840         10  WS-DESIG-WS-NG         PIC 9(5) COMP.
001850         10  WS-DESIG-RATING-SUM    PIC 9(7) COMP.
001860         10  WS-DESIG-RECUR-SUM     PIC 9(9) COMP.
001870 01  WS-DESIG-COUNT               PIC 9(4) COMP VALUE 0.
001880
001890 01  RATING-ACCUMULATORS.
001900     05  WS-MFG-SUM               PIC S9(5) COMP.
001910     05  WS-QUALITY-SUM           PIC S9(5) COMP.
001920     05  WS-PLANT-SUM             PIC S9(5) COMP.
001930     05  FILLER                   PIC X(1) DISPLAY.
001940
001950 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001960     05 RECORDS-READ             PIC 9(7) COMP.
001970     05 WS-SUB1                  PIC 9(4) COMP.
001980     05 WS-WINDOW-SUM            PIC 9(7) COMP.
001990     05 WS-EFFECTIVE-RATING      PIC 9(1) COMP.
002000     05 WS-TOTAL-CONCERNS        PIC 9(7) COMP.
002010     05 WS-WS-OK-CT              PIC 9(7) COMP.
002020     05 WS-WS-NG-CT              PIC 9(7) COMP.
002030     05 WS-MFG-OK-CT             PIC 9(7) COMP.
002040     05 WS-MFG-NG-CT             PIC 9(7) COMP.
002050     05 WS-PLANT-OK-CT           PIC 9(7) COMP.
002060     05 WS-PLANT-NG-CT           PIC 9(7) COMP.
002070     05 WS-PLANT-NG-PCT          PIC 9(3)V9 COMP-3.
002080     05 WS-AVG-DEFECT            PIC 9(3)V99 COMP-3.
002090     05 WS-PAGES                 PIC 9(3) COMP VALUE 1.
002100     05 WS-LINES                 PIC 9(3) COMP VALUE 99.
002110     05 FILLER                   PIC X(1) DISPLAY.
002120
002130 01  MISC-WS-FLDS.
002140     05 RETURN-CD                PIC S9(04) COMP VALUE 0.
002150     05 FILLER                   PIC X(1).
002160
002170 01  FLAGS-AND-SWITCHES.
002180     05 MORE-QAMTRX-SW           PIC X(01) VALUE "Y".
002190         88 NO-MORE-QAMTRX  VALUE "N".
002200     05 WS-RECURRENCE-SW         PIC X(01) VALUE "N".
002210         88 HAS-RECURRENCE       VALUE "Y".
002220     05 WS-FOUND-SLOT-SW         PIC X(01) VALUE "N".
002230         88 WS-FOUND-A-SLOT      VALUE "Y".
002240     05 FILLER                   PIC X(01).
002250
002260 COPY ABENDREC.
002270 77  PARA-NAME                   PIC X(24) VALUE SPACES.
002280 77  ZERO-VAL                    PIC S9(4) COMP VALUE 0.
002290 77  ONE-VAL                     PIC S9(4) COMP VALUE 1.
002300
002310 PROCEDURE DIVISION.
002320     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002330     PERFORM 100-MAINLINE THRU 100-EXIT
002340             UNTIL NO-MORE-QAMTRX.
002350     PERFORM 600-BATCH-STATUS-SUMMARY THRU 600-EXIT.
002360     PERFORM 730-PRINT-DESIGNATIONS THRU 730-EXIT
002370             VARYING WS-DESIG-IDX FROM 1 BY 1
002380                 UNTIL WS-DESIG-IDX > WS-DESIG-COUNT.
002390     PERFORM 750-WRITE-GRAND-TOTAL THRU 750-EXIT.
002400     PERFORM 999-CLEANUP THRU 999-EXIT.
002410     MOVE +0 TO RETURN-CODE.
002420     GOBACK.
002430
002440 000-HOUSEKEEPING.
002450     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002460     DISPLAY "******** BEGIN JOB RATECALC ********".
002470     ACCEPT WS-DATE FROM DATE.
002480     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
002490     INITIALIZE DESIGNATION-TOTALS.
002500     MOVE ZERO TO WS-DESIG-COUNT.
002510     MOVE 1   TO WS-PAGES.
002520     MOVE 99  TO WS-LINES.
002530     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002540     READ QAMTRX INTO QA-MATRIX-REC-DATA
002550         AT END MOVE "N" TO MORE-QAMTRX-SW
002560     END-READ.
002570     IF NO-MORE-QAMTRX
002580         MOVE "EMPTY QA MATRIX FILE" TO ABEND-REASON
002590         GO TO 1000-ABEND-RTN.
002600 000-EXIT.
002610     EXIT.
002620
002630 100-MAINLINE.
002640     MOVE "100-MAINLINE" TO PARA-NAME.
002650     ADD +1 TO RECORDS-READ.
002660     PERFORM 300-FULL-RECALC THRU 300-EXIT.
002670     PERFORM 500-DESIGNATION-CONTROL-BREAK THRU 500-EXIT.
002680     PERFORM 900-WRITE-QAMSTR-OUT THRU 900-EXIT.
002690     READ QAMTRX INTO QA-MATRIX-REC-DATA
002700         AT END MOVE "N" TO MORE-QAMTRX-SW
002710     END-READ.
002720 100-EXIT.
002730     EXIT.
002740
002750****** FULL RECALCULATION OF ONE MATRIX ROW - RATINGS, RECURRENCE
002760****** TOTALS, AND ALL THREE STATUSES.  IDENTICAL ARITHMETIC TO
002770****** SEVSCORE'S ROW-BY-ROW PASS, IN LINE HERE SO THE SAME PASS
002780****** CAN FEED THE DESIGNATION ROLL-UP.
002790 300-FULL-RECALC.
002800     MOVE "300-FULL-RECALC" TO PARA-NAME.
002810     PERFORM 305-CALC-MFG-RATING     THRU 305-EXIT.
002820     PERFORM 320-CALC-QUALITY-RATING THRU 320-EXIT.
002830     PERFORM 340-CALC-PLANT-RATING   THRU 340-EXIT.
002840     PERFORM 360-CALC-RECURRENCE     THRU 360-EXIT.
002850     PERFORM 380-CALC-STATUSES       THRU 380-EXIT.
002860 300-EXIT.
002870     EXIT.
002880
002890****** MFG RATING = TRIM + CHASSIS + FINAL-NORMAL SCORES.
002900****** RESIDUAL TORQUE IS EXCLUDED - IT COUNTS TOWARD PLANT
002910****** RATING ONLY (QAB-0162).
002920 305-CALC-MFG-RATING.
002930     MOVE ZERO TO WS-MFG-SUM.
002940     PERFORM 307-ADD-TRIM-SCORE THRU 307-EXIT
002950         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 11.
002960     PERFORM 309-ADD-CHASSIS-SCORE THRU 309-EXIT
002970         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 15.
002980     PERFORM 311-ADD-FINAL-NORMAL-SCORE THRU 311-EXIT
002990         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 11.
003000     MOVE WS-MFG-SUM TO QA-MFG-RATING.
003010 305-EXIT.
003020     EXIT.
003030
003040 307-ADD-TRIM-SCORE.
003050     IF QA-TRIM-IS-PRESENT(WS-SUB1)
003060         ADD QA-TRIM-VALUE(WS-SUB1) TO WS-MFG-SUM
003070     END-IF.
003080 307-EXIT.
003090     EXIT.
003100
003110 309-ADD-CHASSIS-SCORE.
003120     IF QA-CHASSIS-IS-PRESENT(WS-SUB1)
003130         ADD QA-CHASSIS-VALUE(WS-SUB1) TO WS-MFG-SUM
003140     END-IF.
003150 309-EXIT.
003160     EXIT.
003170
003180****** THE FINAL SCORE TABLE'S REDEFINED "NORMAL" VIEW CARRIES
003190****** NO 88-LEVELS OF ITS OWN - PRESENCE IS CHECKED BY LITERAL.
003200 311-ADD-FINAL-NORMAL-SCORE.
003210     IF QA-FINAL-NORMAL-PRESENT-SW(WS-SUB1) = "P"
003220         ADD QA-FINAL-NORMAL-VALUE(WS-SUB1) TO WS-MFG-SUM
003230     END-IF.
003240 311-EXIT.
003250     EXIT.
003260
003270****** QUALITY RATING = ALL ELEVEN Q-CONTROL SCORES.
003280 320-CALC-QUALITY-RATING.
003290     MOVE ZERO TO WS-QUALITY-SUM.
003300     PERFORM 325-ADD-QCONTROL-SCORE THRU 325-EXIT
003310         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 11.
003320     MOVE WS-QUALITY-SUM TO QA-QUALITY-RATING.
003330 320-EXIT.
003340     EXIT.
003350
003360 325-ADD-QCONTROL-SCORE.
003370     IF QA-QCONTROL-IS-PRESENT(WS-SUB1)
003380         ADD QA-QCONTROL-VALUE(WS-SUB1) TO WS-QUALITY-SUM
003390     END-IF.
003400 325-EXIT.
003410     EXIT.
003420
003430****** PLANT RATING = RESIDUAL TORQUE + ALL Q-CONTROL SCORES +
003440****** ALL Q-CONTROL-DETAIL SCORES.
003450 340-CALC-PLANT-RATING.
003460     MOVE ZERO TO WS-PLANT-SUM.
003470     IF RESIDUAL-TORQUE-PRESENT
003480         ADD QA-RESIDUAL-TORQUE-VALUE TO WS-PLANT-SUM
003490     END-IF.
003500     PERFORM 345-ADD-QCONTROL-FOR-PLANT THRU 345-EXIT
003510         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 11.
003520     PERFORM 350-ADD-QCTL-DETAIL-SCORE THRU 350-EXIT
003530         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 4.
003540     MOVE WS-PLANT-SUM TO QA-PLANT-RATING.
003550 340-EXIT.
003560     EXIT.
003570
003580 345-ADD-QCONTROL-FOR-PLANT.
003590     IF QA-QCONTROL-IS-PRESENT(WS-SUB1)
003600         ADD QA-QCONTROL-VALUE(WS-SUB1) TO WS-PLANT-SUM
003610     END-IF.
003620 345-EXIT.
003630     EXIT.
003640
003650 350-ADD-QCTL-DETAIL-SCORE.
003660     IF QA-QCTL-DETAIL-IS-PRESENT(WS-SUB1)
003670         ADD QA-QCTL-DETAIL-VALUE(WS-SUB1) TO WS-PLANT-SUM
003680     END-IF.
003690 350-EXIT.
003700     EXIT.
003710
003720****** RECURRENCE = SUM OF THE SIX WEEKLY SLOTS.  REC-PLUS-
003730****** DEFECT ADDS THE EFFECTIVE DEFECT RATING (MISSING/ZERO
003740****** DEFAULTS TO MINOR = 1).
003750 360-CALC-RECURRENCE.
003760     MOVE ZERO TO WS-WINDOW-SUM.
003770     PERFORM 365-ADD-ONE-SLOT THRU 365-EXIT
003780         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 6.
003790     MOVE WS-WINDOW-SUM TO QA-RECURRENCE.
003800     MOVE QA-DEFECT-RATING TO WS-EFFECTIVE-RATING.
003810     IF QA-DEFECT-RATING = 0
003820         MOVE 1 TO WS-EFFECTIVE-RATING
003830     END-IF.
003840     ADD WS-EFFECTIVE-RATING TO WS-WINDOW-SUM
003850         GIVING QA-REC-PLUS-DEFECT.
003860 360-EXIT.
003870     EXIT.
003880
003890 365-ADD-ONE-SLOT.
003900     ADD QA-WEEKLY-RECUR-SLOT(WS-SUB1) TO WS-WINDOW-SUM.
003910 365-EXIT.
003920     EXIT.
003930
003940****** WORKSTATION STATUS GOES NG THE MOMENT ANY WEEKLY SLOT IS
003950****** NON-ZERO.  MFG AND PLANT STATUS ARE STRAIGHT RATING-VS-
003960****** EFFECTIVE-DEFECT-RATING COMPARES, "=" IS OK.
003970 380-CALC-STATUSES.
003980     SET WS-RECURRENCE-SW TO FALSE.
003990     PERFORM 385-CHECK-RECUR-SLOT THRU 385-EXIT
004000         VARYING WS-SUB1 FROM 1 BY 1
004010             UNTIL WS-SUB1 > 6 OR HAS-RECURRENCE.
004020
004030     IF HAS-RECURRENCE
004040         MOVE "NG" TO QA-WS-STATUS
004050     ELSE
004060         IF QA-MFG-RATING >= WS-EFFECTIVE-RATING
004070             MOVE "OK" TO QA-WS-STATUS
004080         ELSE
004090             MOVE "NG" TO QA-WS-STATUS
004100         END-IF
004110     END-IF.
004120
004130     IF QA-MFG-RATING >= WS-EFFECTIVE-RATING
004140         MOVE "OK" TO QA-MFG-STATUS
004150     ELSE
004160         MOVE "NG" TO QA-MFG-STATUS
004170     END-IF.
004180
004190     IF QA-PLANT-RATING >= WS-EFFECTIVE-RATING
004200         MOVE "OK" TO QA-PLANT-STATUS
004210     ELSE
004220         MOVE "NG" TO QA-PLANT-STATUS
004230     END-IF.
004240 380-EXIT.
004250     EXIT.
004260
004270 385-CHECK-RECUR-SLOT.
004280     IF QA-WEEKLY-RECUR-SLOT(WS-SUB1) > 0
004290         SET WS-RECURRENCE-SW TO TRUE
004300     END-IF.
004310 385-EXIT.
004320     EXIT.
004330
004340****** ROLLS THIS ROW'S RESULT INTO ITS DESIGNATION'S TOTALS -
004350****** A LINEAR TABLE SCAN, THE MATRIX FILE IS SEQUENCED BY
004360****** S.NO, NOT BY DESIGNATION, SO THE TABLE IS THE BREAK.
004370 500-DESIGNATION-CONTROL-BREAK.
004380     MOVE "500-DESIGNATION-CONTROL-BREAK" TO PARA-NAME.
004390     SET WS-FOUND-SLOT-SW TO FALSE.
004400     PERFORM 505-SCAN-DESIG-TABLE THRU 505-EXIT
004410         VARYING WS-DESIG-IDX FROM 1 BY 1
004420             UNTIL WS-DESIG-IDX > WS-DESIG-COUNT
004430                OR WS-FOUND-A-SLOT.
004440     IF NOT WS-FOUND-A-SLOT
004450         IF WS-DESIG-COUNT < 50
004460             ADD +1 TO WS-DESIG-COUNT
004470             MOVE QA-DESIGNATION TO WS-DESIG-NAME(WS-DESIG-COUNT)
004480             MOVE 0 TO WS-DESIG-TOTAL(WS-DESIG-COUNT)
004490             MOVE 0 TO WS-DESIG-PLANT-NG(WS-DESIG-COUNT)
004500             MOVE 0 TO WS-DESIG-MFG-NG(WS-DESIG-COUNT)
004510             MOVE 0 TO WS-DESIG-WS-NG(WS-DESIG-COUNT)
004520             MOVE 0 TO WS-DESIG-RATING-SUM(WS-DESIG-COUNT)
004530             MOVE 0 TO WS-DESIG-RECUR-SUM(WS-DESIG-COUNT)
004540             PERFORM 510-POST-ONE-ROW THRU 510-EXIT
004550         END-IF
004560     END-IF.
004570 500-EXIT.
004580     EXIT.
004590
004600 505-SCAN-DESIG-TABLE.
004610     IF WS-DESIG-NAME(WS-DESIG-IDX) = QA-DESIGNATION
004620         SET WS-FOUND-SLOT-SW TO TRUE
004630         PERFORM 510-POST-ONE-ROW THRU 510-EXIT
004640     END-IF.
004650 505-EXIT.
004660     EXIT.
004670
004680 510-POST-ONE-ROW.
004690     ADD +1 TO WS-DESIG-TOTAL(WS-DESIG-IDX).
004700     ADD WS-EFFECTIVE-RATING TO WS-DESIG-RATING-SUM(WS-DESIG-IDX).
004710     ADD QA-RECURRENCE TO WS-DESIG-RECUR-SUM(WS-DESIG-IDX).
004720     ADD +1 TO WS-TOTAL-CONCERNS.
004730     IF QA-WS-STATUS-OK
004740         ADD +1 TO WS-WS-OK-CT
004750     ELSE
004760         ADD +1 TO WS-WS-NG-CT
004770         ADD +1 TO WS-DESIG-WS-NG(WS-DESIG-IDX)
004780     END-IF.
004790     IF QA-MFG-STATUS-OK
004800         ADD +1 TO WS-MFG-OK-CT
004810     ELSE
004820         ADD +1 TO WS-MFG-NG-CT
004830         ADD +1 TO WS-DESIG-MFG-NG(WS-DESIG-IDX)
004840     END-IF.
004850     IF QA-PLANT-STATUS-OK
004860         ADD +1 TO WS-PLANT-OK-CT
004870     ELSE
004880         ADD +1 TO WS-PLANT-NG-CT
004890         ADD +1 TO WS-DESIG-PLANT-NG(WS-DESIG-IDX)
004900     END-IF.
004910 510-EXIT.
004920     EXIT.
004930
004940****** PLANT-WIDE NG SUMMARY - PRINTED BEFORE THE DESIGNATION
004950****** ROLL-UP, SAME LAYOUT AS STATAUTO'S OWN NG SUMMARY.
004960 600-BATCH-STATUS-SUMMARY.
004970     MOVE "600-BATCH-STATUS-SUMMARY" TO PARA-NAME.
004980     IF WS-TOTAL-CONCERNS > 0
004990         COMPUTE WS-PLANT-NG-PCT ROUNDED =
005000             (WS-PLANT-NG-CT / WS-TOTAL-CONCERNS) * 100
005010     ELSE
005020         MOVE ZERO TO WS-PLANT-NG-PCT
005030     END-IF.
005040
005050     MOVE SPACES TO WS-REPORT-LINE.
005060     MOVE "RATECALC - PLANT STATUS SUMMARY" TO WS-REPORT-LINE.
005070     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
005080
005090     MOVE WS-TOTAL-CONCERNS TO WS-CT-DISPLAY.
005100     MOVE SPACES TO WS-REPORT-LINE.
005110     STRING "TOTAL CONCERNS. . . . . . " DELIMITED BY SIZE
005120         WS-CT-DISPLAY DELIMITED BY SIZE
005130         INTO WS-REPORT-LINE.
005140     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
005150
005160     MOVE WS-WS-NG-CT TO WS-CT-DISPLAY.
005170     MOVE SPACES TO WS-REPORT-LINE.
005180     STRING "WORKSTATION STATUS NG. . " DELIMITED BY SIZE
005190         WS-CT-DISPLAY DELIMITED BY SIZE
005200         INTO WS-REPORT-LINE.
005210     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
005220
005230     MOVE WS-MFG-NG-CT TO WS-CT-DISPLAY.
005240     MOVE SPACES TO WS-REPORT-LINE.
005250     STRING "MFG STATUS NG. . . . . . " DELIMITED BY SIZE
005260         WS-CT-DISPLAY DELIMITED BY SIZE
005270         INTO WS-REPORT-LINE.
005280     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
005290
005300     MOVE WS-PLANT-NG-CT TO WS-CT-DISPLAY.
005310     MOVE SPACES TO WS-REPORT-LINE.
005320     STRING "PLANT STATUS NG. . . . . " DELIMITED BY SIZE
005330         WS-CT-DISPLAY DELIMITED BY SIZE
005340         INTO WS-REPORT-LINE.
005350     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
005360
005370     MOVE WS-PLANT-NG-PCT TO WS-PCT-DISPLAY.
005380     MOVE SPACES TO WS-REPORT-LINE.
005390     STRING "PLANT NG PERCENT. . . . " DELIMITED BY SIZE
005400         WS-PCT-DISPLAY DELIMITED BY SIZE
005410         INTO WS-REPORT-LINE.
005420     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
005430
005440     MOVE SPACES TO WS-REPORT-LINE.
005450     WRITE RUNRPT-REC FROM WS-REPORT-LINE.
005460 600-EXIT.
005470     EXIT.
005480
005490 700-WRITE-PAGE-HDR.
005500     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
005510     WRITE RUNRPT-REC FROM WS-REPORT-LINE
005520         AFTER ADVANCING 1.
005530     MOVE WS-PAGES TO WS-PAGE-NO-O.
005540     WRITE RUNRPT-REC FROM WS-HDR-LINE
005550         AFTER ADVANCING TOP-OF-FORM.
005560     MOVE ZERO TO WS-LINES.
005570     ADD +1 TO WS-PAGES.
005580     MOVE SPACES TO WS-REPORT-LINE.
005590     WRITE RUNRPT-REC FROM WS-REPORT-LINE
005600         AFTER ADVANCING 1.
005610 700-EXIT.
005620     EXIT.
005630
005640 720-WRITE-COLM-HDR.
005650     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
005660     WRITE RUNRPT-REC FROM WS-COLM-HDR-LINE
005670         AFTER ADVANCING 2.
005680     ADD +1 TO WS-LINES.
005690 720-EXIT.
005700     EXIT.
005710
005720 730-PRINT-DESIGNATIONS.
005730     MOVE "730-PRINT-DESIGNATIONS" TO PARA-NAME.
005740     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
005750     PERFORM 740-WRITE-DESIG-DETAIL THRU 740-EXIT.
005760 730-EXIT.
005770     EXIT.
005780
005790 790-CHECK-PAGINATION.
005800     IF WS-LINES > 45
005810         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
005820         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT
005830     END-IF.
005840 790-EXIT.
005850     EXIT.
005860
005870 740-WRITE-DESIG-DETAIL.
005880     MOVE "740-WRITE-DESIG-DETAIL" TO PARA-NAME.
005890     IF WS-DESIG-TOTAL(WS-DESIG-IDX) > 0
005900         COMPUTE WS-AVG-DEFECT ROUNDED =
005910             WS-DESIG-RATING-SUM(WS-DESIG-IDX) /
005920             WS-DESIG-TOTAL(WS-DESIG-IDX)
005930         COMPUTE WS-PLANT-NG-PCT ROUNDED =
005940             (WS-DESIG-PLANT-NG(WS-DESIG-IDX) /
005950              WS-DESIG-TOTAL(WS-DESIG-IDX)) * 100
005960     ELSE
005970         MOVE ZERO TO WS-AVG-DEFECT
005980         MOVE ZERO TO WS-PLANT-NG-PCT
005990     END-IF.
006000     MOVE WS-AVG-DEFECT   TO WS-AVG-DISPLAY.
006010     MOVE WS-PLANT-NG-PCT TO WS-PCT-DISPLAY.
006020
006030     MOVE SPACES TO WS-REPORT-LINE.
006040     STRING WS-DESIG-NAME(WS-DESIG-IDX)    DELIMITED BY SIZE
006050            " "                            DELIMITED BY SIZE
006060            WS-DESIG-TOTAL(WS-DESIG-IDX)    DELIMITED BY SIZE
006070            " "                            DELIMITED BY SIZE
006080            WS-DESIG-PLANT-NG(WS-DESIG-IDX) DELIMITED BY SIZE
006090            " "                            DELIMITED BY SIZE
006100            WS-DESIG-MFG-NG(WS-DESIG-IDX)   DELIMITED BY SIZE
006110            " "                            DELIMITED BY SIZE
006120            WS-DESIG-WS-NG(WS-DESIG-IDX)    DELIMITED BY SIZE
006130            " "                            DELIMITED BY SIZE
006140            WS-AVG-DISPLAY                 DELIMITED BY SIZE
006150            " "                            DELIMITED BY SIZE
006160            WS-DESIG-RECUR-SUM(WS-DESIG-IDX) DELIMITED BY SIZE
006170            " "                            DELIMITED BY SIZE
006180            WS-PCT-DISPLAY                 DELIMITED BY SIZE
006190            INTO WS-REPORT-LINE.
006200     WRITE RUNRPT-REC FROM WS-REPORT-LINE
006210         AFTER ADVANCING 1.
006220     ADD +1 TO WS-LINES.
006230 740-EXIT.
006240     EXIT.
006250
006260****** PLANT-WIDE GRAND TOTAL LINE - RE-USES THE OVERALL COUNTERS
006270****** ALREADY TOTALED FOR 600-BATCH-STATUS-SUMMARY.
006280 750-WRITE-GRAND-TOTAL.
006290     MOVE "750-WRITE-GRAND-TOTAL" TO PARA-NAME.
006300     IF WS-TOTAL-CONCERNS > 0
006310         COMPUTE WS-PLANT-NG-PCT ROUNDED =
006320             (WS-PLANT-NG-CT / WS-TOTAL-CONCERNS) * 100
006330     ELSE
006340         MOVE ZERO TO WS-PLANT-NG-PCT
006350     END-IF.
006360     MOVE WS-PLANT-NG-PCT TO WS-PCT-DISPLAY.
006370     MOVE SPACES TO WS-REPORT-LINE.
006380     STRING "GRAND TOTAL     "  DELIMITED BY SIZE
006390            WS-TOTAL-CONCERNS   DELIMITED BY SIZE
006400            " "                 DELIMITED BY SIZE
006410            WS-PLANT-NG-CT      DELIMITED BY SIZE
006420            " "                 DELIMITED BY SIZE
006430            WS-MFG-NG-CT        DELIMITED BY SIZE
006440            " "                 DELIMITED BY SIZE
006450            WS-WS-NG-CT         DELIMITED BY SIZE
006460            "         "         DELIMITED BY SIZE
006470            WS-PCT-DISPLAY      DELIMITED BY SIZE
006480            INTO WS-REPORT-LINE.
006490     WRITE RUNRPT-REC FROM WS-REPORT-LINE
006500         AFTER ADVANCING 2.
006510 750-EXIT.
006520     EXIT.
006530
006540 800-OPEN-FILES.
006550     MOVE "800-OPEN-FILES" TO PARA-NAME.
006560     OPEN INPUT QAMTRX.
006570     OPEN OUTPUT QAMOUT, SYSOUT, RUNRPT.
006580 800-EXIT.
006590     EXIT.
006600
006610 850-CLOSE-FILES.
006620     MOVE "850-CLOSE-FILES" TO PARA-NAME.
006630     CLOSE QAMTRX, QAMOUT, SYSOUT, RUNRPT.
006640 850-EXIT.
006650     EXIT.
006660
006670 900-WRITE-QAMSTR-OUT.
006680     MOVE "900-WRITE-QAMSTR-OUT" TO PARA-NAME.
006690     WRITE QAMOUT-REC FROM QA-MATRIX-REC-DATA.
006700 900-EXIT.
006710     EXIT.
006720
006730 999-CLEANUP.
006740     MOVE "999-CLEANUP" TO PARA-NAME.
006750     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006760     DISPLAY "** TOTAL CONCERNS RECALCULATED **".
006770     DISPLAY WS-TOTAL-CONCERNS.
006780     DISPLAY "** DESIGNATIONS REPORTED **".
006790     DISPLAY WS-DESIG-COUNT.
006800     DISPLAY "******** NORMAL END OF JOB RATECALC ********".
006810 999-EXIT.
006820     EXIT.
006830
006840 1000-ABEND-RTN.
006850     MOVE "RATECALC" TO ABEND-PROGRAM.
006860     MOVE PARA-NAME TO ABEND-PARA.
006870     WRITE SYSOUT-REC FROM ABEND-REC.
006880     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006890     DISPLAY "*** ABEND - RATECALC ***" UPON CONSOLE.
006900     DIVIDE ZERO-VAL INTO ONE-VAL.
