000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  TOKNORM.
000130 AUTHOR. RHONDA MERCER.
000140 INSTALLATION. QUALITY SYSTEMS UNIT.
000150 DATE-WRITTEN. 07/30/99.
000160 DATE-COMPILED. 07/30/99.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*    TOKNORM  --  DEFECT TEXT TOKENIZER / SYNONYM EXPANDER
000200*    CALLED BY DFCTMTCH ONCE PER QUERY TEXT AND ONCE PER CONCERN
000210*    TARGET TEXT.  LOWER-CASES AND CLEANS THE INPUT, SPLITS IT
000220*    INTO RAW TOKENS OF LENGTH 2 OR MORE, THEN BUILDS THE
000230*    SYNONYM-EXPANDED TOKEN SET USED FOR THE JACCARD SIGNAL.
000240*----------------------------------------------------------------*
000250* DATE      BY   TICKET    DESCRIPTION                           *
000260*----------------------------------------------------------------*
000270* 07/30/99  RTM  QAB-0132  ORIGINAL PROGRAM                      *
000280* 02/11/03  KDW  QAB-0171  RAISED RAW TOKEN LIMIT FROM 15 TO 20  *
000290*                          AFTER THE LONG-DESCRIPTION COMPLAINTS *
000300* 08/14/98  RTM  QAB-0121  Y2K SCRUB - NO DATE FIELDS ON THIS    *
000310*                          PROGRAM, VERIFIED AND SIGNED OFF      *
000320* 04/22/04  KDW  QAB-0181  FIXED TRAILING-DASH TOKENS COMING OUT *
000330*                          OF UNSTRING AS ZERO-LENGTH ENTRIES    *
000340******************************************************************
000350
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER. IBM-390.
000390 OBJECT-COMPUTER. IBM-390.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420 INPUT-OUTPUT SECTION.
000430
000440 DATA DIVISION.
000450 FILE SECTION.
000460
000470 WORKING-STORAGE SECTION.
000480 01  WS-SWITCHES.
000490     05  WS-DUP-FOUND-SW             PIC X(1) VALUE "N".
000500         88  WS-DUP-FOUND            VALUE "Y".
000510     05  WS-IS-HEAD-WORD-SW          PIC X(1) VALUE "N".
000520         88  WS-IS-HEAD-WORD         VALUE "Y".
000530     05  WS-IS-SYN-WORD-SW           PIC X(1) VALUE "N".
000540         88  WS-IS-SYN-WORD          VALUE "Y".
000550     05  FILLER                      PIC X(1).
000560
000570 01  WS-SUBSCRIPTS COMP.
000580     05  WS-I                        PIC S9(4).
000590     05  WS-J                        PIC S9(4).
000600     05  WS-K                        PIC S9(4).
000610     05  WS-MATCHED-HEAD-IDX         PIC S9(4).
000620     05  WS-CHAR-LTH                 PIC S9(4).
000630     05  FILLER                      PIC X(1) DISPLAY.
000640
000650 01  WS-CAND-WORD                    PIC X(12).
000660
000670****** SHOP-STANDARD CASE-FOLD ALPHABETS - USED WITH INSPECT
000680****** CONVERTING SO WE DO NOT DEPEND ON THE COMPILER'S
000690****** UPPER-CASE / LOWER-CASE INTRINSICS.
000700 01  WS-CASE-FOLD-CONSTANTS.
000710     05  WS-UPPER-ALPHA              PIC X(26)
000720         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000730     05  WS-LOWER-ALPHA              PIC X(26)
000740         VALUE "abcdefghijklmnopqrstuvwxyz".
000750     05  FILLER                      PIC X(2).
000760
000770****** SCRATCH COPY OF THE INPUT TEXT, CLEANED ONE CHARACTER AT A
000780****** TIME BEFORE THE UNSTRING SPLIT
000790 01  WS-CLEAN-TEXT                   PIC X(120).
000800 01  WS-CLEAN-TEXT-CHARS REDEFINES WS-CLEAN-TEXT.
000810     05  WS-CLEAN-CHAR OCCURS 120 TIMES
000820                                      PIC X(1).
000830
000840****** RAW UNSTRING WORK AREA - ALL 20 SLOTS ALWAYS LISTED ON THE
000850****** UNSTRING SO LEFTOVER SLOTS FROM A SHORTER PRIOR CALL DON'T
000860****** SURVIVE
000870 01  WS-UNSTR-TOKENS.
000880     05  WS-UNSTR-TOKEN OCCURS 20 TIMES
000890                                      PIC X(12).
000900 01  WS-UNSTR-COUNT                  PIC S9(4) COMP.
000910
000920****** FLATTENED TRACE VIEW - DUMPED TO SYSOUT UNDER UPSI-9 ONLY,
000930****** SEE 900-TRACE-DUMP IN DFCTMTCH
000940 01  WS-RAW-TOKENS-FLAT REDEFINES WS-UNSTR-TOKENS
000950                                      PIC X(240).
000960
000970 COPY SYNODICT.
000980
000990 LINKAGE SECTION.
001000 01  TN-PARM-REC.
001010     05  TN-INPUT-TEXT               PIC X(120).
001020     05  TN-RAW-TOKEN-COUNT          PIC S9(4) COMP.
001030     05  TN-RAW-TOKEN-TABLE.
001040         10  TN-RAW-TOKEN OCCURS 20 TIMES
001050                                      PIC X(12).
001060     05  TN-EXP-TOKEN-COUNT          PIC S9(4) COMP.
001070     05  TN-EXP-TOKEN-TABLE.
001080         10  TN-EXP-TOKEN OCCURS 40 TIMES
001090                                      PIC X(12).
001100 01  TN-EXP-TOKENS-FLAT REDEFINES TN-EXP-TOKEN-TABLE
001110                                      PIC X(480).
001120 01  TN-RETURN-CD                    PIC S9(4) COMP.
001130
001140 PROCEDURE DIVISION USING TN-PARM-REC, TN-RETURN-CD.
001150
001160     MOVE SPACES TO WS-CLEAN-TEXT.
001170     MOVE SPACES TO WS-UNSTR-TOKENS.
001180     MOVE ZERO TO WS-UNSTR-COUNT.
001190     MOVE SPACES TO TN-RAW-TOKEN-TABLE.
001200     MOVE ZERO TO TN-RAW-TOKEN-COUNT.
001210     MOVE SPACES TO TN-EXP-TOKEN-TABLE.
001220     MOVE ZERO TO TN-EXP-TOKEN-COUNT.
001230
001240     PERFORM 100-CLEAN-INPUT-TEXT THRU 100-EXIT.
001250     PERFORM 150-SPLIT-INTO-TOKENS THRU 150-EXIT.
001260     PERFORM 200-COPY-RAW-TOKENS-KEEPING-LENGTH-2 THRU 200-EXIT.
001270     PERFORM 300-BUILD-EXPANDED-SET THRU 300-EXIT.
001280
001290     MOVE ZERO TO TN-RETURN-CD.
001300     GOBACK.
001310
001320 100-CLEAN-INPUT-TEXT.
001330*    LOWER-CASE THE WHOLE FIELD, THEN BLANK OUT ANY CHARACTER
001340*    THAT IS NOT A-Z, 0-9, SPACE, "/" OR "-".  A SLASH OR DASH
001350*    IS KEPT SO PART NUMBERS LIKE "T10-A" TOKENIZE AS ONE PIECE.
001360     MOVE TN-INPUT-TEXT TO WS-CLEAN-TEXT.
001370     INSPECT WS-CLEAN-TEXT
001380         CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.
001390     PERFORM 110-CLEAN-ONE-CHAR THRU 110-EXIT
001400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 120.
001410 100-EXIT.
001420     EXIT.
001430
001440 110-CLEAN-ONE-CHAR.
001450     IF WS-CLEAN-CHAR(WS-I) NOT ALPHABETIC-LOWER
001460       AND WS-CLEAN-CHAR(WS-I) NOT NUMERIC
001470       AND WS-CLEAN-CHAR(WS-I) NOT = SPACE
001480       AND WS-CLEAN-CHAR(WS-I) NOT = "/"
001490       AND WS-CLEAN-CHAR(WS-I) NOT = "-"
001500         MOVE SPACE TO WS-CLEAN-CHAR(WS-I)
001510     END-IF.
001520 110-EXIT.
001530     EXIT.
001540
001550 150-SPLIT-INTO-TOKENS.
001560*    ALL 20 RECEIVING FIELDS ARE LISTED SO A SHORT TEXT DOES NOT
001570*    LEAVE TOKENS FROM A PRIOR CALL IN THE HIGH-ORDER SLOTS.
001580     UNSTRING WS-CLEAN-TEXT DELIMITED BY ALL SPACE
001590         INTO WS-UNSTR-TOKEN(1)  WS-UNSTR-TOKEN(2)
001600              WS-UNSTR-TOKEN(3)  WS-UNSTR-TOKEN(4)
001610              WS-UNSTR-TOKEN(5)  WS-UNSTR-TOKEN(6)
001620              WS-UNSTR-TOKEN(7)  WS-UNSTR-TOKEN(8)
001630              WS-UNSTR-TOKEN(9)  WS-UNSTR-TOKEN(10)
001640              WS-UNSTR-TOKEN(11) WS-UNSTR-TOKEN(12)
001650              WS-UNSTR-TOKEN(13) WS-UNSTR-TOKEN(14)
001660              WS-UNSTR-TOKEN(15) WS-UNSTR-TOKEN(16)
001670              WS-UNSTR-TOKEN(17) WS-UNSTR-TOKEN(18)
001680              WS-UNSTR-TOKEN(19) WS-UNSTR-TOKEN(20)
001690         TALLYING IN WS-UNSTR-COUNT.
001700 150-EXIT.
001710     EXIT.
001720
001730 200-COPY-RAW-TOKENS-KEEPING-LENGTH-2.
001740*    QAB-0181 - A LEADING DASH OR SLASH LEFT OVER FROM THE CLEAN
001750*    PASS CAN UNSTRING OUT AS A ONE OR TWO BYTE TOKEN OF ALL
001760*    FILLER CHARACTERS - THE LENGTH-2 RULE BELOW SCREENS IT THE
001770*    SAME AS ANY OTHER SHORT TOKEN, NO SPECIAL CASE NEEDED.
001780     PERFORM 210-COPY-ONE-RAW-TOKEN THRU 210-EXIT
001790         VARYING WS-I FROM 1 BY 1
001800             UNTIL WS-I > WS-UNSTR-COUNT.
001810 200-EXIT.
001820     EXIT.
001830
001840 210-COPY-ONE-RAW-TOKEN.
001850     IF WS-UNSTR-TOKEN(WS-I) NOT = SPACES
001860         MOVE ZERO TO WS-CHAR-LTH
001870         INSPECT WS-UNSTR-TOKEN(WS-I)
001880             TALLYING WS-CHAR-LTH FOR CHARACTERS
001890                 BEFORE INITIAL SPACE
001900         IF WS-CHAR-LTH > 1
001910           AND TN-RAW-TOKEN-COUNT < 20
001920             ADD 1 TO TN-RAW-TOKEN-COUNT
001930             MOVE WS-UNSTR-TOKEN(WS-I)
001940               TO TN-RAW-TOKEN(TN-RAW-TOKEN-COUNT)
001950         END-IF
001960     END-IF.
001970 210-EXIT.
001980     EXIT.
001990
002000 300-BUILD-EXPANDED-SET.
002010*    KEEP EVERY RAW TOKEN, THEN WALK THE SYNONYM DICTIONARY ONCE
002020*    PER RAW TOKEN LOOKING FOR A HEAD-WORD OR SYNONYM HIT.
002030     PERFORM 320-PROCESS-ONE-RAW-TOKEN THRU 320-EXIT
002040         VARYING WS-I FROM 1 BY 1
002050             UNTIL WS-I > TN-RAW-TOKEN-COUNT.
002060 300-EXIT.
002070     EXIT.
002080
002090 320-PROCESS-ONE-RAW-TOKEN.
002100     MOVE TN-RAW-TOKEN(WS-I) TO WS-CAND-WORD.
002110     PERFORM 350-ADD-TOKEN-IF-NEW THRU 350-EXIT.
002120     PERFORM 400-EXPAND-ONE-TOKEN THRU 400-EXIT.
002130 320-EXIT.
002140     EXIT.
002150
002160 350-ADD-TOKEN-IF-NEW.
002170     SET WS-DUP-FOUND TO FALSE.
002180     PERFORM 355-SCAN-EXP-TOKENS THRU 355-EXIT
002190         VARYING WS-J FROM 1 BY 1
002200             UNTIL WS-J > TN-EXP-TOKEN-COUNT.
002210     IF NOT WS-DUP-FOUND AND TN-EXP-TOKEN-COUNT < 40
002220         ADD 1 TO TN-EXP-TOKEN-COUNT
002230         MOVE WS-CAND-WORD TO TN-EXP-TOKEN(TN-EXP-TOKEN-COUNT)
002240     END-IF.
002250 350-EXIT.
002260     EXIT.
002270
002280 355-SCAN-EXP-TOKENS.
002290     IF TN-EXP-TOKEN(WS-J) = WS-CAND-WORD
002300         SET WS-DUP-FOUND TO TRUE
002310     END-IF.
002320 355-EXIT.
002330     EXIT.
002340
002350 400-EXPAND-ONE-TOKEN.
002360     SET WS-IS-HEAD-WORD TO FALSE.
002370     SET WS-IS-SYN-WORD TO FALSE.
002380     MOVE ZERO TO WS-MATCHED-HEAD-IDX.
002390     PERFORM 410-SCAN-SYN-DICT THRU 410-EXIT
002400         VARYING WS-K FROM 1 BY 1
002410             UNTIL WS-K > SYN-TABLE-SIZE.
002420
002430     IF WS-IS-HEAD-WORD OR WS-IS-SYN-WORD
002440         IF WS-IS-SYN-WORD
002450             MOVE SYN-HEAD-WORD(WS-MATCHED-HEAD-IDX)
002460                 TO WS-CAND-WORD
002470             PERFORM 350-ADD-TOKEN-IF-NEW THRU 350-EXIT
002480         END-IF
002490         PERFORM 430-EMIT-SYN-WORD THRU 430-EXIT
002500             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 5
002510     END-IF.
002520 400-EXIT.
002530     EXIT.
002540
002550 410-SCAN-SYN-DICT.
002560     IF SYN-HEAD-WORD(WS-K) = TN-RAW-TOKEN(WS-I)
002570         SET WS-IS-HEAD-WORD TO TRUE
002580         MOVE WS-K TO WS-MATCHED-HEAD-IDX
002590     ELSE
002600         PERFORM 420-SCAN-SYN-WORDS THRU 420-EXIT
002610             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 5
002620     END-IF.
002630 410-EXIT.
002640     EXIT.
002650
002660 420-SCAN-SYN-WORDS.
002670     IF SYN-WORD(WS-K, WS-J) = TN-RAW-TOKEN(WS-I)
002680       AND SYN-WORD(WS-K, WS-J) NOT = SPACES
002690         SET WS-IS-SYN-WORD TO TRUE
002700         MOVE WS-K TO WS-MATCHED-HEAD-IDX
002710     END-IF.
002720 420-EXIT.
002730     EXIT.
002740
002750 430-EMIT-SYN-WORD.
002760     IF SYN-WORD(WS-MATCHED-HEAD-IDX, WS-J) NOT = SPACES
002770         MOVE SYN-WORD(WS-MATCHED-HEAD-IDX, WS-J)
002780           TO WS-CAND-WORD
002790         PERFORM 350-ADD-TOKEN-IF-NEW THRU 350-EXIT
002800     END-IF.
002810 430-EXIT.
002820     EXIT.
