000100******************************************************************
000110*    DFCTREC  --  RAW / CLEANED DEFECT REPORT RECORD
000120*    ONE ROW PER DEFECT AS PASSED DOWN FROM THE PLANT-FLOOR
000130*    INSPECTION SOURCES (DVX, SCA, YARD).  THIS SAME LAYOUT IS
000140*    THE INPUT TO DFCTEDIT (RAW-DEFECTS) AND ITS OUTPUT
000150*    (CLEAN-DEFECTS), AND THE INPUT TO DFCTMTCH.
000160*----------------------------------------------------------------*
000170* DATE      BY   TICKET    DESCRIPTION                           *
000180*----------------------------------------------------------------*
000190* 06/11/89  JS   QAB-0002  ORIGINAL COPYBOOK - DAILY DVX FEED    *
000200* 02/25/93  RTM  QAB-0031  ADDED SCA / YARD AS VALID SOURCES     *
000210* 08/19/98  RTM  QAB-0119  Y2K - DEFECT-DATE NOW YYYY-MM-DD TEXT *
000220* 04/03/01  KDW  QAB-0154  ADDED POF-FAMILY / POF-CODE FROM PLANT*
000230******************************************************************
000240 01  DEFECT-REC-DATA.
000250****** DATE THE DEFECT WAS REPORTED, TEXT YYYY-MM-DD
000260     05  DEFECT-DATE                 PIC X(10).
000270****** ALTERNATE VIEW OF DEFECT-DATE FOR EDIT / DISPLAY WORK
000280     05  DEFECT-DATE-YMD REDEFINES DEFECT-DATE.
000290         10  DEFECT-DATE-YYYY        PIC X(4).
000300         10  FILLER                  PIC X(1).
000310         10  DEFECT-DATE-MM          PIC X(2).
000320         10  FILLER                  PIC X(1).
000330         10  DEFECT-DATE-DD          PIC X(2).
000340     05  LOCATION-DETAILS            PIC X(20).
000350     05  DEFECT-CODE                 PIC X(10).
000360     05  DEFECT-DESCRIPTION          PIC X(60).
000370     05  DEFECT-DESC-DETAILS         PIC X(60).
000380     05  GRAVITY                     PIC X(2).
000390         88  GRAVITY-BLANK           VALUE SPACES.
000400         88  VALID-GRAVITY-NUM       VALUES ARE
000410                 "1 ", "2 ", "3 ", "4 ", "5 ".
000420         88  VALID-GRAVITY-ALPHA     VALUES ARE
000430                 "A ", "B ", "C ", "D ",
000440                 "a ", "b ", "c ", "d ".
000450     05  QUANTITY                    PIC 9(5).
000460     05  SOURCE                      PIC X(5).
000470         88  SOURCE-BLANK            VALUE SPACES.
000480         88  SOURCE-IS-DVX           VALUE "DVX  ".
000490         88  SOURCE-IS-SCA           VALUE "SCA  ".
000500         88  SOURCE-IS-YARD          VALUE "YARD ".
000510     05  RESPONSIBLE                 PIC X(20).
000520     05  POF-FAMILY                  PIC X(15).
000530     05  POF-CODE                    PIC X(10).
000540     05  FILLER                      PIC X(3) VALUE SPACES.
