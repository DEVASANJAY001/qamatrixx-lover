000100******************************************************************
000110*    QAMSTR   --  QA MATRIX MASTER RECORD
000120*    ONE ROW PER KNOWN QUALITY CONCERN (QA-S-NO IS THE UNIQUE
000130*    KEY).  CARRIES THE WORKSTATION CONTROL SCORES, THE SIX-WEEK
000140*    ROLLING RECURRENCE WINDOW, THE DERIVED MFG/QUALITY/PLANT
000150*    RATINGS AND THE THREE OK/NG STATUSES.  READ AND REWRITTEN,
000160*    IN WHOLE OR IN PART, BY EVERY STEP OF THE NIGHTLY CHAIN -
000170*    DFCTMTCH (READ-ONLY TABLE LOAD), RECURAGG, SEVSCORE,
000180*    STATAUTO AND RATECALC (FULL READ/REWRITE PASSES).
000190*----------------------------------------------------------------*
000200* DATE      BY   TICKET    DESCRIPTION                           *
000210*----------------------------------------------------------------*
000220* 11/02/90  JS   QAB-0003  ORIGINAL COPYBOOK                     *
000230* 05/17/94  RTM  QAB-0047  ADDED Q-CONTROL-DETAIL CHECKPOINTS    *
000240* 08/21/98  RTM  QAB-0120  Y2K - WIDENED S-NO, NO DATE FIELDS    *
000250*                          STORED ON THIS RECORD TO TOUCH        *
000260* 06/09/02  KDW  QAB-0161  ADDED RESIDUAL-TORQUE SLOT TO FINAL   *
000270* 01/14/05  KDW  QAB-0188  SPLIT WS/MFG/PLANT STATUS INTO THREE  *
000280*                          SEPARATE FLAGS - USED TO BE ONE BYTE  *
000290******************************************************************
000300 01  QA-MATRIX-REC-DATA.
000310     05  QA-S-NO                     PIC 9(5).
000320     05  QA-CONCERN                  PIC X(60).
000330     05  QA-OPERATION-STATION        PIC X(10).
000340     05  QA-DESIGNATION              PIC X(15).
000350     05  QA-DEFECT-RATING            PIC 9.
000360         88  DEFECT-RATING-MINOR     VALUE 1.
000370         88  DEFECT-RATING-MODERATE  VALUE 3.
000380         88  DEFECT-RATING-CRITICAL  VALUE 5.
000390
000400****** TRIM WORKSTATION SCORES - T10,T20,T30,T40,T50,T60,T70,
000410****** T80,T90,T100,TPQG, IN THAT SUBSCRIPT ORDER (1-11)
000420     05  QA-TRIM-SCORE OCCURS 11 TIMES.
000430         10  QA-TRIM-VALUE           PIC S9(3).
000440         10  QA-TRIM-PRESENT-SW      PIC X(1).
000450             88  QA-TRIM-IS-PRESENT  VALUE "P".
000460             88  QA-TRIM-IS-NULL     VALUE "N".
000470
000480****** CHASSIS WORKSTATION SCORES - C10,C20,C30,C40,C45,P10,
000490****** P20,P30,C50,C60,C70,RSUB,TS,C80,CPQG (1-15)
000500     05  QA-CHASSIS-SCORE OCCURS 15 TIMES.
000510         10  QA-CHASSIS-VALUE        PIC S9(3).
000520         10  QA-CHASSIS-PRESENT-SW   PIC X(1).
000530             88  QA-CHASSIS-IS-PRESENT VALUE "P".
000540             88  QA-CHASSIS-IS-NULL     VALUE "N".
000550
000560****** FINAL WORKSTATION SCORES - F10,F20,F30,F40,F50,F60,F70,
000570****** F80,F90,F100,FPQG (1-11), PLUS RESIDUAL-TORQUE (12) WHICH
000580****** COUNTS TOWARD THE PLANT RATING INSTEAD OF THE MFG RATING -
000590****** SEE THE REDEFINES BELOW AND SEVSCORE 340-CALC-PLANT-RATING
000600     05  QA-FINAL-SCORE OCCURS 12 TIMES.
000610         10  QA-FINAL-VALUE          PIC S9(3).
000620         10  QA-FINAL-PRESENT-SW     PIC X(1).
000630             88  QA-FINAL-IS-PRESENT VALUE "P".
000640             88  QA-FINAL-IS-NULL    VALUE "N".
000650     05  QA-FINAL-SPLIT REDEFINES QA-FINAL-SCORE.
000660         10  QA-FINAL-NORMAL-SCORE OCCURS 11 TIMES.
000670             15  QA-FINAL-NORMAL-VALUE      PIC S9(3).
000680             15  QA-FINAL-NORMAL-PRESENT-SW PIC X(1).
000690         10  QA-RESIDUAL-TORQUE-SCORE.
000700             15  QA-RESIDUAL-TORQUE-VALUE      PIC S9(3).
000710             15  QA-RESIDUAL-TORQUE-PRESENT-SW PIC X(1).
000720                 88  RESIDUAL-TORQUE-PRESENT   VALUE "P".
000730                 88  RESIDUAL-TORQUE-NULL      VALUE "N".
000740
000750****** Q-CONTROL SCORES - 1.1,1.2,1.3,1.4 (FREQUENCY CHECKS),
000760****** 3.1,3.2,3.3,3.4 (MANUAL CHECKS), 5.1,5.2,5.3 (AUTOMATIC
000770****** CHECKS), IN THAT SUBSCRIPT ORDER (1-11)
000780     05  QA-QCONTROL-SCORE OCCURS 11 TIMES.
000790         10  QA-QCONTROL-VALUE       PIC S9(3).
000800         10  QA-QCONTROL-PRESENT-SW  PIC X(1).
000810             88  QA-QCONTROL-IS-PRESENT VALUE "P".
000820             88  QA-QCONTROL-IS-NULL    VALUE "N".
000830
000840****** Q-CONTROL DETAIL CHECKPOINTS - CVT, SHOWER, DYNAMIC-UB,
000850****** CC4, IN THAT SUBSCRIPT ORDER (1-4)
000860     05  QA-QCTL-DETAIL-SCORE OCCURS 4 TIMES.
000870         10  QA-QCTL-DETAIL-VALUE       PIC S9(3).
000880         10  QA-QCTL-DETAIL-PRESENT-SW  PIC X(1).
000890             88  QA-QCTL-DETAIL-IS-PRESENT VALUE "P".
000900             88  QA-QCTL-DETAIL-IS-NULL    VALUE "N".
000910
000920****** SIX-WEEK ROLLING RECURRENCE WINDOW, OLDEST FIRST
000930     05  QA-WEEKLY-RECUR-SLOT OCCURS 6 TIMES
000940                              PIC 9(5).
000950     05  QA-WEEKLY-RECUR-NAMED REDEFINES QA-WEEKLY-RECUR-SLOT.
000960         10  QA-WEEK-MINUS-6         PIC 9(5).
000970         10  QA-WEEK-MINUS-5         PIC 9(5).
000980         10  QA-WEEK-MINUS-4         PIC 9(5).
000990         10  QA-WEEK-MINUS-3         PIC 9(5).
001000         10  QA-WEEK-MINUS-2         PIC 9(5).
001010         10  QA-WEEK-MINUS-1         PIC 9(5).
001020
001030     05  QA-RECURRENCE               PIC 9(6).
001040     05  QA-REC-PLUS-DEFECT          PIC 9(6).
001050     05  QA-MFG-RATING               PIC S9(5).
001060     05  QA-QUALITY-RATING           PIC S9(5).
001070     05  QA-PLANT-RATING             PIC S9(5).
001080     05  QA-WS-STATUS                PIC X(2).
001090         88  QA-WS-STATUS-OK         VALUE "OK".
001100         88  QA-WS-STATUS-NG         VALUE "NG".
001110     05  QA-MFG-STATUS               PIC X(2).
001120         88  QA-MFG-STATUS-OK        VALUE "OK".
001130         88  QA-MFG-STATUS-NG        VALUE "NG".
001140     05  QA-PLANT-STATUS             PIC X(2).
001150         88  QA-PLANT-STATUS-OK      VALUE "OK".
001160         88  QA-PLANT-STATUS-NG      VALUE "NG".
001170     05  FILLER                      PIC X(34) VALUE SPACES.
001180
001190****** ABBREVIATED VIEW USED WHEN ONLY THE KEY / CONCERN TEXT /
001200****** STATION / DESIGNATION ARE NEEDED (DFCTMTCH'S IN-MEMORY
001210****** CONCERN TABLE IS LOADED FROM THIS VIEW - SEE 050-LOAD-
001220****** QAMATRIX-TABLE)
001230 01  QA-MATRIX-KEY-VIEW REDEFINES QA-MATRIX-REC-DATA.
001240     05  QA-KV-S-NO                  PIC 9(5).
001250     05  QA-KV-CONCERN               PIC X(60).
001260     05  QA-KV-OPERATION-STATION     PIC X(10).
001270     05  QA-KV-DESIGNATION           PIC X(15).
001280     05  FILLER                      PIC X(310).
