000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  SIMSCORE.
000130 AUTHOR. RHONDA MERCER.
000140 INSTALLATION. QUALITY SYSTEMS UNIT.
000150 DATE-WRITTEN. 07/30/99.
000160 DATE-COMPILED. 07/30/99.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*    SIMSCORE  --  DEFECT / CONCERN COMPOSITE SIMILARITY SCORE
000200*    CALLED ONCE PER (DEFECT, CONCERN) PAIR BY DFCTMTCH
000210*    350-SCORE-ONE-CONCERN.  THE CALLER HAS ALREADY RUN BOTH
000220*    TEXTS THROUGH TOKNORM - THIS PROGRAM BLENDS THE FIVE
000230*    SIMILARITY SIGNALS (JACCARD, SUBSTRING, DICE, WEIGHTED
000240*    OVERLAP, STATION BONUS) INTO ONE 0.000-1.000 CONFIDENCE.
000250*----------------------------------------------------------------*
000260* DATE      BY   TICKET    DESCRIPTION                           *
000270*----------------------------------------------------------------*
000280* 07/30/99  RTM  QAB-0132  ORIGINAL PROGRAM - JACCARD + SUBSTRING*
000290*                          ONLY, WEIGHTS 60/40                   *
000300* 03/19/00  RTM  QAB-0141  ADDED THE BIGRAM DICE SIGNAL - PLAIN  *
000310*                          JACCARD WAS MISSING SINGULAR/PLURAL   *
000320*                          PAIRS ("SCRATCH"/"SCRATCHES")         *
000330* 08/09/98  RTM  QAB-0122  Y2K SCRUB - NO DATE FIELDS ON THIS    *
000340*                          PROGRAM, VERIFIED AND SIGNED OFF      *
000350* 02/11/03  KDW  QAB-0172  ADDED WEIGHTED TOKEN OVERLAP AND THE  *
000360*                          STATION BONUS, RESET ALL FIVE WEIGHTS *
000370*                          TO .20/.25/.15/.25/.15 PER THE QUALITY*
000380*                          COMMITTEE SIGN-OFF DATED 01/17/03     *
000390******************************************************************
000400
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-390.
000440 OBJECT-COMPUTER. IBM-390.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470 INPUT-OUTPUT SECTION.
000480
000490 DATA DIVISION.
000500 FILE SECTION.
000510
000520 WORKING-STORAGE SECTION.
000530 01  WS-SWITCHES.
000540     05  WS-DUP-FOUND-SW             PIC X(1) VALUE "N".
000550         88  WS-DUP-FOUND            VALUE "Y".
000560     05  WS-MATCH-FOUND-SW           PIC X(1) VALUE "N".
000570         88  WS-MATCH-FOUND          VALUE "Y".
000580     05  WS-CONTAIN-FOUND-SW         PIC X(1) VALUE "N".
000590         88  WS-CONTAIN-FOUND        VALUE "Y".
000600     05  FILLER                      PIC X(1).
000610
000620 01  WS-SUBSCRIPTS COMP.
000630     05  WS-I                        PIC S9(4).
000640     05  WS-J                        PIC S9(4).
000650     05  WS-P                        PIC S9(4).
000660     05  WS-OUT-IDX                  PIC S9(4).
000670     05  WS-TOKLEN                   PIC S9(4).
000680     05  WS-TARGLEN                  PIC S9(4).
000690     05  WS-JOIN-LTH                 PIC S9(4).
000700     05  FILLER                      PIC X(1) DISPLAY.
000710
000720 01  WS-COUNTS COMP.
000730     05  WS-INTERSECT-COUNT          PIC S9(4).
000740     05  WS-UNION-COUNT              PIC S9(4).
000750     05  WS-SUBSTR-HIT-COUNT         PIC S9(4).
000760     05  WS-QUERY-BIGRAM-COUNT       PIC S9(4).
000770     05  WS-TARGET-BIGRAM-COUNT      PIC S9(4).
000780     05  WS-BIGRAM-INTERSECT         PIC S9(4).
000790     05  WS-QUERY-CLEAN-LEN          PIC S9(4).
000800     05  WS-TARGET-CLEAN-LEN         PIC S9(4).
000810     05  WS-LOC-CLEAN-LEN            PIC S9(4).
000820     05  WS-STA-CLEAN-LEN            PIC S9(4).
000830****** RUNNING WEIGHT ACCUMULATORS FOR 400-CALC-WEIGHTED-OVERLAP -
000840****** BINARY, NOT PACKED, SINCE THEY ARE ADDED TO IN A LOOP
000850     05  WS-TOTAL-WEIGHT             PIC S9(4)V999.
000860     05  WS-MATCHED-WEIGHT           PIC S9(4)V999.
000870     05  FILLER                      PIC X(1) DISPLAY.
000880
000890 01  WS-CALC-SCORES COMP-3.
000900     05  WS-JACCARD-SCORE            PIC S9V999.
000910     05  WS-SUBSTRING-SCORE          PIC S9V999.
000920     05  WS-DICE-SCORE               PIC S9V999.
000930     05  WS-WEIGHTED-SCORE           PIC S9V999.
000940     05  WS-STATION-BONUS            PIC S9V999.
000950     05  WS-TOKEN-WEIGHT             PIC S9V99.
000960     05  FILLER                      PIC X(1) DISPLAY.
000970
000980****** ALL FIVE COMPOSITE WEIGHTS, IN ONE PLACE FOR THE COMMITTEE
000990****** SIGN-OFF TRAIL - DO NOT HARD-CODE THEM IN 700-CALC-SCORE
001000 01  WS-COMPOSITE-WEIGHTS COMP-3.
001010     05  WS-WT-JACCARD               PIC S9V99  VALUE .20.
001020     05  WS-WT-SUBSTRING             PIC S9V99  VALUE .25.
001030     05  WS-WT-DICE                  PIC S9V99  VALUE .15.
001040     05  WS-WT-WEIGHTED              PIC S9V99  VALUE .25.
001050     05  WS-WT-STATION               PIC S9V99  VALUE .15.
001060     05  FILLER                      PIC X(1) DISPLAY.
001070
001080****** SHOP-STANDARD CASE-FOLD ALPHABETS - USED WITH INSPECT
001090****** CONVERTING SO WE DO NOT DEPEND ON THE COMPILER'S
001100****** UPPER-CASE / LOWER-CASE INTRINSICS.
001110 01  WS-CASE-FOLD-CONSTANTS.
001120     05  WS-UPPER-ALPHA              PIC X(26)
001130         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001140     05  WS-LOWER-ALPHA              PIC X(26)
001150         VALUE "abcdefghijklmnopqrstuvwxyz".
001160     05  FILLER                      PIC X(2).
001170
001180****** LOWER-CASED SCRATCH COPIES OF THE TWO RAW TEXTS, USED FOR
001190****** THE DICE BIGRAM SIGNAL
001200 01  WS-QUERY-LC                     PIC X(120).
001210 01  WS-QUERY-LC-CHARS REDEFINES WS-QUERY-LC.
001220     05  WS-QUERY-LC-CHAR OCCURS 120 TIMES
001230                                      PIC X(1).
001240 01  WS-TARGET-LC                    PIC X(120).
001250 01  WS-TARGET-LC-CHARS REDEFINES WS-TARGET-LC.
001260     05  WS-TARGET-LC-CHAR OCCURS 120 TIMES
001270                                      PIC X(1).
001280
001290****** ALPHANUMERIC-ONLY, LEFT-COMPACTED VERSIONS OF THE ABOVE -
001300****** THE BIGRAMS ARE CUT FROM THESE WITH REFERENCE MODIFICATION
001310 01  WS-QUERY-CLEAN                  PIC X(120).
001320 01  WS-TARGET-CLEAN                 PIC X(120).
001330
001340 01  WS-QUERY-BIGRAM-SET.
001350     05  WS-QUERY-BIGRAM OCCURS 119 TIMES
001360                                      PIC X(2).
001370 01  WS-TARGET-BIGRAM-SET.
001380     05  WS-TARGET-BIGRAM OCCURS 119 TIMES
001390                                      PIC X(2).
001400 01  WS-CAND-BIGRAM                  PIC X(2).
001410
001420****** WORK FIELDS FOR THE STATION BONUS SIGNAL
001430 01  WS-LOC-LC                       PIC X(20).
001440 01  WS-STA-LC                       PIC X(20).
001450 01  WS-LOC-CLEAN                    PIC X(20).
001460 01  WS-LOC-CLEAN-CHARS REDEFINES WS-LOC-CLEAN.
001470     05  WS-LOC-CLEAN-CHAR OCCURS 20 TIMES
001480                                      PIC X(1).
001490 01  WS-STA-CLEAN                    PIC X(20).
001500 01  WS-STA-CLEAN-CHARS REDEFINES WS-STA-CLEAN.
001510     05  WS-STA-CLEAN-CHAR OCCURS 20 TIMES
001520                                      PIC X(1).
001530 01  WS-LOC-LC-CHARS REDEFINES WS-LOC-LC.
001540     05  WS-LOC-LC-CHAR OCCURS 20 TIMES
001550                                      PIC X(1).
001560 01  WS-STA-LC-CHARS REDEFINES WS-STA-LC.
001570     05  WS-STA-LC-CHAR OCCURS 20 TIMES
001580                                      PIC X(1).
001590
001600****** SPACE-JOINED VIEW OF THE TARGET'S RAW TOKENS, BUILT ONCE
001610****** PER CALL FOR THE SUBSTRING-OVERLAP SIGNAL
001620 01  WS-TARGET-JOINED                PIC X(260).
001630
001640 LINKAGE SECTION.
001650 01  SS-PARM-REC.
001660     05  SS-QUERY-RAW-TEXT           PIC X(120).
001670     05  SS-TARGET-RAW-TEXT          PIC X(120).
001680     05  SS-QUERY-LOCATION           PIC X(20).
001690     05  SS-TARGET-STATION           PIC X(20).
001700     05  SS-QUERY-RAW-TOKEN-COUNT    PIC S9(4) COMP.
001710     05  SS-QUERY-RAW-TOKEN-TABLE.
001720         10  SS-QUERY-RAW-TOKEN OCCURS 20 TIMES
001730                                      PIC X(12).
001740     05  SS-QUERY-EXP-TOKEN-COUNT    PIC S9(4) COMP.
001750     05  SS-QUERY-EXP-TOKEN-TABLE.
001760         10  SS-QUERY-EXP-TOKEN OCCURS 40 TIMES
001770                                      PIC X(12).
001780     05  SS-TARGET-RAW-TOKEN-COUNT   PIC S9(4) COMP.
001790     05  SS-TARGET-RAW-TOKEN-TABLE.
001800         10  SS-TARGET-RAW-TOKEN OCCURS 20 TIMES
001810                                      PIC X(12).
001820     05  SS-TARGET-EXP-TOKEN-COUNT   PIC S9(4) COMP.
001830     05  SS-TARGET-EXP-TOKEN-TABLE.
001840         10  SS-TARGET-EXP-TOKEN OCCURS 40 TIMES
001850                                      PIC X(12).
001860     05  SS-COMPOSITE-SCORE          PIC 9V999.
001870 01  SS-QUERY-TOKENS-FLAT REDEFINES SS-QUERY-RAW-TOKEN-TABLE
001880                                      PIC X(240).
001890 01  SS-RETURN-CD                    PIC S9(4) COMP.
001900
001910 PROCEDURE DIVISION USING SS-PARM-REC, SS-RETURN-CD.
001920
001930     MOVE ZERO TO WS-JACCARD-SCORE WS-SUBSTRING-SCORE
001940                  WS-DICE-SCORE WS-WEIGHTED-SCORE
001950                  WS-STATION-BONUS.
001960     MOVE ZERO TO SS-COMPOSITE-SCORE.
001970
001980     PERFORM 100-CALC-JACCARD THRU 100-EXIT.
001990     PERFORM 200-CALC-SUBSTRING-OVERLAP THRU 200-EXIT.
002000     PERFORM 300-CALC-DICE-COEFFICIENT THRU 300-EXIT.
002010     PERFORM 400-CALC-WEIGHTED-OVERLAP THRU 400-EXIT.
002020     PERFORM 500-CALC-STATION-BONUS THRU 500-EXIT.
002030     PERFORM 700-CALC-COMPOSITE THRU 700-EXIT.
002040
002050     MOVE ZERO TO SS-RETURN-CD.
002060     GOBACK.
002070
002080 100-CALC-JACCARD.
002090*    |A INTERSECT B| / |A UNION B| OVER THE TWO SYNONYM-EXPANDED
002100*    TOKEN SETS.  UNION SIZE = |A| + |B| - |INTERSECTION|.
002110     MOVE ZERO TO WS-INTERSECT-COUNT.
002120     PERFORM 110-SCAN-QUERY-EXP-TOKEN THRU 110-EXIT
002130         VARYING WS-I FROM 1 BY 1
002140             UNTIL WS-I > SS-QUERY-EXP-TOKEN-COUNT.
002150
002160     COMPUTE WS-UNION-COUNT = SS-QUERY-EXP-TOKEN-COUNT +
002170             SS-TARGET-EXP-TOKEN-COUNT - WS-INTERSECT-COUNT.
002180
002190     IF WS-UNION-COUNT > 0
002200         COMPUTE WS-JACCARD-SCORE ROUNDED =
002210                 WS-INTERSECT-COUNT / WS-UNION-COUNT
002220     ELSE
002230         MOVE ZERO TO WS-JACCARD-SCORE
002240     END-IF.
002250 100-EXIT.
002260     EXIT.
002270
002280 110-SCAN-QUERY-EXP-TOKEN.
002290     SET WS-MATCH-FOUND TO FALSE.
002300     PERFORM 120-SCAN-TARGET-EXP-TOKEN THRU 120-EXIT
002310         VARYING WS-J FROM 1 BY 1
002320             UNTIL WS-J > SS-TARGET-EXP-TOKEN-COUNT.
002330     IF WS-MATCH-FOUND
002340         ADD 1 TO WS-INTERSECT-COUNT
002350     END-IF.
002360 110-EXIT.
002370     EXIT.
002380
002390 120-SCAN-TARGET-EXP-TOKEN.
002400     IF SS-QUERY-EXP-TOKEN(WS-I) = SS-TARGET-EXP-TOKEN(WS-J)
002410         SET WS-MATCH-FOUND TO TRUE
002420     END-IF.
002430 120-EXIT.
002440     EXIT.
002450
002460 200-CALC-SUBSTRING-OVERLAP.
002470*    FRACTION OF RAW QUERY TOKENS THAT APPEAR SOMEWHERE IN THE
002480*    SPACE-JOINED STRING OF RAW TARGET TOKENS.
002490     MOVE SPACES TO WS-TARGET-JOINED.
002500     MOVE 1 TO WS-JOIN-LTH.
002510     PERFORM 210-APPEND-TARGET-TOKEN THRU 210-EXIT
002520         VARYING WS-J FROM 1 BY 1
002530             UNTIL WS-J > SS-TARGET-RAW-TOKEN-COUNT.
002540
002550     MOVE ZERO TO WS-SUBSTR-HIT-COUNT.
002560     PERFORM 220-CHECK-QUERY-TOKEN THRU 220-EXIT
002570         VARYING WS-I FROM 1 BY 1
002580             UNTIL WS-I > SS-QUERY-RAW-TOKEN-COUNT.
002590
002600     IF SS-QUERY-RAW-TOKEN-COUNT > 0
002610         COMPUTE WS-SUBSTRING-SCORE ROUNDED =
002620                 WS-SUBSTR-HIT-COUNT / SS-QUERY-RAW-TOKEN-COUNT
002630     ELSE
002640         MOVE ZERO TO WS-SUBSTRING-SCORE
002650     END-IF.
002660 200-EXIT.
002670     EXIT.
002680
002690 210-APPEND-TARGET-TOKEN.
002700     MOVE ZERO TO WS-TOKLEN.
002710     INSPECT SS-TARGET-RAW-TOKEN(WS-J)
002720         TALLYING WS-TOKLEN FOR CHARACTERS
002730             BEFORE INITIAL SPACE.
002740     IF WS-TOKLEN > 0
002750         STRING SS-TARGET-RAW-TOKEN(WS-J) (1:WS-TOKLEN)
002760                " "
002770             DELIMITED BY SIZE
002780             INTO WS-TARGET-JOINED
002790             WITH POINTER WS-JOIN-LTH
002800     END-IF.
002810 210-EXIT.
002820     EXIT.
002830
002840 220-CHECK-QUERY-TOKEN.
002850     MOVE ZERO TO WS-TOKLEN.
002860     INSPECT SS-QUERY-RAW-TOKEN(WS-I)
002870         TALLYING WS-TOKLEN FOR CHARACTERS
002880             BEFORE INITIAL SPACE.
002890     SET WS-CONTAIN-FOUND TO FALSE.
002900     IF WS-TOKLEN > 0
002910         PERFORM 230-SCAN-JOINED-FOR-TOKEN THRU 230-EXIT
002920             VARYING WS-P FROM 1 BY 1
002930                 UNTIL WS-P > 260 - WS-TOKLEN + 1
002940     END-IF.
002950     IF WS-CONTAIN-FOUND
002960         ADD 1 TO WS-SUBSTR-HIT-COUNT
002970     END-IF.
002980 220-EXIT.
002990     EXIT.
003000
003010 230-SCAN-JOINED-FOR-TOKEN.
003020     IF WS-TARGET-JOINED (WS-P:WS-TOKLEN) =
003030        SS-QUERY-RAW-TOKEN(WS-I) (1:WS-TOKLEN)
003040         SET WS-CONTAIN-FOUND TO TRUE
003050     END-IF.
003060 230-EXIT.
003070     EXIT.
003080
003090 300-CALC-DICE-COEFFICIENT.
003100*    2 * |A INTERSECT B| / (|A| + |B|) OVER UNIQUE CHARACTER
003110*    BIGRAM SETS OF THE TWO RAW TEXTS, STRIPPED TO ALPHANUMERICS.
003120     PERFORM 310-STRIP-TO-ALNUM THRU 310-EXIT.
003130     PERFORM 320-BUILD-BIGRAM-SETS THRU 320-EXIT.
003140
003150     MOVE ZERO TO WS-BIGRAM-INTERSECT.
003160     PERFORM 325-SCAN-QUERY-BIGRAM THRU 325-EXIT
003170         VARYING WS-I FROM 1 BY 1
003180             UNTIL WS-I > WS-QUERY-BIGRAM-COUNT.
003190
003200     IF WS-QUERY-BIGRAM-COUNT + WS-TARGET-BIGRAM-COUNT > 0
003210         COMPUTE WS-DICE-SCORE ROUNDED =
003220             (2 * WS-BIGRAM-INTERSECT) /
003230             (WS-QUERY-BIGRAM-COUNT + WS-TARGET-BIGRAM-COUNT)
003240     ELSE
003250         MOVE ZERO TO WS-DICE-SCORE
003260     END-IF.
003270 300-EXIT.
003280     EXIT.
003290
003300 310-STRIP-TO-ALNUM.
003310     MOVE SS-QUERY-RAW-TEXT TO WS-QUERY-LC.
003320     INSPECT WS-QUERY-LC CONVERTING WS-UPPER-ALPHA
003330         TO WS-LOWER-ALPHA.
003340     MOVE SS-TARGET-RAW-TEXT TO WS-TARGET-LC.
003350     INSPECT WS-TARGET-LC CONVERTING WS-UPPER-ALPHA
003360         TO WS-LOWER-ALPHA.
003370
003380     MOVE SPACES TO WS-QUERY-CLEAN.
003390     MOVE ZERO TO WS-OUT-IDX.
003400     PERFORM 312-STRIP-ONE-QUERY-CHAR THRU 312-EXIT
003410         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 120.
003420     MOVE WS-OUT-IDX TO WS-QUERY-CLEAN-LEN.
003430
003440     MOVE SPACES TO WS-TARGET-CLEAN.
003450     MOVE ZERO TO WS-OUT-IDX.
003460     PERFORM 314-STRIP-ONE-TARGET-CHAR THRU 314-EXIT
003470         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 120.
003480     MOVE WS-OUT-IDX TO WS-TARGET-CLEAN-LEN.
003490 310-EXIT.
003500     EXIT.
003510
003520 312-STRIP-ONE-QUERY-CHAR.
003530     IF WS-QUERY-LC-CHAR(WS-I) ALPHABETIC-LOWER
003540       OR WS-QUERY-LC-CHAR(WS-I) NUMERIC
003550         ADD 1 TO WS-OUT-IDX
003560         MOVE WS-QUERY-LC-CHAR(WS-I)
003570           TO WS-QUERY-CLEAN (WS-OUT-IDX:1)
003580     END-IF.
003590 312-EXIT.
003600     EXIT.
003610
003620 314-STRIP-ONE-TARGET-CHAR.
003630     IF WS-TARGET-LC-CHAR(WS-I) ALPHABETIC-LOWER
003640       OR WS-TARGET-LC-CHAR(WS-I) NUMERIC
003650         ADD 1 TO WS-OUT-IDX
003660         MOVE WS-TARGET-LC-CHAR(WS-I)
003670           TO WS-TARGET-CLEAN (WS-OUT-IDX:1)
003680     END-IF.
003690 314-EXIT.
003700     EXIT.
003710
003720 325-SCAN-QUERY-BIGRAM.
003730     SET WS-MATCH-FOUND TO FALSE.
003740     PERFORM 327-SCAN-TARGET-BIGRAM THRU 327-EXIT
003750         VARYING WS-J FROM 1 BY 1
003760             UNTIL WS-J > WS-TARGET-BIGRAM-COUNT.
003770     IF WS-MATCH-FOUND
003780         ADD 1 TO WS-BIGRAM-INTERSECT
003790     END-IF.
003800 325-EXIT.
003810     EXIT.
003820
003830 327-SCAN-TARGET-BIGRAM.
003840     IF WS-QUERY-BIGRAM(WS-I) = WS-TARGET-BIGRAM(WS-J)
003850         SET WS-MATCH-FOUND TO TRUE
003860     END-IF.
003870 327-EXIT.
003880     EXIT.
003890
003900 320-BUILD-BIGRAM-SETS.
003910     MOVE SPACES TO WS-QUERY-BIGRAM-SET.
003920     MOVE ZERO TO WS-QUERY-BIGRAM-COUNT.
003930     IF WS-QUERY-CLEAN-LEN > 1
003940         PERFORM 322-ADD-ONE-QUERY-BIGRAM THRU 322-EXIT
003950             VARYING WS-P FROM 1 BY 1
003960                 UNTIL WS-P > WS-QUERY-CLEAN-LEN - 1
003970     END-IF.
003980
003990     MOVE SPACES TO WS-TARGET-BIGRAM-SET.
004000     MOVE ZERO TO WS-TARGET-BIGRAM-COUNT.
004010     IF WS-TARGET-CLEAN-LEN > 1
004020         PERFORM 324-ADD-ONE-TARGET-BIGRAM THRU 324-EXIT
004030             VARYING WS-P FROM 1 BY 1
004040                 UNTIL WS-P > WS-TARGET-CLEAN-LEN - 1
004050     END-IF.
004060 320-EXIT.
004070     EXIT.
004080
004090 322-ADD-ONE-QUERY-BIGRAM.
004100     MOVE WS-QUERY-CLEAN (WS-P:2) TO WS-CAND-BIGRAM.
004110     PERFORM 330-ADD-QUERY-BIGRAM-IF-NEW THRU 330-EXIT.
004120 322-EXIT.
004130     EXIT.
004140
004150 324-ADD-ONE-TARGET-BIGRAM.
004160     MOVE WS-TARGET-CLEAN (WS-P:2) TO WS-CAND-BIGRAM.
004170     PERFORM 340-ADD-TARGET-BIGRAM-IF-NEW THRU 340-EXIT.
004180 324-EXIT.
004190     EXIT.
004200
004210 330-ADD-QUERY-BIGRAM-IF-NEW.
004220     SET WS-DUP-FOUND TO FALSE.
004230     PERFORM 335-SCAN-QUERY-BIGRAM-DUP THRU 335-EXIT
004240         VARYING WS-J FROM 1 BY 1
004250             UNTIL WS-J > WS-QUERY-BIGRAM-COUNT.
004260     IF NOT WS-DUP-FOUND AND WS-QUERY-BIGRAM-COUNT < 119
004270         ADD 1 TO WS-QUERY-BIGRAM-COUNT
004280         MOVE WS-CAND-BIGRAM
004290             TO WS-QUERY-BIGRAM(WS-QUERY-BIGRAM-COUNT)
004300     END-IF.
004310 330-EXIT.
004320     EXIT.
004330
004340 335-SCAN-QUERY-BIGRAM-DUP.
004350     IF WS-QUERY-BIGRAM(WS-J) = WS-CAND-BIGRAM
004360         SET WS-DUP-FOUND TO TRUE
004370     END-IF.
004380 335-EXIT.
004390     EXIT.
004400
004410 340-ADD-TARGET-BIGRAM-IF-NEW.
004420     SET WS-DUP-FOUND TO FALSE.
004430     PERFORM 345-SCAN-TARGET-BIGRAM-DUP THRU 345-EXIT
004440         VARYING WS-J FROM 1 BY 1
004450             UNTIL WS-J > WS-TARGET-BIGRAM-COUNT.
004460     IF NOT WS-DUP-FOUND AND WS-TARGET-BIGRAM-COUNT < 119
004470         ADD 1 TO WS-TARGET-BIGRAM-COUNT
004480         MOVE WS-CAND-BIGRAM
004490           TO WS-TARGET-BIGRAM(WS-TARGET-BIGRAM-COUNT)
004500     END-IF.
004510 340-EXIT.
004520     EXIT.
004530
004540 345-SCAN-TARGET-BIGRAM-DUP.
004550     IF WS-TARGET-BIGRAM(WS-J) = WS-CAND-BIGRAM
004560         SET WS-DUP-FOUND TO TRUE
004570     END-IF.
004580 345-EXIT.
004590     EXIT.
004600
004610 400-CALC-WEIGHTED-OVERLAP.
004620*    PER QUERY TOKEN: SHORT TOKENS (<=2 CHARS) COUNT LESS THAN
004630*    LONG ONES.  AN EXACT HIT IN THE TARGET SET EARNS THE FULL
004640*    WEIGHT, A CONTAINMENT HIT EITHER WAY EARNS 60% OF IT.
004650     MOVE ZERO TO WS-TOTAL-WEIGHT.
004660     MOVE ZERO TO WS-MATCHED-WEIGHT.
004670     PERFORM 410-SCORE-ONE-QUERY-TOKEN THRU 410-EXIT
004680         VARYING WS-I FROM 1 BY 1
004690             UNTIL WS-I > SS-QUERY-RAW-TOKEN-COUNT.
004700
004710     IF WS-TOTAL-WEIGHT > 0
004720         COMPUTE WS-WEIGHTED-SCORE ROUNDED =
004730                 WS-MATCHED-WEIGHT / WS-TOTAL-WEIGHT
004740     ELSE
004750         MOVE ZERO TO WS-WEIGHTED-SCORE
004760     END-IF.
004770 400-EXIT.
004780     EXIT.
004790
004800 410-SCORE-ONE-QUERY-TOKEN.
004810     MOVE ZERO TO WS-TOKLEN.
004820     INSPECT SS-QUERY-RAW-TOKEN(WS-I)
004830         TALLYING WS-TOKLEN FOR CHARACTERS
004840             BEFORE INITIAL SPACE.
004850     IF WS-TOKLEN <= 2
004860         MOVE .5 TO WS-TOKEN-WEIGHT
004870     ELSE
004880         IF WS-TOKLEN <= 4
004890             MOVE .8 TO WS-TOKEN-WEIGHT
004900         ELSE
004910             MOVE 1.0 TO WS-TOKEN-WEIGHT
004920         END-IF
004930     END-IF.
004940     ADD WS-TOKEN-WEIGHT TO WS-TOTAL-WEIGHT.
004950
004960     SET WS-MATCH-FOUND TO FALSE.
004970     PERFORM 420-SCAN-TARGET-FOR-EXACT THRU 420-EXIT
004980         VARYING WS-J FROM 1 BY 1
004990             UNTIL WS-J > SS-TARGET-RAW-TOKEN-COUNT.
005000
005010     IF WS-MATCH-FOUND
005020         ADD WS-TOKEN-WEIGHT TO WS-MATCHED-WEIGHT
005030     ELSE
005040         SET WS-CONTAIN-FOUND TO FALSE
005050         PERFORM 440-SCAN-TARGET-FOR-CONTAINS THRU 440-EXIT
005060             VARYING WS-J FROM 1 BY 1
005070                 UNTIL WS-J > SS-TARGET-RAW-TOKEN-COUNT
005080         IF WS-CONTAIN-FOUND
005090             COMPUTE WS-MATCHED-WEIGHT =
005100                     WS-MATCHED-WEIGHT + (.6 * WS-TOKEN-WEIGHT)
005110         END-IF
005120     END-IF.
005130 410-EXIT.
005140     EXIT.
005150
005160 420-SCAN-TARGET-FOR-EXACT.
005170     IF SS-QUERY-RAW-TOKEN(WS-I) = SS-TARGET-RAW-TOKEN(WS-J)
005180         SET WS-MATCH-FOUND TO TRUE
005190     END-IF.
005200 420-EXIT.
005210     EXIT.
005220
005230 440-SCAN-TARGET-FOR-CONTAINS.
005240     IF NOT WS-CONTAIN-FOUND
005250         PERFORM 450-CHECK-EITHER-CONTAINS THRU 450-EXIT
005260     END-IF.
005270 440-EXIT.
005280     EXIT.
005290
005300 450-CHECK-EITHER-CONTAINS.
005310*    "CONTAINS" MEANS ONE OF THE TWO TOKENS APPEARS ANYWHERE
005320*    INSIDE THE OTHER.  WS-TOKLEN/WS-TARGLEN ARE THE TRIMMED
005330*    LENGTHS OF THE QUERY AND TARGET TOKEN CURRENTLY UNDER TEST.
005340     MOVE ZERO TO WS-TARGLEN.
005350     INSPECT SS-TARGET-RAW-TOKEN(WS-J)
005360         TALLYING WS-TARGLEN FOR CHARACTERS BEFORE INITIAL SPACE.
005370
005380     IF WS-TARGLEN >= WS-TOKLEN AND WS-TOKLEN > 0
005390         PERFORM 455-SCAN-TARGET-FOR-QUERY THRU 455-EXIT
005400             VARYING WS-P FROM 1 BY 1
005410                 UNTIL WS-P > WS-TARGLEN - WS-TOKLEN + 1
005420     END-IF.
005430
005440     IF WS-TOKLEN > WS-TARGLEN AND WS-TARGLEN > 0
005450         PERFORM 460-SCAN-QUERY-FOR-TARGET THRU 460-EXIT
005460             VARYING WS-P FROM 1 BY 1
005470                 UNTIL WS-P > WS-TOKLEN - WS-TARGLEN + 1
005480     END-IF.
005490 450-EXIT.
005500     EXIT.
005510
005520 455-SCAN-TARGET-FOR-QUERY.
005530     IF SS-TARGET-RAW-TOKEN(WS-J) (WS-P:WS-TOKLEN) =
005540        SS-QUERY-RAW-TOKEN(WS-I) (1:WS-TOKLEN)
005550         SET WS-CONTAIN-FOUND TO TRUE
005560     END-IF.
005570 455-EXIT.
005580     EXIT.
005590
005600 460-SCAN-QUERY-FOR-TARGET.
005610     IF SS-QUERY-RAW-TOKEN(WS-I) (WS-P:WS-TARGLEN) =
005620        SS-TARGET-RAW-TOKEN(WS-J) (1:WS-TARGLEN)
005630         SET WS-CONTAIN-FOUND TO TRUE
005640     END-IF.
005650 460-EXIT.
005660     EXIT.
005670
005680 500-CALC-STATION-BONUS.
005690*    0.3 EXACT (LOWER-CASED) MATCH, 0.25 EXACT MATCH AFTER
005700*    STRIPPING PUNCTUATION, 0.1 SAME FIRST CHARACTER SHARED
005710*    BETWEEN A TRIM/CHASSIS/FINAL/PRESS STATION PAIR, ELSE 0.
005720     MOVE SS-QUERY-LOCATION TO WS-LOC-LC.
005730     INSPECT WS-LOC-LC CONVERTING WS-UPPER-ALPHA
005740         TO WS-LOWER-ALPHA.
005750     MOVE SS-TARGET-STATION TO WS-STA-LC.
005760     INSPECT WS-STA-LC CONVERTING WS-UPPER-ALPHA
005770         TO WS-LOWER-ALPHA.
005780
005790     MOVE SPACES TO WS-LOC-CLEAN.
005800     MOVE ZERO TO WS-OUT-IDX.
005810     PERFORM 510-STRIP-ONE-LOC-CHAR THRU 510-EXIT
005820         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 20.
005830     MOVE WS-OUT-IDX TO WS-LOC-CLEAN-LEN.
005840
005850     MOVE SPACES TO WS-STA-CLEAN.
005860     MOVE ZERO TO WS-OUT-IDX.
005870     PERFORM 520-STRIP-ONE-STA-CHAR THRU 520-EXIT
005880         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 20.
005890     MOVE WS-OUT-IDX TO WS-STA-CLEAN-LEN.
005900
005910     EVALUATE TRUE
005920         WHEN WS-LOC-LC = WS-STA-LC
005930             MOVE .3 TO WS-STATION-BONUS
005940         WHEN WS-LOC-CLEAN = WS-STA-CLEAN
005950                 AND WS-LOC-CLEAN-LEN >= 2
005960             MOVE .25 TO WS-STATION-BONUS
005970         WHEN WS-LOC-CLEAN-LEN > 0 AND WS-STA-CLEAN-LEN > 0
005980                 AND WS-LOC-CLEAN(1:1) = WS-STA-CLEAN(1:1)
005990                 AND (WS-LOC-CLEAN(1:1) = "t" OR
006000                      WS-LOC-CLEAN(1:1) = "c" OR
006010                      WS-LOC-CLEAN(1:1) = "f" OR
006020                      WS-LOC-CLEAN(1:1) = "p")
006030             MOVE .1 TO WS-STATION-BONUS
006040         WHEN OTHER
006050             MOVE ZERO TO WS-STATION-BONUS
006060     END-EVALUATE.
006070 500-EXIT.
006080     EXIT.
006090
006100 510-STRIP-ONE-LOC-CHAR.
006110     IF WS-LOC-LC-CHAR(WS-I) ALPHABETIC-LOWER
006120       OR WS-LOC-LC-CHAR(WS-I) NUMERIC
006130         ADD 1 TO WS-OUT-IDX
006140         MOVE WS-LOC-LC-CHAR(WS-I) TO WS-LOC-CLEAN (WS-OUT-IDX:1)
006150     END-IF.
006160 510-EXIT.
006170     EXIT.
006180
006190 520-STRIP-ONE-STA-CHAR.
006200     IF WS-STA-LC-CHAR(WS-I) ALPHABETIC-LOWER
006210       OR WS-STA-LC-CHAR(WS-I) NUMERIC
006220         ADD 1 TO WS-OUT-IDX
006230         MOVE WS-STA-LC-CHAR(WS-I) TO WS-STA-CLEAN (WS-OUT-IDX:1)
006240     END-IF.
006250 520-EXIT.
006260     EXIT.
006270
006280 700-CALC-COMPOSITE.
006290     COMPUTE SS-COMPOSITE-SCORE ROUNDED =
006300             (WS-WT-JACCARD   * WS-JACCARD-SCORE)   +
006310             (WS-WT-SUBSTRING * WS-SUBSTRING-SCORE) +
006320             (WS-WT-DICE      * WS-DICE-SCORE)      +
006330             (WS-WT-WEIGHTED  * WS-WEIGHTED-SCORE)  +
006340             (WS-WT-STATION   * WS-STATION-BONUS).
006350 700-EXIT.
006360     EXIT.
